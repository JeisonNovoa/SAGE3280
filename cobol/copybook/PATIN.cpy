000100******************************************************************
000200*    PATIN      -   ROSTER INTAKE RECORD - PATIENT-IN             *
000300*                                                                 *
000400*    ONE RECORD PER PATIENT AS KEYED BY THE EPS/IPS ROSTER FEED.  *
000500*    FREE-TEXT DIAGNOSES AND RAW SEX/EPS VALUES ARRIVE UNSCRUBBED *
000600*    - SEE SAGE3280 300-FIELD-EDITS FOR THE ACCEPT/REJECT RULES.  *
000700******************************************************************
000800* 180614 RSK  ORIGINAL LAYOUT FOR RES. 3280/2018 ROSTER    CR0512 180614
000900* 190222 RSK  ADDED PI-LAST-CONTROL-DATE FOR 412/2000      CR0561 190222
001000* 200730 DMV  ADDED LAB FIELDS FOR CV RISK CALCULATORS     CR0619 200730
001100* 211105 DMV  ADDED SMOKER/BP-MEDS/FAM-HIST FLAGS          CR0648 211105
001200******************************************************************
001300  01  PATIENT-IN-REC.
001400      05  PI-DOC-NUMBER           PIC X(10).
001500      05  PI-DOC-TYPE             PIC X(02).
001600          88  PI-DOCTYPE-CC           VALUE 'CC'.
001700          88  PI-DOCTYPE-TI           VALUE 'TI'.
001800          88  PI-DOCTYPE-RC           VALUE 'RC'.
001900      05  PI-FIRST-NAME           PIC X(25).
002000      05  PI-LAST-NAME            PIC X(25).
002100      05  PI-BIRTH-DATE           PIC 9(08).
002200      05  PI-BIRTH-DATE-R    REDEFINES PI-BIRTH-DATE.
002300          10  PI-BIRTH-YYYY       PIC 9(04).
002400          10  PI-BIRTH-MM         PIC 9(02).
002500          10  PI-BIRTH-DD         PIC 9(02).
002600      05  PI-SEX                  PIC X(10).
002700      05  PI-PHONE                PIC X(10).
002800      05  PI-EPS-RAW              PIC X(20).
002900      05  PI-DIAGNOSES            PIC X(60).
003000      05  PI-LAST-CONTROL-DATE    PIC 9(08).
003100      05  PI-LCD-R           REDEFINES PI-LAST-CONTROL-DATE.
003200          10  PI-LCD-YYYY         PIC 9(04).
003300          10  PI-LCD-MM           PIC 9(02).
003400          10  PI-LCD-DD           PIC 9(02).
003500      05  PI-SYSTOLIC-BP          PIC 9(03).
003600      05  PI-CHOL-TOTAL           PIC 9(03)V9.
003700      05  PI-HDL                  PIC 9(03)V9.
003800      05  PI-GLUCOSE              PIC 9(03)V9.
003900      05  PI-BMI                  PIC 9(02)V9.
004000      05  PI-SMOKER-FLAG          PIC X(01).
004100          88  PI-SMOKER               VALUE 'Y'.
004200      05  PI-BP-MEDS-FLAG         PIC X(01).
004300          88  PI-ON-BP-MEDS           VALUE 'Y'.
004400      05  PI-FAM-HIST-FLAG        PIC X(01).
004500          88  PI-FAM-CVD-HISTORY      VALUE 'Y'.
004600      05  FILLER                  PIC X(04).
