000100******************************************************************
000200*    ALTREC     -   PREVENTIVE EXAM ALERT - ALERT-REC             *
000300*                                                                 *
000400*    ONE RECORD PER PREVENTIVE-EXAM ALERT DERIVED FOR THE PATIENT *
000500*    BY SAGE3280 700-DERIVE-ALERTS, WRITTEN IN PRIORITY/DUE-DATE  *
000600*    ORDER AFTER 795-SORT-ALERT-TABLE.                            *
000700******************************************************************
000800* 180721 RSK  ORIGINAL LAYOUT FOR RES. 412/2000 ALERT SET  CR0519 180721
000900* 190310 RSK  ADDED AL-INTERVAL - NEEDED FOR RESKED LOGIC  CR0563 190310
001000******************************************************************
001100  01  ALERT-OUT-REC.
001200      05  AL-DOC-NUMBER           PIC X(10).
001300      05  AL-TYPE                 PIC X(30).
001400      05  AL-NAME                 PIC X(40).
001500      05  AL-PRIORITY             PIC X(08).
001600          88  AL-PRIORITY-URGENTE     VALUE 'urgente'.
001700          88  AL-PRIORITY-ALTA        VALUE 'alta'.
001800          88  AL-PRIORITY-MEDIA       VALUE 'media'.
001900          88  AL-PRIORITY-BAJA        VALUE 'baja'.
002000      05  AL-DUE-DATE             PIC 9(08).
002100      05  AL-INTERVAL             PIC 9(04).
002200      05  FILLER                  PIC X(05).
