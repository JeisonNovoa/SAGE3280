000100******************************************************************
000200*    CTLREC     -   REQUIRED CLINICAL CONTROL - CONTROL-REC       *
000300*                                                                 *
000400*    ONE RECORD PER FOLLOW-UP CONTROL DERIVED FOR THE PATIENT BY  *
000500*    SAGE3280 500-DERIVE-CONTROLS.  STATUS IS ALWAYS PENDIENTE    *
000600*    AT CREATION - DOWNSTREAM SCHEDULING UPDATES IT ELSEWHERE.    *
000700******************************************************************
000800* 180614 RSK  ORIGINAL LAYOUT FOR RES. 3280 CONTROL SET    CR0512 180614
000900* 190310 RSK  WIDENED CT-TYPE FOR GROUP-B CONTROL CODES    CR0563 190310
001000******************************************************************
001100  01  CONTROL-OUT-REC.
001200      05  CT-DOC-NUMBER           PIC X(10).
001300      05  CT-TYPE                 PIC X(30).
001400      05  CT-NAME                 PIC X(40).
001500      05  CT-URGENT               PIC X(01).
001600          88  CT-IS-URGENT            VALUE 'Y'.
001700      05  CT-FREQ-DAYS            PIC 9(04).
001800      05  CT-STATUS               PIC X(10).
001900          88  CT-PENDIENTE            VALUE 'PENDIENTE'.
002000      05  FILLER                  PIC X(05).
