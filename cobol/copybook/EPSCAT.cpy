000100******************************************************************
000200*    EPSCAT     -   EPS INSURER CATALOG - EPS-CATALOG              *
000300*                                                                 *
000400*    LOADED ONCE AT 050-LOAD-EPS-TABLE INTO EPS-TABLE-AREA, KEPT  *
000500*    IN EC-CODE SEQUENCE SO 380-NORMALIZE-EPS CAN SEARCH ALL ON   *
000600*    THE EXACT-CODE PASS BEFORE FALLING BACK TO A SEQUENTIAL      *
000700*    PARTIAL-MATCH SCAN OF THE SAME TABLE.                        *
000800******************************************************************
000900* 180614 RSK  ORIGINAL CATALOG LAYOUT                     CR0512 180614
001000* 190310 RSK  ADDED EC-ACTIVE - INACTIVE EPS DROPPED       CR0563 190310
001100* 220604 DMV  MOVED TABLE TO OCCURS DEPENDING ON - CATALOG CR0655 220604
001200*              WAS OUTGROWING THE FIXED 200-ROW TABLE           220604
001300******************************************************************
001400  01  EPS-CATALOG-REC.
001500      05  EC-CODE                 PIC X(10).
001600      05  EC-NIT                  PIC X(10).
001700      05  EC-SHORT                PIC X(20).
001800      05  EC-NAME                 PIC X(40).
001900      05  EC-ACTIVE               PIC X(01).
002000          88  EC-IS-ACTIVE            VALUE 'Y'.
002050      05  FILLER                  PIC X(05).
002100
002200  01  EPS-TABLE-CONTROL.
002300      05  EPS-TABLE-COUNT         PIC 9(04) COMP.
002350      05  FILLER                  PIC X(05).
002400
002500  01  EPS-TABLE-AREA.
002600      05  EPS-TABLE-ENTRY OCCURS 1 TO 500 TIMES
002700                  DEPENDING ON EPS-TABLE-COUNT
002800                  ASCENDING KEY IS EC-T-CODE
002900                  INDEXED BY EPS-IDX.
003000          10  EC-T-CODE           PIC X(10).
003100          10  EC-T-NIT            PIC X(10).
003200          10  EC-T-SHORT          PIC X(20).
003300          10  EC-T-NAME           PIC X(40).
003400          10  EC-T-ACTIVE         PIC X(01).
003500          10  FILLER              PIC X(05).
