000100******************************************************************
000200*    CIECAT     -   CIE-10 DIAGNOSIS CATALOG - CIE10-CATALOG      *
000300*                                                                 *
000400*    LOADED ONCE AT 060-LOAD-CIE10-TABLE INTO CIE-TABLE-AREA,     *
000500*    KEPT IN CC-CODE SEQUENCE SO 365-CIE10-LOOKUP CAN SEARCH ALL. *
000600******************************************************************
000700* 180721 RSK  ORIGINAL CATALOG LAYOUT                     CR0519 180721
000800* 220604 DMV  MOVED TABLE TO OCCURS DEPENDING ON            CR0655 220604
000900******************************************************************
001000  01  CIE10-CATALOG-REC.
001100      05  CC-CODE                 PIC X(05).
001200      05  CC-DESC                 PIC X(40).
001300      05  CC-COMMON               PIC X(01).
001400          88  CC-IS-COMMON            VALUE 'Y'.
001450      05  FILLER                  PIC X(05).
001500
001600  01  CIE10-TABLE-CONTROL.
001700      05  CIE-TABLE-COUNT         PIC 9(04) COMP.
001750      05  FILLER                  PIC X(05).
001800
001900  01  CIE10-TABLE-AREA.
002000      05  CIE-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
002100                  DEPENDING ON CIE-TABLE-COUNT
002200                  ASCENDING KEY IS CC-T-CODE
002300                  INDEXED BY CIE-IDX.
002400          10  CC-T-CODE           PIC X(05).
002500          10  CC-T-DESC           PIC X(40).
002600          10  CC-T-COMMON         PIC X(01).
002700          10  FILLER              PIC X(05).
