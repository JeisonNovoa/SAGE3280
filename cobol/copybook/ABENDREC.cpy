000100******************************************************************
000200*    ABENDREC   -   ABNORMAL-TERMINATION SYSOUT LINE / TRAILER    *
000300*                    BALANCE WORK AREA                           *
000400*                                                                 *
000500*    COMMON TO ALL SAGE3280 JOB STEPS.  MOVE PARA-NAME AT THE     *
000600*    TOP OF EVERY PARAGRAPH SO A DUMP TELLS YOU WHERE YOU DIED.   *
000700*    WRITE SYSOUT-REC FROM ABEND-REC BEFORE FORCING THE ABEND.    *
000800******************************************************************
000900* 950311 RSK  ORIGINAL COPYBOOK FOR RIAS BATCH SUITE       CR0091 950311
001000* 970822 RSK  WIDENED ABEND-REASON FOR LONGER MESSAGES     CR0148 970822
001100* 990114 JMH  Y2K - NO DATE FIELDS IN THIS COPYBOOK, N/A   CR0233 990114
001200* 041207 TCE  ADDED ZERO-VAL/ONE-VAL FORCE-ABEND TRICK     CR0410 041207
001300******************************************************************
001400  01  ABEND-REC.
001500      05  FILLER              PIC X(10) VALUE '*** ABEND '.
001600      05  PARA-NAME           PIC X(30).
001700      05  FILLER              PIC X(02) VALUE SPACES.
001800      05  ABEND-REASON        PIC X(40).
001900      05  FILLER              PIC X(02) VALUE SPACES.
002000      05  FILLER              PIC X(10) VALUE 'EXPECTED: '.
002100      05  EXPECTED-VAL        PIC X(10).
002200      05  FILLER              PIC X(08) VALUE 'ACTUAL: '.
002300      05  ACTUAL-VAL          PIC X(10).
002400      05  FILLER              PIC X(08) VALUE SPACES.
002500
002600  77  ZERO-VAL                PIC S9(4) COMP VALUE ZERO.
002700  77  ONE-VAL                 PIC S9(4) COMP VALUE 1.
