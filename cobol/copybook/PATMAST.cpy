000100******************************************************************
000200*    PATMAST    -   ENRICHED PATIENT MASTER OUTPUT - PATIENT-MSTR *
000300*                                                                 *
000400*    ONE RECORD WRITTEN PER ACCEPTED PATIENT AT THE END OF THE    *
000500*    SAGE3280 PASS.  CARRIES THE CLASSIFICATION, CV-RISK RESULT,  *
000600*    EPS NORMALIZATION AND THE ROLL-UP COUNTS OF CONTROLS/ALERTS  *
000700*    WRITTEN FOR THIS PATIENT.                                    *
000800******************************************************************
000900* 180614 RSK  ORIGINAL LAYOUT                              CR0512 180614
001000* 190310 RSK  ADDED PM-CV-RISK-* GROUP                     CR0563 190310
001100* 201118 DMV  ADDED PM-CIE10-COUNT/CONTROL/ALERT COUNTS    CR0631 201118
001200******************************************************************
001300  01  PATIENT-MASTER-REC.
001400      05  PM-DOC-NUMBER           PIC X(10).
001500      05  PM-FULL-NAME            PIC X(51).
001600      05  PM-AGE                  PIC 9(03).
001700      05  PM-SEX                  PIC X(01).
001800          88  PM-SEX-MALE             VALUE 'M'.
001900          88  PM-SEX-FEMALE           VALUE 'F'.
002000          88  PM-SEX-OTHER            VALUE 'O'.
002100      05  PM-AGE-GROUP            PIC X(16).
002200      05  PM-ATTENTION-TYPE       PIC X(07).
002300          88  PM-GRUPO-A              VALUE 'GRUPO-A'.
002400          88  PM-GRUPO-B              VALUE 'GRUPO-B'.
002500      05  PM-HTA-FLAG             PIC X(01).
002600          88  PM-HYPERTENSIVE         VALUE 'Y'.
002700      05  PM-DM-FLAG              PIC X(01).
002800          88  PM-DIABETIC             VALUE 'Y'.
002900      05  PM-PREG-FLAG            PIC X(01).
003000          88  PM-PREGNANT             VALUE 'Y'.
003100      05  PM-CV-RISK-FLAG         PIC X(01).
003200          88  PM-HAS-CV-RISK          VALUE 'Y'.
003300      05  PM-CV-RISK-LEVEL        PIC X(08).
003400      05  PM-CV-RISK-PCT          PIC S9(3)V9 COMP-3.
003500      05  PM-CV-ALGORITHM         PIC X(10).
003600      05  PM-PRIORITY-SCORE       PIC 9(03).
003700      05  PM-EPS-NORM             PIC X(40).
003800      05  PM-CIE10-COUNT          PIC 9(02).
003900      05  PM-CONTROL-COUNT        PIC 9(02).
004000      05  PM-ALERT-COUNT          PIC 9(02).
004100      05  FILLER                  PIC X(05).
