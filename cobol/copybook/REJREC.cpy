000100******************************************************************
000200*    REJREC     -   ROSTER REJECT RECORD                          *
000300*                                                                 *
000400*    ONE RECORD PER PATIENT-IN RECORD FAILING THE ACCEPT/REJECT   *
000500*    RULES IN SAGE3280 300-FIELD-EDITS.  REJ-LINE IS THE 1-UP     *
000600*    SEQUENCE OF THE OFFENDING RECORD WITHIN PATIENT-IN.          *
000700******************************************************************
000800* 180614 RSK  ORIGINAL LAYOUT                              CR0512 180614
000900******************************************************************
001000  01  REJECT-OUT-REC.
001100      05  REJ-DOC                 PIC X(10).
001200      05  REJ-LINE                PIC 9(05).
001300      05  REJ-REASON              PIC X(40).
001400      05  FILLER                  PIC X(05).
