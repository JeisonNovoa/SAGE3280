000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    SAGE3280  -   PREVENTIVE-CARE ROSTER BATCH ENGINE           *
000400*                                                                *
000500*    ONE-PASS EDIT/CLASSIFY/ALERT RUN AGAINST THE EPS PATIENT    *
000600*    ROSTER.  FOR EACH ACCEPTED PATIENT: NORMALIZES SEX, AGE,    *
000700*    DIAGNOSES AND EPS; CLASSIFIES AGE GROUP AND ATTENTION       *
000800*    GROUP (A/B); RUNS THE CARDIOVASCULAR RISK CALCULATORS;      *
000900*    DERIVES THE REQUIRED RES. 3280/2018 AND 412/2000 CONTROLS   *
001000*    AND PREVENTIVE ALERTS; COMPUTES AN OUTREACH PRIORITY        *
001100*    SCORE; AND WRITES THE ENRICHED PATIENT MASTER, CONTROL,     *
001200*    AND ALERT ROSTERS PLUS A RUN SUMMARY REPORT.                *
001300*                                                                *
001400*    THIS PROGRAM IS THE 2018 RECAST OF THE OLD DAILY EDIT/      *
001500*    SEARCH/LIST JOB CHAIN, COMBINED INTO A SINGLE JOB STEP      *
001600*    PER RES. 3280/2018 SEC. 4 (ONE PASS, NO INTERIM SORT/       *
001700*    UPDATE STEPS).                                              *
001800******************************************************************
001900* 880123 JLS  ORIGINAL DAILY-EDIT/SEARCH/LIST JOB CHAIN      CR0011 880123
002000* 900714 JLS  ADDED VSAM MASTER CROSS-EDIT                   CR0058 900714
002100* 930215 RSK  ADDED DB2 DIAG/WARD/BED TABLE EDITS            CR0102 930215
002200* 970603 TCE  PERFORMANCE - REPLACED SEQ SCAN W/ SEARCH ALL  CR0159 970603
002300* 981130 JMH  Y2K REVIEW - WINDOWED 2-DIGIT RUN-DATE YEAR    CR0206 981130
002400* 020917 DMV  YEAR 2000 FOLLOW-UP - RETESTED CENTURY WINDOW  CR0288 020917
002500* 180614 RSK  RECAST FOR RES 3280/2018 - REPLACED BILLING    CR0512 180614
002600*             EDIT/SEARCH/LIST CHAIN WITH ONE-PASS ROSTER        180614
002700*             CLASSIFY/CONTROL/ALERT ENGINE.  THE OLD MASTER     180614
002800*             REWRITE STEP, THE LAB-CHARGE SEARCH STEP AND THE   180614
002900*             DB2 TABLES ARE NOT CARRIED FORWARD - NO            180614
002950*             PREVENTIVE-CARE COUNTERPART.                       180614
003000* 190222 RSK  ADDED SAGEVALD DOCUMENT-CHECK CALL AT INTAKE   CR0561 190222
003100* 190310 RSK  ADDED U3 RISK CALCULATOR CALL AND CV CONTROLS  CR0563 190310
003200* 200730 DMV  ADDED LAB-BASED RISK FIELDS TO INTAKE LAYOUT   CR0619 200730
003300* 201118 DMV  ADDED SECTION 6 - EPS/CIE-10 NORMALIZATION RPT CR0631 201118
003400* 210318 DMV  PICKED UP SAGETRIM NULL-BYTE GUARD ON DIAGS    CR0641 210318
003500* 211105 DMV  ADDED SMOKER/BP-MEDS/FAM-HIST TO RISK CALL     CR0648 211105
003600* 220604 DMV  ADDED U3 RECOMMENDATION TIER TO PRIORITY SCORE CR0655 220604
003700* 230811 RSK  WIDENED EPS-CATALOG/CIE10-CATALOG TO OCCURS    CR0672 230811
003800*             DEPENDING ON - FIXED TABLES WERE OUTGROWN          230811
003900******************************************************************
004000 PROGRAM-ID.  SAGE3280.
004100 AUTHOR. JON SAYLES.
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN. 01/23/88.
004400 DATE-COMPILED. 08/11/23.
004500 SECURITY. NON-CONFIDENTIAL.
004600
004700******************************************************************
004800*REMARKS.
004900*
005000*          THIS PROGRAM EDITS AND CLASSIFIES A DAILY PATIENT
005100*          ROSTER FEED FROM THE EPS/IPS INTAKE SYSTEM.
005200*
005300*          IT CONTAINS ONE RECORD PER PATIENT ON THE ROSTER.
005400*
005500*          THE PROGRAM EDITS EACH RECORD, CLASSIFIES IT, RUNS
005600*          THE RISK CALCULATORS, DERIVES CONTROLS AND ALERTS,
005700*          AND PRINTS A RUN SUMMARY REPORT.
005800*
005900******************************************************************
006000
006100         INPUT FILE              -   DDS0001.PATNIN
006200
006300         INPUT REFERENCE FILE    -   DDS0001.EPSCAT
006400
006500         INPUT REFERENCE FILE    -   DDS0001.CIECAT
006600
006700         OUTPUT FILE PRODUCED    -   DDS0001.PATMAST
006800
006900         OUTPUT FILE PRODUCED    -   DDS0001.CTLOUT
007000
007100         OUTPUT FILE PRODUCED    -   DDS0001.ALTOUT
007200
007300         OUTPUT FILE PRODUCED    -   DDS0001.REJOUT
007400
007500         OUTPUT REPORT           -   DDS0001.SUMRPT
007600
007700         DUMP FILE               -   SYSOUT
007800
007900******************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-390.
008300 OBJECT-COMPUTER. IBM-390.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS WS-ALPHA-CLASS IS "A" THRU "Z"
008700     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT SYSOUT
009200     ASSIGN TO UT-S-SYSOUT
009300       ORGANIZATION IS SEQUENTIAL.
009400
009500     SELECT PATIENT-IN-FILE
009600     ASSIGN TO UT-S-PATNIN
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS PI-STATUS.
009900
010000     SELECT EPS-CATALOG-FILE
010100     ASSIGN TO UT-S-EPSCAT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS EC-STATUS.
010400
010500     SELECT CIE10-CATALOG-FILE
010600     ASSIGN TO UT-S-CIECAT
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS CC-STATUS.
010900
011000     SELECT PATIENT-MASTER-FILE
011100     ASSIGN TO UT-S-PATMAST
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS PM-STATUS.
011400
011500     SELECT CONTROL-OUT-FILE
011600     ASSIGN TO UT-S-CTLOUT
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS CT-STATUS.
011900
012000     SELECT ALERT-OUT-FILE
012100     ASSIGN TO UT-S-ALTOUT
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS AL-STATUS.
012400
012500     SELECT REJECT-OUT-FILE
012600     ASSIGN TO UT-S-REJOUT
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS RJ-STATUS.
012900
013000     SELECT SUMMARY-REPORT-FILE
013100     ASSIGN TO UT-S-SUMRPT
013200       ACCESS MODE IS SEQUENTIAL
013300       FILE STATUS IS RP-STATUS.
013400
013500 DATA DIVISION.
013600 FILE SECTION.
013700 FD  SYSOUT
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 130 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS SYSOUT-REC.
014300 01  SYSOUT-REC  PIC X(130).
014400
014500****** ONE RECORD PER PATIENT ON THE EPS/IPS ROSTER FEED - SEE
014600****** COPYBOOK PATIN FOR THE FULL FIELD LAYOUT.
014700 FD  PATIENT-IN-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 203 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS PI-FD-REC.
015300 01  PI-FD-REC                  PIC X(203).
015400
015500****** EPS INSURER CATALOG - LOADED ONCE AT 050-LOAD-EPS-TABLE.
015600 FD  EPS-CATALOG-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 86 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS EC-FD-REC.
016200 01  EC-FD-REC                  PIC X(86).
016300
016400****** CIE-10 DIAGNOSIS CATALOG - LOADED ONCE AT 060-LOAD-CIE10.
016500 FD  CIE10-CATALOG-FILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 51 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS CC-FD-REC.
017100 01  CC-FD-REC                  PIC X(51).
017200
017300****** ENRICHED PATIENT MASTER - ONE RECORD PER ACCEPTED PATIENT.
017400 FD  PATIENT-MASTER-FILE
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 167 CHARACTERS
017800     BLOCK CONTAINS 0 RECORDS
017900     DATA RECORD IS PM-FD-REC.
018000 01  PM-FD-REC                  PIC X(167).
018100
018200****** ONE RECORD PER REQUIRED CLINICAL CONTROL DERIVED.
018300 FD  CONTROL-OUT-FILE
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 100 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS CT-FD-REC.
018900 01  CT-FD-REC                  PIC X(100).
019000
019100****** ONE RECORD PER PREVENTIVE-EXAM ALERT DERIVED.
019200 FD  ALERT-OUT-FILE
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 105 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS AL-FD-REC.
019800 01  AL-FD-REC                  PIC X(105).
019900
020000****** ONE RECORD PER ROSTER RECORD FAILING THE ACCEPT RULES.
020100 FD  REJECT-OUT-FILE
020200     RECORDING MODE IS F
020300     LABEL RECORDS ARE STANDARD
020400     RECORD CONTAINS 60 CHARACTERS
020500     BLOCK CONTAINS 0 RECORDS
020600     DATA RECORD IS RJ-FD-REC.
020700 01  RJ-FD-REC                  PIC X(60).
020800
020900****** RUN SUMMARY REPORT - 132 COLUMN PRINT LINE.
021000 FD  SUMMARY-REPORT-FILE
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 132 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS RPT-REC.
021600 01  RPT-REC                    PIC X(132).
021700
021800 WORKING-STORAGE SECTION.
021900 01  FILE-STATUS-CODES.
022000     05  PI-STATUS               PIC X(02).
022100         88  PI-CODE-OK               VALUE '00'.
022200         88  PI-NO-MORE-DATA          VALUE '10'.
022300     05  EC-STATUS               PIC X(02).
022400         88  EC-CODE-OK               VALUE '00'.
022500         88  EC-NO-MORE               VALUE '10'.
022600     05  CC-STATUS               PIC X(02).
022700         88  CC-CODE-OK               VALUE '00'.
022800         88  CC-NO-MORE               VALUE '10'.
022900     05  PM-STATUS               PIC X(02).
023000     05  CT-STATUS               PIC X(02).
023100     05  AL-STATUS               PIC X(02).
023200     05  RJ-STATUS               PIC X(02).
023300     05  RP-STATUS               PIC X(02).
023400     05  FILLER                  PIC X(05).
023500
023600     COPY PATIN.
023700
023800     COPY PATMAST.
023900
024000     COPY CTLREC.
024100
024200     COPY ALTREC.
024300
024400     COPY REJREC.
024500
024600     COPY EPSCAT.
024700
024800     COPY CIECAT.
024900
025000     COPY ABENDREC.
025100
025200******************************************************************
025300*    981130/020917 - RUN-DATE CENTURY WINDOW.  A 2-DIGIT YEAR OF
025400*    50 OR MORE IS 19XX, UNDER 50 IS 20XX - THE ROSTER FEED WILL
025500*    NOT SEE A PATIENT DATE-OF-BIRTH BEFORE 1900 IN THIS PROGRAM'S
025600*    LIFETIME.
025700******************************************************************
025800 01  WS-RUN-DATE-AREA.
025900     05  WS-RUN-DATE-RAW         PIC 9(06).
026000     05  WS-RUN-DATE-RAW-R  REDEFINES WS-RUN-DATE-RAW.
026100         10  WS-RUN-YY           PIC 9(02).
026200         10  WS-RUN-MM           PIC 9(02).
026300         10  WS-RUN-DD           PIC 9(02).
026400     05  WS-RUN-CENTURY          PIC 9(02) COMP.
026500     05  WS-RUN-YYYY             PIC 9(04) COMP.
026600     05  WS-RUN-JULIAN           PIC S9(09) COMP.
026700     05  FILLER                  PIC X(05).
026800
026900******************************************************************
027000*    970603 - JULIAN-DAY WORK AREA FOR DUE-DATE ARITHMETIC.  USES
027100*    THE STANDARD PROLEPTIC-GREGORIAN JDN FORMULA SO 799-STAGE-
027200*    ALERT CAN ADD AN INTERVAL OF DAYS TO A YYYYMMDD DATE WITHOUT
027300*    A CALENDAR TABLE.
027400******************************************************************
027500 01  WS-DATE-CALC-AREA.
027600     05  WS-DC-YYYY              PIC S9(09) COMP.
027700     05  WS-DC-MM                PIC S9(09) COMP.
027800     05  WS-DC-DD                PIC S9(09) COMP.
027900     05  WS-DC-A                 PIC S9(09) COMP.
028000     05  WS-DC-B                 PIC S9(09) COMP.
028100     05  WS-DC-C                 PIC S9(09) COMP.
028200     05  WS-DC-D                 PIC S9(09) COMP.
028300     05  WS-DC-E                 PIC S9(09) COMP.
028400     05  WS-DC-M                 PIC S9(09) COMP.
028500     05  WS-DC-JDN               PIC S9(09) COMP.
028600     05  WS-DC-RESULT-DATE       PIC 9(08).
028700     05  FILLER                  PIC X(05).
028800
028900 01  WS-ALERT-DUE-CALC.
029000     05  WS-A-LAST-EXAM-DATE     PIC 9(08).
029100     05  WS-A-LED-R REDEFINES WS-A-LAST-EXAM-DATE.
029200         10  WS-A-LED-YYYY           PIC 9(04).
029300         10  WS-A-LED-MM             PIC 9(02).
029400         10  WS-A-LED-DD             PIC 9(02).
029500     05  WS-A-INTERVAL           PIC 9(04) COMP.
029600     05  WS-A-URGENT-SEED-SW     PIC X.
029700         88  WS-A-URGENT-SEED        VALUE 'Y'.
029800     05  FILLER                  PIC X(05).
029900
030000******************************************************************
030100*    180614 - PER-PATIENT NORMALIZED WORK FIELDS.  BUILT FRESH
030200*    EACH TIME THROUGH 100-MAINLINE BY 000-INIT-PATIENT-WORK.
030300******************************************************************
030400 01  WS-PATIENT-WORK.
030500     05  WS-FULL-NAME            PIC X(51).
030600     05  WS-SEX                  PIC X.
030700         88  WS-SEX-M                VALUE 'M'.
030800         88  WS-SEX-F                VALUE 'F'.
030900         88  WS-SEX-O                VALUE 'O'.
031000     05  WS-AGE                  PIC 9(03) COMP.
031100     05  WS-AGE-GROUP            PIC X(16).
031200     05  WS-ATTENTION-TYPE       PIC X(07).
031300         88  WS-GRUPO-A              VALUE 'GRUPO-A'.
031400         88  WS-GRUPO-B              VALUE 'GRUPO-B'.
031500     05  WS-HTA-FLAG             PIC X.
031600         88  WS-HYPERTENSIVE         VALUE 'Y'.
031700     05  WS-DM-FLAG              PIC X.
031800         88  WS-DIABETIC             VALUE 'Y'.
031900     05  WS-PREG-FLAG            PIC X.
032000         88  WS-PREGNANT             VALUE 'Y'.
032100     05  WS-HYPOTHYROID-FLAG     PIC X.
032200         88  WS-HYPOTHYROID          VALUE 'Y'.
032300     05  WS-COPD-FLAG            PIC X.
032400         88  WS-COPD                 VALUE 'Y'.
032500     05  WS-ASTHMA-FLAG          PIC X.
032600         88  WS-ASTHMA               VALUE 'Y'.
032700     05  WS-CKD-FLAG             PIC X.
032800         88  WS-CKD                  VALUE 'Y'.
032900     05  WS-CVD-FLAG             PIC X.
033000         88  WS-ESTABLISHED-CVD      VALUE 'Y'.
033100     05  WS-CHRONIC-COUNT        PIC 9(01) COMP.
033200     05  WS-CV-RISK-FLAG         PIC X.
033300         88  WS-HAS-CV-RISK          VALUE 'Y'.
033400     05  WS-CV-RISK-LEVEL        PIC X(08).
033500     05  WS-CV-RISK-PCT          PIC S9(3)V9 COMP-3.
033600     05  WS-CV-ALGORITHM         PIC X(10).
033700     05  WS-RECOMMEND-TIER       PIC 9(01) COMP.
033800     05  WS-PRIORITY-SCORE       PIC 9(03) COMP.
033900     05  WS-EPS-NORM             PIC X(40).
034000     05  WS-EPS-NORMALIZED-SW    PIC X.
034100         88  WS-EPS-WAS-NORMALIZED   VALUE 'Y'.
034200     05  WS-CIE10-COUNT          PIC 9(02) COMP.
034300     05  WS-DAYS-SINCE-CONTROL   PIC S9(05) COMP.
034400     05  WS-NEVER-CONTROLLED-SW  PIC X.
034500         88  WS-NEVER-CONTROLLED     VALUE 'Y'.
034600     05  WS-CONTROL-COUNT        PIC 9(02) COMP.
034700     05  WS-ALERT-COUNT          PIC 9(02) COMP.
034800     05  FILLER                  PIC X(05).
034900
035000******************************************************************
035100*    210318 - DIAGNOSES-SCAN WORK AREA.  340-SCAN-DIAGNOSES BUILDS
035200*    THE UPPERCASE SCAN COPY, CALLS SAGETRIM TO BOUND IT, THEN
035300*    WALKS IT LOOKING FOR HTA/DM/PREG KEYWORDS AND CIE-10 TOKENS.
035400******************************************************************
035500 01  WS-DIAG-SCAN-AREA.
035600     05  WS-DIAG-BUFFER          PIC X(255).
035700     05  WS-DIAG-BUFFER-R  REDEFINES WS-DIAG-BUFFER.
035800         10  WS-DIAG-BYTE        PIC X(01) OCCURS 255 TIMES.
035900     05  WS-DIAG-LEN-LK          PIC S9(04).
036000     05  WS-DIAG-LEN             PIC S9(04) COMP.
036100     05  WS-SCAN-SUB             PIC S9(04) COMP.
036200     05  WS-KEYWORD-TALLY        PIC S9(04) COMP.
036300     05  WS-CIE10-CANDIDATE      PIC X(06).
036400     05  WS-CIE10-TOK-LEN        PIC S9(04) COMP.
036500     05  WS-FOUND-CIE10-TABLE.
036600         10  WS-FOUND-CIE10      PIC X(06) OCCURS 10 TIMES.
036700     05  WS-FOUND-CIE10-SUB      PIC S9(04) COMP.
036800     05  WS-FOUND-DUP-SW         PIC X.
036900         88  WS-CIE10-IS-DUP         VALUE 'Y'.
037000     05  FILLER                  PIC X(05).
037100
037200******************************************************************
037300*    380 - EPS-NORMALIZATION SCRATCH FIELDS, INCLUDING THE
037400*    SUBSTRING-MATCH SCAN SHARED BY THE SHORT-NAME/NAME/CODE
037500*    PARTIAL-MATCH FALLBACKS.
037600******************************************************************
037700 01  WS-EPS-SCAN-AREA.
037800     05  WS-EPS-CLEAN            PIC X(20).
037900     05  WS-EPS-CLEAN-LEN        PIC S9(04) COMP.
038000     05  WS-EPS-MATCH-SW         PIC X.
038100         88  WS-EPS-FOUND-MATCH      VALUE 'Y'.
038200     05  FILLER                  PIC X(05).
038300
038400 01  WS-SUBSTRING-SCAN-AREA.
038500     05  WS-NEEDLE-TEXT          PIC X(20).
038600     05  WS-NEEDLE-LEN           PIC S9(04) COMP.
038700     05  WS-HAYSTACK-TEXT        PIC X(40).
038800     05  WS-HAYSTACK-LEN         PIC S9(04) COMP.
038900     05  WS-MAX-OFFSET           PIC S9(04) COMP.
039000     05  WS-OFFSET-SUB           PIC S9(04) COMP.
039100     05  WS-SUBSTRING-FOUND-SW   PIC X.
039200         88  WS-SUBSTRING-FOUND      VALUE 'Y'.
039300     05  FILLER                  PIC X(05).
039400
039500******************************************************************
039600*    500 - CONTROL-DERIVATION SCRATCH FIELDS.  STAGED BEFORE EACH
039700*    508-WRITE-CONTROL-ROW CALL.
039800******************************************************************
039900 01  WS-CONTROL-STAGE.
040000     05  WS-CT-TYPE              PIC X(30).
040100     05  WS-CT-NAME              PIC X(40).
040200     05  WS-CT-FREQ-DAYS         PIC 9(04) COMP.
040300     05  WS-CT-URGENT-SW         PIC X.
040400         88  WS-CT-IS-URGENT         VALUE 'Y'.
040500     05  WS-URGENCY-FREQ-DAYS    PIC 9(04) COMP.
040600     05  WS-MAIN-FREQ-DAYS       PIC 9(04) COMP.
040700     05  FILLER                  PIC X(05).
040800
040900******************************************************************
041000*    700 - ALERT-DERIVATION SCRATCH FIELDS AND STAGING TABLE.
041100*    795-SORT-ALERT-TABLE ORDERS THE TABLE BY WS-A-RANK ASCENDING
041200*    (URGENTE=1 ... BAJA=4) THEN WS-A-DUE-DATE ASCENDING BEFORE
041300*    798-WRITE-ALERT-TABLE SPOOLS IT TO ALERT-OUT-FILE.
041400******************************************************************
041500 01  WS-ALERT-STAGE.
041600     05  WS-A-TYPE               PIC X(30).
041700     05  WS-A-NAME               PIC X(40).
041800     05  WS-A-PRIORITY           PIC X(08).
041900
042000 01  WS-ALERT-TABLE-AREA.
042100     05  WS-ALERT-ENTRY OCCURS 40 TIMES.
042200         10  WS-AT-TYPE          PIC X(30).
042300         10  WS-AT-NAME          PIC X(40).
042400         10  WS-AT-PRIORITY      PIC X(08).
042500         10  WS-AT-RANK          PIC 9(01) COMP.
042600         10  WS-AT-DUE-DATE      PIC 9(08).
042700         10  WS-AT-INTERVAL      PIC 9(04) COMP.
042800
042900 01  WS-SORT-WORK-AREA.
043000     05  WS-SORT-SUB             PIC S9(04) COMP.
043100     05  WS-SORT-LIMIT           PIC S9(04) COMP.
043200     05  WS-SORT-SWAP-SW         PIC X.
043300         88  WS-SORT-DID-SWAP        VALUE 'Y'.
043400     05  WS-HOLD-ENTRY.
043500         10  WS-HOLD-TYPE            PIC X(30).
043600         10  WS-HOLD-NAME            PIC X(40).
043700         10  WS-HOLD-PRIORITY        PIC X(08).
043800         10  WS-HOLD-RANK            PIC 9(01) COMP.
043900         10  WS-HOLD-DUE-DATE        PIC 9(08).
044000         10  WS-HOLD-INTERVAL        PIC 9(04) COMP.
044100     05  FILLER                  PIC X(05).
044200
044300******************************************************************
044400*    300 - REJECT/EDIT SWITCHES.
044500******************************************************************
044600 01  WS-EDIT-SWITCHES.
044700     05  WS-REJECT-SW            PIC X          VALUE 'N'.
044800         88  WS-RECORD-REJECTED      VALUE 'Y'.
044900     05  WS-REJ-LINE-NBR         PIC 9(05) COMP VALUE ZERO.
045000     05  WS-REJ-REASON-TEXT      PIC X(40).
045100     05  WS-WARN-AGE-COUNT       PIC 9(07) COMP VALUE ZERO.
045200     05  WS-WARN-SEX-COUNT       PIC 9(07) COMP VALUE ZERO.
045300     05  WS-WARN-PHONE-COUNT    PIC 9(07) COMP VALUE ZERO.
045400     05  FILLER                  PIC X(05).
045500
045600******************************************************************
045700*    180614 - DUPLICATE-DOCUMENT INDEX.  RES. 3280/2018 SEC. 4
045800*    TAKES THE ROSTER FEED IN WHATEVER ORDER IT ARRIVES - NO
045900*    ASSUMED SORT BY DOCUMENT NUMBER - SO A REPEATED DOCUMENT
046000*    NUMBER CAN LAND ANYWHERE IN THE FILE, NOT JUST ON THE VERY
046100*    NEXT RECORD.  040-BUILD-DOC-INDEX MAKES ONE FULL PASS OVER
046200*    PATIENT-IN-FILE AHEAD OF 100-MAINLINE, RECORDS EACH
046300*    ACCEPTABLE DOCUMENT NUMBER'S LAST INPUT LINE HERE, THEN
046400*    REWINDS THE FILE FOR THE REAL PASS.  872-STAGE-PATIENT-
046450*    MASTER LOOKS THE CURRENT LINE UP IN THIS SAME TABLE AND ONLY
046480*    WRITES PATIENT-MASTER-FILE WHEN IT IS SITTING ON A DOCUMENT
046490*    NUMBER'S OWN LAST LINE - ANY EARLIER OCCURRENCE OF THAT
046495*    DOCUMENT NUMBER IS COUNTED AS A DUPLICATE/UPDATE.
046600******************************************************************
046620* 260214 RSK  ADDED FOR NON-ADJACENT DUPES - OLD LOGIC ONLY  CR0688 260214
046640*             CAUGHT DUPES ON BACK-TO-BACK RECORDS                 260214
046680******************************************************************
046700 01  WS-DOC-INDEX-CONTROL.
046720     05  WS-DX-TABLE-COUNT       PIC 9(07) COMP VALUE ZERO.
046740     05  WS-DX-LINE-NBR          PIC 9(07) COMP VALUE ZERO.
046760     05  WS-DX-ACCEPT-SW         PIC X          VALUE 'Y'.
046780     05  WS-DX-FOUND-SW          PIC X          VALUE 'N'.
046800         88  WS-DX-FOUND             VALUE 'Y'.
047000     05  FILLER                  PIC X(05).
047050
047080 01  WS-DOC-INDEX-TABLE.
047100     05  WS-DX-ENTRY OCCURS 1 TO 20000 TIMES
047120                 DEPENDING ON WS-DX-TABLE-COUNT
047140                 INDEXED BY WS-DX-IDX.
047160         10  WS-DX-DOC-NUMBER    PIC X(10).
047180         10  WS-DX-LAST-LINE     PIC 9(07) COMP.
047200         10  FILLER              PIC X(05).
047300
047400******************************************************************
047500*    201118 - U6 STATIC TYPE-COUNT TABLES.  BUILT VIA VALUE/
047600*    REDEFINES LIKE SAGERISK'S AGE-POINT TABLES SO THE SECTION 4
047700*    AND SECTION 5 REPORT LINES CAN BE DRIVEN BY A SEARCH INSTEAD
047800*    OF A WALL OF DISPLAY STATEMENTS.
047900******************************************************************
048000 01  CONTROL-TYPE-COUNT-VALUES.
048100     05  FILLER  PIC X(30) VALUE 'CONTROL_PRIMERA_INFANCIA'.
048200     05  FILLER  PIC X(30) VALUE 'CONTROL_CRECIMIENTO_DESARR'.
048300     05  FILLER  PIC X(30) VALUE 'VACUNACION'.
048400     05  FILLER  PIC X(30) VALUE 'VALORACION_NUTRICIONAL'.
048500     05  FILLER  PIC X(30) VALUE 'CONTROL_INFANCIA'.
048600     05  FILLER  PIC X(30) VALUE 'SALUD_ORAL'.
048700     05  FILLER  PIC X(30) VALUE 'SALUD_MENTAL'.
048800     05  FILLER  PIC X(30) VALUE 'CONTROL_ADOLESCENCIA'.
048900     05  FILLER  PIC X(30) VALUE 'SALUD_SEXUAL_REPRODUCTIVA'.
049000     05  FILLER  PIC X(30) VALUE 'DETECCION_ITS'.
049100     05  FILLER  PIC X(30) VALUE 'CONTROL_JUVENTUD'.
049200     05  FILLER  PIC X(30) VALUE 'PLANIFICACION_FAMILIAR'.
049300     05  FILLER  PIC X(30) VALUE 'CONTROL_ADULTEZ'.
049400     05  FILLER  PIC X(30) VALUE 'CONTROL_VEJEZ'.
049500     05  FILLER  PIC X(30) VALUE 'VALORACION_GERIATRICA'.
049600     05  FILLER  PIC X(30) VALUE 'EVALUACION_FUNCIONALIDAD'.
049700     05  FILLER  PIC X(30) VALUE 'CONTROL_PRENATAL'.
049800     05  FILLER  PIC X(30) VALUE 'CONTROL_HIPERTENSO'.
049900     05  FILLER  PIC X(30) VALUE 'CONTROL_DIABETICO'.
050000     05  FILLER  PIC X(30) VALUE 'CONTROL_HIPOTIROIDISMO'.
050100     05  FILLER  PIC X(30) VALUE 'CONTROL_EPOC'.
050200     05  FILLER  PIC X(30) VALUE 'CONTROL_ASMA'.
050300     05  FILLER  PIC X(30) VALUE 'CONTROL_IRC'.
050400     05  FILLER  PIC X(30) VALUE 'CONTROL_CARDIOVASCULAR'.
050500     05  FILLER  PIC X(30) VALUE 'CONTROL_RIESGO_CV'.
050600     05  FILLER  PIC X(30) VALUE 'CONTROL_MEDICAMENTOS'.
050700 01  CONTROL-TYPE-COUNT-TABLE REDEFINES
050800                 CONTROL-TYPE-COUNT-VALUES.
050900     05  CTT-TYPE                PIC X(30) OCCURS 25 TIMES.
051000 01  CONTROL-TYPE-COUNTS.
051100     05  CTT-COUNT               PIC 9(05) COMP OCCURS 25 TIMES.
051200
051300 01  ALERT-TYPE-COUNT-VALUES.
051400     05  FILLER  PIC X(30) VALUE 'TOMA_PRESION'.
051500     05  FILLER  PIC X(30) VALUE 'MEDICION_IMC'.
051600     05  FILLER  PIC X(30) VALUE 'GLICEMIA'.
051700     05  FILLER  PIC X(30) VALUE 'MEDICION_PESO_TALLA'.
051800     05  FILLER  PIC X(30) VALUE 'TAMIZAJE_DESARROLLO'.
051900     05  FILLER  PIC X(30) VALUE 'ESQUEMA_VACUNACION_COMPLETO'.
052000     05  FILLER  PIC X(30) VALUE 'VALORACION_ODONTOLOGICA'.
052100     05  FILLER  PIC X(30) VALUE 'CITOLOGIA'.
052200     05  FILLER  PIC X(30) VALUE 'VPH'.
052300     05  FILLER  PIC X(30) VALUE 'MAMOGRAFIA'.
052400     05  FILLER  PIC X(30) VALUE 'PSA'.
052500     05  FILLER  PIC X(30) VALUE 'SANGRE_OCULTA_HECES'.
052600     05  FILLER  PIC X(30) VALUE 'COLONOSCOPIA'.
052700     05  FILLER  PIC X(30) VALUE 'AGUDEZA_VISUAL'.
052800     05  FILLER  PIC X(30) VALUE 'AGUDEZA_AUDITIVA'.
052900     05  FILLER  PIC X(30) VALUE 'VACUNA_INFLUENZA'.
053000     05  FILLER  PIC X(30) VALUE 'VACUNA_NEUMOCOCO'.
053100     05  FILLER  PIC X(30) VALUE 'VACUNA_TETANOS'.
053200     05  FILLER  PIC X(30) VALUE 'PERFIL_LIPIDICO'.
053300     05  FILLER  PIC X(30) VALUE 'EKG'.
053400     05  FILLER  PIC X(30) VALUE 'ECOGRAFIA_OBSTETRICA'.
053500     05  FILLER  PIC X(30) VALUE 'HEMOGRAMA'.
053600     05  FILLER  PIC X(30) VALUE 'CREATININA'.
053700     05  FILLER  PIC X(30) VALUE 'POTASIO'.
053800     05  FILLER  PIC X(30) VALUE 'MICROALBUMINURIA'.
053900     05  FILLER  PIC X(30) VALUE 'PARCIAL_ORINA'.
054000     05  FILLER  PIC X(30) VALUE 'HBA1C'.
054100     05  FILLER  PIC X(30) VALUE 'FONDO_OJO'.
054200     05  FILLER  PIC X(30) VALUE 'VALORACION_PIE_DIABETICO'.
054300     05  FILLER  PIC X(30) VALUE 'TSH'.
054400     05  FILLER  PIC X(30) VALUE 'T4_LIBRE'.
054500     05  FILLER  PIC X(30) VALUE 'ESPIROMETRIA'.
054600     05  FILLER  PIC X(30) VALUE 'RAYOS_X_TORAX'.
054700     05  FILLER  PIC X(30) VALUE 'GASES_ARTERIALES'.
054800     05  FILLER  PIC X(30) VALUE 'CLEARANCE_CREATININA'.
054900     05  FILLER  PIC X(30) VALUE 'BUN'.
055000     05  FILLER  PIC X(30) VALUE 'ECOCARDIOGRAMA'.
055100 01  ALERT-TYPE-COUNT-TABLE REDEFINES ALERT-TYPE-COUNT-VALUES.
055200     05  ATT-TYPE                PIC X(30) OCCURS 36 TIMES.
055300 01  ALERT-TYPE-COUNTS.
055400     05  ATT-COUNT               PIC 9(05) COMP OCCURS 36 TIMES.
055500
055600 01  WS-TYPE-COUNT-SUB           PIC S9(04) COMP.
055700 01  WS-TYPE-COUNT-MAX           PIC S9(04) COMP.
055800 01  WS-FALLBACK-FACTORS         PIC 9(01) COMP.
055900 01  WS-AGE-DIV-QUOT             PIC 9(03) COMP.
056000 01  WS-AGE-DIV-REM              PIC 9(03) COMP.
056100
056200******************************************************************
056300*    U6 RUN-STATISTICS ACCUMULATORS.  DISPLAYED ACROSS THE SIX
056400*    SUMMARY-REPORT SECTIONS PRINTED BY 900-CLEANUP.
056500******************************************************************
056600 01  COUNTERS-AND-ACCUMULATORS.
056700     05  WS-RECORDS-READ         PIC 9(07) COMP.
056800     05  WS-RECORDS-REJECTED     PIC 9(07) COMP.
056900     05  WS-RECORDS-PROCESSED    PIC 9(07) COMP.
057000     05  WS-RECORDS-CREATED      PIC 9(07) COMP.
057100     05  WS-RECORDS-UPDATED      PIC 9(07) COMP.
057200     05  WS-DUPLICATE-COUNT      PIC 9(07) COMP.
057300     05  WS-AGE-GROUP-COUNTS.
057400         10  WS-CNT-PRIMERA-INF  PIC 9(07) COMP.
057500         10  WS-CNT-INFANCIA     PIC 9(07) COMP.
057600         10  WS-CNT-ADOLESC      PIC 9(07) COMP.
057700         10  WS-CNT-JUVENTUD     PIC 9(07) COMP.
057800         10  WS-CNT-ADULTEZ      PIC 9(07) COMP.
057900         10  WS-CNT-VEJEZ        PIC 9(07) COMP.
058000         10  WS-CNT-AGE-UNKNOWN  PIC 9(07) COMP.
058100     05  WS-SEX-COUNTS.
058200         10  WS-CNT-SEX-M        PIC 9(07) COMP.
058300         10  WS-CNT-SEX-F        PIC 9(07) COMP.
058400         10  WS-CNT-SEX-O        PIC 9(07) COMP.
058500     05  WS-GRUPO-A-COUNT        PIC 9(07) COMP.
058600     05  WS-GRUPO-B-COUNT        PIC 9(07) COMP.
058700     05  WS-RISK-COUNTS.
058800         10  WS-CNT-HTA          PIC 9(07) COMP.
058900         10  WS-CNT-DM           PIC 9(07) COMP.
059000         10  WS-CNT-PREG         PIC 9(07) COMP.
059100         10  WS-CNT-CV-RISK      PIC 9(07) COMP.
059200         10  WS-CNT-CV-BAJO      PIC 9(07) COMP.
059300         10  WS-CNT-CV-MEDIO     PIC 9(07) COMP.
059400         10  WS-CNT-CV-ALTO      PIC 9(07) COMP.
059500         10  WS-CNT-CV-MUY-ALTO  PIC 9(07) COMP.
059600         10  WS-CNT-ANY-RISK     PIC 9(07) COMP.
059700     05  WS-EPS-STATS.
059800         10  WS-EPS-TOTAL        PIC 9(07) COMP.
059900         10  WS-EPS-NORMALIZED   PIC 9(07) COMP.
060000         10  WS-EPS-NOT-NORM     PIC 9(07) COMP.
060100         10  WS-EPS-EMPTY        PIC 9(07) COMP.
060200     05  WS-CIE10-STATS.
060300         10  WS-CIE10-FOUND      PIC 9(07) COMP.
060400         10  WS-CIE10-NORMALIZED PIC 9(07) COMP.
060500         10  WS-CIE10-NOT-FOUND  PIC 9(07) COMP.
060600         10  WS-PATS-WITH-CODES  PIC 9(07) COMP.
060700     05  WS-TOTAL-CONTROLS       PIC 9(07) COMP.
060800     05  WS-TOTAL-ALERTS         PIC 9(07) COMP.
060900     05  WS-ALERT-PRIORITY-COUNTS.
061000         10  WS-CNT-AL-URGENTE   PIC 9(07) COMP.
061100         10  WS-CNT-AL-ALTA      PIC 9(07) COMP.
061200         10  WS-CNT-AL-MEDIA     PIC 9(07) COMP.
061300         10  WS-CNT-AL-BAJA      PIC 9(07) COMP.
061400     05  FILLER                  PIC X(05).
061500
061600******************************************************************
061700*    REPORT-LINE WORK AREAS.  SAME PAGE-HEADER/DETAIL-LINE FAMILY
061800*    THIS SHOP USES ON ITS OTHER PRINT PROGRAMS, RECAST FOR THE
061900*    SIX-SECTION RUN SUMMARY INSTEAD OF A PATIENT ROSTER LISTING.
062000******************************************************************
062100 01  WS-PAGE-CTL.
062200     05  WS-PAGE-NBR             PIC 9(03) COMP VALUE 1.
062300     05  WS-LINE-CNT             PIC 9(03) COMP VALUE 99.
062400     05  FILLER                  PIC X(05).
062500
062600 01  WS-HDR-REC.
062700     05  FILLER                  PIC X(01) VALUE SPACE.
062800     05  FILLER                  PIC X(20) VALUE
062900             'SAGE3280 RUN SUMMARY'.
063000     05  FILLER                  PIC X(45) VALUE SPACES.
063100     05  FILLER                  PIC X(11) VALUE
063200             'RUN DATE:  '.
063300     05  WS-HDR-DATE-O           PIC 99/99/9999.
063400     05  FILLER                  PIC X(10) VALUE SPACES.
063500     05  FILLER                  PIC X(11) VALUE 'PAGE NBR: '.
063600     05  WS-HDR-PAGE-O           PIC ZZ9.
063700     05  FILLER                  PIC X(21) VALUE SPACES.
063800
063900 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
064000
064100 01  WS-TEXT-LINE.
064200     05  FILLER                  PIC X(01) VALUE SPACE.
064300     05  WS-TEXT-BODY            PIC X(120).
064400     05  FILLER                  PIC X(11) VALUE SPACES.
064500
064600 01  WS-COUNT-LINE.
064700     05  FILLER                  PIC X(03) VALUE SPACES.
064800     05  WS-CL-LABEL             PIC X(38).
064900     05  WS-CL-COUNT-O           PIC ZZZ,ZZ9.
065000     05  FILLER                  PIC X(04) VALUE SPACES.
065100     05  WS-CL-PCT-O             PIC ZZ9.99.
065200     05  FILLER                  PIC X(01) VALUE '%'.
065300     05  FILLER                  PIC X(74) VALUE SPACES.
065400
065500 01  WS-EDIT-FIELDS.
065600     05  WS-PCT-WORK             PIC S9(3)V99  COMP-3.
065700     05  WS-DIVISOR-WORK         PIC S9(7)     COMP.
065800     05  WS-EDIT-DATE-O          PIC 99/99/9999.
065900     05  WS-HDR-DATE-NUM         PIC 9(08).
066000     05  FILLER                  PIC X(05).
066100
066200 01  WS-LINE-COUNT-TEMP          PIC 9(07) COMP.
066300
066400 01  WS-COUNT-LINE-NP.
066500     05  FILLER                  PIC X(03) VALUE SPACES.
066600     05  WS-CN-LABEL             PIC X(38).
066700     05  WS-CN-COUNT-O           PIC ZZZ,ZZ9.
066800     05  FILLER                  PIC X(83) VALUE SPACES.
066900
067000******************************************************************
067100*    190310 - CALL AREA FOR SAGERISK.  LAYOUT MUST MATCH SAGERISK'S
067200*    LINKAGE SECTION RISK-CALC-REC EXACTLY.
067300******************************************************************
067400 01  RISK-CALC-REC.
067500     05  RC-AGE                  PIC 9(3)         COMP.
067600     05  RC-SEX                  PIC X.
067700         88  RC-MALE                 VALUE 'M'.
067800         88  RC-FEMALE               VALUE 'F'.
067900     05  RC-SYSTOLIC             PIC 9(3)         COMP.
068000     05  RC-CHOL-TOTAL           PIC 9(3)         COMP.
068100     05  RC-HDL                  PIC 9(3)         COMP.
068200     05  RC-GLUCOSE              PIC 9(3)         COMP.
068300     05  RC-BMI                  PIC 9(2)V9       COMP-3.
068400     05  RC-SMOKER-FLAG          PIC X.
068500         88  RC-IS-SMOKER            VALUE 'Y'.
068600     05  RC-DIABETIC-FLAG        PIC X.
068700         88  RC-IS-DIABETIC          VALUE 'Y'.
068800     05  RC-BP-MEDS-FLAG         PIC X.
068900         88  RC-ON-BP-MEDS           VALUE 'Y'.
069000     05  RC-FAM-HIST-FLAG        PIC X.
069100         88  RC-HAS-FAM-HIST         VALUE 'Y'.
069200     05  RC-RACE-CODE            PIC X(08).
069300         88  RC-RACE-BLACK           VALUE 'BLACK'.
069400         88  RC-RACE-HISPANIC        VALUE 'HISPANIC'.
069500     05  RC-FRAM-PCT             PIC S9(3)V9      COMP-3.
069600     05  RC-FRAM-CATEGORY        PIC X(08).
069700     05  RC-FRAM-VALID-FLAG      PIC X.
069800     05  RC-ASCVD-PCT            PIC S9(3)V9      COMP-3.
069900     05  RC-ASCVD-CATEGORY       PIC X(08).
070000     05  RC-ASCVD-VALID-FLAG     PIC X.
070100     05  RC-AUSAN-PCT            PIC S9(3)V9      COMP-3.
070200     05  RC-AUSAN-CATEGORY       PIC X(08).
070300     05  RC-AUSAN-VALID-FLAG     PIC X.
070400     05  RC-HIGHEST-PCT          PIC S9(3)V9      COMP-3.
070500     05  RC-HIGHEST-CATEGORY     PIC X(08).
070600     05  RC-RECOMMENDED-ALG      PIC X(10).
070700     05  RC-RECOMMEND-TIER       PIC 9(1)         COMP.
070800     05  RC-RECOMMEND-COUNT      PIC 9(2)         COMP.
070900     05  FILLER                  PIC X(05).
071000
071100 01  WS-RISK-RETURN-CD           PIC 9(4)         COMP.
071200
071300******************************************************************
071400*    190222 - CALL AREA FOR SAGEVALD.  LAYOUT MUST MATCH SAGEVALD'S
071500*    LINKAGE SECTION VALIDATE-REC EXACTLY.
071600******************************************************************
071700 01  VALIDATE-REC.
071800     05  VAL-TYPE-SW             PIC X.
071900         88  VAL-IS-CEDULA-CHK       VALUE 'C'.
072000         88  VAL-IS-NIT-CHK          VALUE 'N'.
072100         88  VAL-IS-CEDULA-FMT       VALUE 'F'.
072200         88  VAL-IS-NIT-FMT          VALUE 'T'.
072300         88  VAL-IS-EPS-CHK          VALUE 'E'.
072400         88  VAL-IS-CIE10-CHK        VALUE 'D'.
072500         88  VAL-IS-CUPS-CHK         VALUE 'U'.
072600     05  VAL-INPUT-TEXT          PIC X(20).
072700     05  VAL-OUTPUT-TEXT         PIC X(20).
072800     05  VAL-CHECK-DIGIT         PIC 9(1).
072900     05  VAL-VALID-FLAG          PIC X.
073000         88  VAL-IS-VALID            VALUE 'Y'.
073100     05  VAL-MSG-CODE            PIC X(04).
073200     05  FILLER                  PIC X(05).
073300
073400 01  WS-VALD-RETURN-CD           PIC 9(4)         COMP.
073500
073600 PROCEDURE DIVISION.
073700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
073800     PERFORM 100-MAINLINE THRU 100-EXIT
073900             UNTIL PI-NO-MORE-DATA.
074100     PERFORM 999-CLEANUP THRU 999-EXIT.
074200     MOVE +0 TO RETURN-CODE.
074300     GOBACK.
074400
074500 000-HOUSEKEEPING.
074600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
074700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
074800     ACCEPT WS-RUN-DATE-RAW FROM DATE.
074900     IF WS-RUN-YY < 50
075000         MOVE 20 TO WS-RUN-CENTURY
075100     ELSE
075200         MOVE 19 TO WS-RUN-CENTURY.
075300     COMPUTE WS-RUN-YYYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
075400     MOVE WS-RUN-YYYY TO WS-DC-YYYY.
075500     MOVE WS-RUN-MM   TO WS-DC-MM.
075600     MOVE WS-RUN-DD   TO WS-DC-DD.
075700     PERFORM 860-DATE-TO-JULIAN THRU 860-EXIT.
075800     MOVE WS-DC-JDN TO WS-RUN-JULIAN.
075900
076000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
076100     MOVE ZERO TO CTT-COUNT (ALL) ATT-COUNT (ALL).
076200
076300     PERFORM 050-LOAD-EPS-TABLE THRU 050-EXIT.
076400     PERFORM 060-LOAD-CIE10-TABLE THRU 060-EXIT.
076450
076480     PERFORM 040-BUILD-DOC-INDEX THRU 040-EXIT.
076500
076600     PERFORM 870-READ-PATIENT-IN THRU 870-EXIT.
076700     IF PI-NO-MORE-DATA
076800         MOVE 'NO PATIENT-IN RECORDS ON FEED' TO ABEND-REASON
076900         MOVE 'AT LEAST 1' TO EXPECTED-VAL
077000         MOVE '0' TO ACTUAL-VAL
077100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
077200 000-EXIT.
077300     EXIT.
077400
077500******************************************************************
077600*    230811 - LOADS THE EPS CATALOG INTO EPS-TABLE-AREA IN EC-CODE
077700*    SEQUENCE.  SAME TABLE-LOAD-BY-OCCURS SHAPE THIS SHOP USES
077800*    FOR ITS OTHER REFERENCE-TABLE LOADS.
077850******************************************************************
077900 050-LOAD-EPS-TABLE.
078000     MOVE '050-LOAD-EPS-TABLE' TO PARA-NAME.
078100     MOVE ZERO TO EPS-TABLE-COUNT.
078200     READ EPS-CATALOG-FILE INTO EPS-CATALOG-REC
078300         AT END MOVE '10' TO EC-STATUS.
078400     PERFORM 055-STORE-EPS-ROW THRU 055-EXIT
078500         UNTIL EC-NO-MORE
078600            OR EPS-TABLE-COUNT >= 500.
078700 050-EXIT.
078800     EXIT.
078900
079000 055-STORE-EPS-ROW.
079100     IF EC-IS-ACTIVE
079200         ADD 1 TO EPS-TABLE-COUNT
079300         MOVE EC-CODE   TO EC-T-CODE (EPS-TABLE-COUNT)
079400         MOVE EC-NIT    TO EC-T-NIT (EPS-TABLE-COUNT)
079500         MOVE EC-SHORT  TO EC-T-SHORT (EPS-TABLE-COUNT)
079600         MOVE EC-NAME   TO EC-T-NAME (EPS-TABLE-COUNT)
079700         MOVE EC-ACTIVE TO EC-T-ACTIVE (EPS-TABLE-COUNT).
079800     READ EPS-CATALOG-FILE INTO EPS-CATALOG-REC
079900         AT END MOVE '10' TO EC-STATUS.
080000 055-EXIT.
080100     EXIT.
080200
080300******************************************************************
080400*    230811 - LOADS THE CIE-10 CATALOG INTO CIE10-TABLE-AREA IN
080500*    CC-CODE SEQUENCE.
080600******************************************************************
080700 060-LOAD-CIE10-TABLE.
080800     MOVE '060-LOAD-CIE10-TABLE' TO PARA-NAME.
080900     MOVE ZERO TO CIE-TABLE-COUNT.
081000     READ CIE10-CATALOG-FILE INTO CIE10-CATALOG-REC
081100         AT END MOVE '10' TO CC-STATUS.
081200     PERFORM 065-STORE-CIE10-ROW THRU 065-EXIT
081300         UNTIL CC-NO-MORE
081400            OR CIE-TABLE-COUNT >= 2000.
081500 060-EXIT.
081600     EXIT.
081700
081800 065-STORE-CIE10-ROW.
081900     ADD 1 TO CIE-TABLE-COUNT.
082000     MOVE CC-CODE   TO CC-T-CODE (CIE-TABLE-COUNT).
082100     MOVE CC-DESC   TO CC-T-DESC (CIE-TABLE-COUNT).
082200     MOVE CC-COMMON TO CC-T-COMMON (CIE-TABLE-COUNT).
082300     READ CIE10-CATALOG-FILE INTO CIE10-CATALOG-REC
082400         AT END MOVE '10' TO CC-STATUS.
082500 065-EXIT.
082600     EXIT.
082610
082611******************************************************************
082612*    260214 - MAKES THE FULL LOOKAHEAD PASS OVER PATIENT-IN-FILE
082613*    DESCRIBED AT WS-DOC-INDEX-CONTROL, THEN CLOSES AND RE-OPENS
082614*    THE FILE SO 870-READ-PATIENT-IN STARTS OVER FROM RECORD ONE
082615*    FOR THE REAL PASS.
082616******************************************************************
082617 040-BUILD-DOC-INDEX.
082618     MOVE '040-BUILD-DOC-INDEX' TO PARA-NAME.
082619     MOVE ZERO TO WS-DX-TABLE-COUNT WS-DX-LINE-NBR.
082620     READ PATIENT-IN-FILE INTO PATIENT-IN-REC
082621         AT END MOVE '10' TO PI-STATUS.
082622     PERFORM 042-INDEX-ONE-RECORD THRU 042-EXIT
082623         UNTIL PI-NO-MORE-DATA.
082624     CLOSE PATIENT-IN-FILE.
082625     OPEN INPUT PATIENT-IN-FILE.
082626     MOVE SPACES TO PI-STATUS.
082627 040-EXIT.
082628     EXIT.
082629
082630 042-INDEX-ONE-RECORD.
082631     ADD 1 TO WS-DX-LINE-NBR.
082632     PERFORM 043-CHECK-DOC-ACCEPTABLE THRU 043-EXIT.
082633     IF WS-DX-ACCEPT-SW = 'Y'
082634         PERFORM 044-POST-DOC-INDEX THRU 044-EXIT
082635     END-IF.
082636     READ PATIENT-IN-FILE INTO PATIENT-IN-REC
082637         AT END MOVE '10' TO PI-STATUS.
082638 042-EXIT.
082639     EXIT.
082640
082641******************************************************************
082642*    043-CHECK-DOC-ACCEPTABLE - SAME ACCEPT/REJECT KEY RULES AS
082643*    300-FIELD-EDITS (SPEC U1), REPEATED HERE SO THE LOOKAHEAD PASS
082644*    CAN TELL WHICH DOCUMENT NUMBERS WILL ACTUALLY REACH THE
082645*    MASTER FILE WITHOUT WRITING REJECTS OR BUMPING THE SECTION 1
082646*    WARNING COUNTS TWICE.
082647******************************************************************
082648 043-CHECK-DOC-ACCEPTABLE.
082649     MOVE 'Y' TO WS-DX-ACCEPT-SW.
082650     IF PI-DOC-NUMBER = SPACES OR LOW-VALUES
082651         MOVE 'N' TO WS-DX-ACCEPT-SW
082652     ELSE
082653         IF PI-DOC-NUMBER NOT NUMERIC
082654             MOVE 'N' TO WS-DX-ACCEPT-SW
082655         END-IF
082656     END-IF.
082657     IF WS-DX-ACCEPT-SW = 'Y'
082658         IF PI-FIRST-NAME = SPACES AND PI-LAST-NAME = SPACES
082659             MOVE 'N' TO WS-DX-ACCEPT-SW
082660         END-IF
082661     END-IF.
082662     IF WS-DX-ACCEPT-SW = 'Y'
082663         MOVE 'C' TO VAL-TYPE-SW
082664         MOVE SPACES TO VAL-INPUT-TEXT
082665         MOVE PI-DOC-NUMBER TO VAL-INPUT-TEXT
082666         CALL 'SAGEVALD' USING VALIDATE-REC, WS-VALD-RETURN-CD
082667         IF NOT VAL-IS-VALID
082668             MOVE 'N' TO WS-DX-ACCEPT-SW
082669         END-IF
082670     END-IF.
082671 043-EXIT.
082672     EXIT.
082673
082674******************************************************************
082675*    044-POST-DOC-INDEX - RECORDS THE CURRENT LOOKAHEAD LINE AS
082676*    THE LAST-SEEN LINE FOR PI-DOC-NUMBER, ADDING A NEW ENTRY THE
082677*    FIRST TIME THE DOCUMENT NUMBER IS SEEN.
082678******************************************************************
082679 044-POST-DOC-INDEX.
082680     PERFORM 046-FIND-DOC-INDEX THRU 046-EXIT.
082681     IF WS-DX-FOUND
082682         MOVE WS-DX-LINE-NBR TO WS-DX-LAST-LINE (WS-DX-IDX)
082683     ELSE
082684         SET WS-DX-IDX TO WS-DX-TABLE-COUNT
082685         SET WS-DX-IDX UP BY 1
082686         ADD 1 TO WS-DX-TABLE-COUNT
082687         MOVE PI-DOC-NUMBER  TO WS-DX-DOC-NUMBER (WS-DX-IDX)
082688         MOVE WS-DX-LINE-NBR TO WS-DX-LAST-LINE (WS-DX-IDX)
082689     END-IF.
082690 044-EXIT.
082691     EXIT.
082692
082693******************************************************************
082694*    046-FIND-DOC-INDEX - PLAIN SEQUENTIAL SCAN OF WS-DOC-INDEX-
082695*    TABLE FOR PI-DOC-NUMBER, SAME SET/PERFORM-UNTIL SCAN SHAPE AS
082696*    384-EPS-NIT-EXACT.  THE TABLE IS BUILT IN FIRST-SEEN ORDER,
082697*    NOT KEY SEQUENCE, SO SEARCH ALL DOES NOT APPLY.
082698******************************************************************
082699 046-FIND-DOC-INDEX.
082700     SET WS-DX-IDX TO 1.
082701     MOVE 'N' TO WS-DX-FOUND-SW.
082702     PERFORM 047-COMPARE-DOC-ENTRY THRU 047-EXIT
082703         UNTIL WS-DX-IDX > WS-DX-TABLE-COUNT
082704            OR WS-DX-FOUND.
082705 046-EXIT.
082706     EXIT.
082707
082708 047-COMPARE-DOC-ENTRY.
082709     IF WS-DX-DOC-NUMBER (WS-DX-IDX) = PI-DOC-NUMBER
082710         MOVE 'Y' TO WS-DX-FOUND-SW
082711     ELSE
082712         SET WS-DX-IDX UP BY 1
082713     END-IF.
082714 047-EXIT.
082715     EXIT.
082716
082800******************************************************************
082900*    880123/180614 - MAIN PROCESSING LOOP.  ONE PASS - EDIT,
083000*    NORMALIZE, CLASSIFY, RISK-SCORE, DERIVE CONTROLS/ALERTS AND
083100*    WRITE THE MASTER, ALL BEFORE THE NEXT ROSTER RECORD IS READ.
083200******************************************************************
083300 100-MAINLINE.
083400     MOVE '100-MAINLINE' TO PARA-NAME.
083500     ADD 1 TO WS-RECORDS-READ.
083600     PERFORM 000-INIT-PATIENT-WORK THRU 000-INIT-EXIT.
083700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
083800     IF WS-RECORD-REJECTED
083900         ADD 1 TO WS-RECORDS-REJECTED
084000     ELSE
084100         ADD 1 TO WS-RECORDS-PROCESSED
084200         PERFORM 320-NORMALIZE-SEX THRU 320-EXIT
084300         PERFORM 330-COMPUTE-AGE THRU 330-EXIT
084400         PERFORM 340-SCAN-DIAGNOSES THRU 340-EXIT
084500         PERFORM 380-NORMALIZE-EPS THRU 380-EXIT
084600         PERFORM 400-CLASSIFY-AGE-GROUP THRU 400-EXIT
084700         PERFORM 410-CLASSIFY-ATTENTION-TYPE THRU 410-EXIT
084800         PERFORM 620-CALL-RISK-CALCULATOR THRU 620-EXIT
084900         PERFORM 500-DERIVE-CONTROLS THRU 500-EXIT
085000         PERFORM 650-COMPUTE-PRIORITY-SCORE THRU 650-EXIT
085100         PERFORM 700-DERIVE-ALERTS THRU 700-EXIT
085200         PERFORM 872-STAGE-PATIENT-MASTER THRU 872-EXIT
085300     END-IF.
085400     PERFORM 870-READ-PATIENT-IN THRU 870-EXIT.
085500 100-EXIT.
085600     EXIT.
085700
085800******************************************************************
085900*    180614 - CLEARS THE PER-PATIENT WORK AREAS SO A REJECTED OR
086000*    PARTIALLY-EDITED PRIOR RECORD CANNOT LEAK FIELDS FORWARD.
086100******************************************************************
086200 000-INIT-PATIENT-WORK.
086300     MOVE '000-INIT-PATIENT-WORK' TO PARA-NAME.
086400     INITIALIZE WS-PATIENT-WORK WS-DIAG-SCAN-AREA
086500                WS-EPS-SCAN-AREA WS-CONTROL-STAGE
086600                WS-ALERT-STAGE.
086700     MOVE 'N' TO WS-REJECT-SW.
086800     MOVE ZERO TO WS-ALERT-COUNT WS-CONTROL-COUNT
086900                  WS-CIE10-COUNT.
087000 000-INIT-EXIT.
087100     EXIT.
087200
087300******************************************************************
087400*    300-FIELD-EDITS - ACCEPT/REJECT RULES PER SPEC U1.  A RECORD
087500*    IS REJECTED ONLY WHEN THE DOCUMENT NUMBER IS BLANK OR NOT
087600*    NUMERIC, OR WHEN BOTH NAME FIELDS ARE BLANK.  AGE-OUT-OF-
087700*    RANGE, BAD SEX VALUE AND MISSING PHONE ARE WARNINGS ONLY -
087800*    THEY ARE COUNTED BUT DO NOT STOP THE RECORD.
087900******************************************************************
088000* 180614 RSK  ORIGINAL EDIT SET                          CR0512
088100* 190222 RSK  ADDED SAGEVALD CEDULA FORMAT CHECK          CR0563
088200******************************************************************
088300 300-FIELD-EDITS.
088400     MOVE '300-FIELD-EDITS' TO PARA-NAME.
088500     MOVE 'N' TO WS-REJECT-SW.
088600     MOVE SPACES TO WS-REJ-REASON-TEXT.
088700
088800     IF PI-DOC-NUMBER = SPACES OR LOW-VALUES
088900         MOVE 'Y' TO WS-REJECT-SW
089000         MOVE 'DOCUMENT NUMBER MISSING' TO WS-REJ-REASON-TEXT
089100     ELSE
089200         IF PI-DOC-NUMBER NOT NUMERIC
089300             MOVE 'Y' TO WS-REJECT-SW
089400             MOVE 'DOCUMENT NUMBER NOT NUMERIC' TO
089500                 WS-REJ-REASON-TEXT
089600         END-IF
089700     END-IF.
089800
089900     IF NOT WS-RECORD-REJECTED
090000         IF PI-FIRST-NAME = SPACES AND PI-LAST-NAME = SPACES
090100             MOVE 'Y' TO WS-REJECT-SW
090200             MOVE 'BOTH NAME FIELDS BLANK' TO WS-REJ-REASON-TEXT
090300         END-IF
090400     END-IF.
090500
090600     IF NOT WS-RECORD-REJECTED
090700         MOVE 'C' TO VAL-TYPE-SW
090800         MOVE SPACES TO VAL-INPUT-TEXT
090900         MOVE PI-DOC-NUMBER TO VAL-INPUT-TEXT
091000         CALL 'SAGEVALD' USING VALIDATE-REC, WS-VALD-RETURN-CD
091100         IF NOT VAL-IS-VALID
091200             MOVE 'Y' TO WS-REJECT-SW
091300             MOVE 'DOCUMENT FAILS CEDULA FORMAT' TO
091400                 WS-REJ-REASON-TEXT
091500         END-IF
091600     END-IF.
091700
091800     IF WS-RECORD-REJECTED
091900         PERFORM 315-WRITE-REJECT THRU 315-EXIT
092000     END-IF.
092100
092200* -- WARNINGS (DO NOT REJECT, COUNTED FOR THE SECTION 1 REPORT) -
092300     IF PI-SEX NOT = SPACES AND
092400        PI-SEX NOT = 'M' AND PI-SEX NOT = 'F' AND
092500        PI-SEX NOT = 'MASCULINO' AND PI-SEX NOT = 'HOMBRE' AND
092600        PI-SEX NOT = 'MALE' AND PI-SEX NOT = '1' AND
092700        PI-SEX NOT = 'FEMENINO' AND PI-SEX NOT = 'MUJER' AND
092800        PI-SEX NOT = 'FEMALE' AND PI-SEX NOT = '2'
092900         ADD 1 TO WS-WARN-SEX-COUNT
093000     END-IF.
093100     IF PI-PHONE = SPACES
093200         ADD 1 TO WS-WARN-PHONE-COUNT
093300     END-IF.
093400 300-EXIT.
093500     EXIT.
093600
093700******************************************************************
093800*    315-WRITE-REJECT - EMITS ONE REJECT-OUT-REC FOR THE CURRENT
093900*    PATIENT-IN RECORD.  REJ-LINE IS THE 1-UP INPUT SEQUENCE
094000*    NUMBER, NOT A FILE RELATIVE-KEY.
094100******************************************************************
094200 315-WRITE-REJECT.
094300     MOVE '315-WRITE-REJECT' TO PARA-NAME.
094400     MOVE PI-DOC-NUMBER TO REJ-DOC.
094500     MOVE WS-RECORDS-READ TO REJ-LINE.
094600     MOVE WS-REJ-REASON-TEXT TO REJ-REASON.
094700     WRITE RJ-FD-REC FROM REJECT-OUT-REC.
094800 315-EXIT.
094900     EXIT.
095000
095100******************************************************************
095200*    320-NORMALIZE-SEX - MAPS THE FREE-FORM PI-SEX VALUE TO THE
095300*    NORMALIZED M/F/O CODE STORED ON THE MASTER RECORD.
095400******************************************************************
095500 320-NORMALIZE-SEX.
095600     MOVE '320-NORMALIZE-SEX' TO PARA-NAME.
095700     IF PI-SEX = 'M' OR 'MASCULINO' OR 'HOMBRE' OR 'MALE' OR '1'
095800         MOVE 'M' TO WS-SEX
095900     ELSE
096000         IF PI-SEX = 'F' OR 'FEMENINO' OR 'MUJER' OR 'FEMALE'
096100                          OR '2'
096200             MOVE 'F' TO WS-SEX
096300         ELSE
096400             IF PI-SEX = SPACES
096500                 MOVE SPACE TO WS-SEX
096600             ELSE
096700                 MOVE 'O' TO WS-SEX
096800             END-IF
096900         END-IF
097000     END-IF.
097100     EVALUATE WS-SEX
097200         WHEN 'M'
097300             ADD 1 TO WS-CNT-SEX-M
097400         WHEN 'F'
097500             ADD 1 TO WS-CNT-SEX-F
097600         WHEN OTHER
097700             ADD 1 TO WS-CNT-SEX-O
097800     END-EVALUATE.
097900 320-EXIT.
098000     EXIT.
098100
098200******************************************************************
098300*    330-COMPUTE-AGE - AGE = RUN YEAR MINUS BIRTH YEAR, LESS ONE
098400*    WHEN THE RUN MONTH/DAY HAS NOT YET REACHED THE BIRTH
098500*    MONTH/DAY.  A ZERO BIRTH DATE LEAVES AGE AT ZERO, TREATED AS
098600*    UNKNOWN BY THE CLASSIFIER.
098700******************************************************************
098800 330-COMPUTE-AGE.
098900     MOVE '330-COMPUTE-AGE' TO PARA-NAME.
099000     MOVE ZERO TO WS-AGE.
099100     IF PI-BIRTH-DATE NOT = ZERO
099200         COMPUTE WS-AGE = WS-RUN-YYYY - PI-BIRTH-YYYY
099300         IF WS-RUN-MM < PI-BIRTH-MM
099400             SUBTRACT 1 FROM WS-AGE
099500         ELSE
099600             IF WS-RUN-MM = PI-BIRTH-MM AND
099700                WS-RUN-DD < PI-BIRTH-DD
099800                 SUBTRACT 1 FROM WS-AGE
099900             END-IF
100000         END-IF
100100         IF WS-AGE > 120
100200             ADD 1 TO WS-WARN-AGE-COUNT
100300         END-IF
100400     END-IF.
100500 330-EXIT.
100600     EXIT.
100700
100800******************************************************************
100900*    340-SCAN-DIAGNOSES - BOUNDS THE FREE-TEXT DIAGNOSES FIELD
101000*    THROUGH SAGETRIM, UPPER-CASES IT, TESTS FOR THE HTA/DM/
101100*    PREGNANCY KEYWORD SETS AND WALKS THE TEXT LOOKING FOR
101200*    CIE-10 CODE TOKENS.  PI-DIAGNOSES IS ONLY X(60) SO IT IS
101300*    MOVED TO THE 255-BYTE WS-DIAG-BUFFER BEFORE THE CALL - THAT
101400*    IS THE SIZE SAGETRIM'S LINKAGE ACTUALLY EXPECTS.
101500******************************************************************
101600* 180614 RSK  ORIGINAL KEYWORD SCAN                        CR0512
101700* 180721 RSK  ADDED CIE-10 TOKEN EXTRACTION                CR0519
101800* 210318 DMV  PICKED UP SAGETRIM NULL-BYTE GUARD            CR0641
101900******************************************************************
102000 340-SCAN-DIAGNOSES.
102100     MOVE '340-SCAN-DIAGNOSES' TO PARA-NAME.
102200     MOVE SPACES TO WS-DIAG-BUFFER.
102300     MOVE PI-DIAGNOSES TO WS-DIAG-BUFFER.
102400     CALL 'SAGETRIM' USING WS-DIAG-BUFFER, WS-DIAG-LEN-LK.
102500     MOVE WS-DIAG-LEN-LK TO WS-DIAG-LEN.
102600     IF WS-DIAG-LEN < ZERO
102700         MOVE ZERO TO WS-DIAG-LEN
102800     END-IF.
102900     IF WS-DIAG-LEN > 255
103000         MOVE 255 TO WS-DIAG-LEN
103100     END-IF.
103200
103300     INSPECT WS-DIAG-BUFFER
103400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
103500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
103600
103700     MOVE ZERO TO WS-KEYWORD-TALLY.
103800     INSPECT WS-DIAG-BUFFER TALLYING WS-KEYWORD-TALLY
103900         FOR ALL 'HIPERTENSION' ALL 'HTA' ALL 'HIPERTENSO'
104000             ALL 'PRESION ALTA'.
104100     IF WS-KEYWORD-TALLY > ZERO
104200         MOVE 'Y' TO WS-HTA-FLAG
104300         ADD 1 TO WS-CNT-HTA
104400     END-IF.
104500
104600     MOVE ZERO TO WS-KEYWORD-TALLY.
104700     INSPECT WS-DIAG-BUFFER TALLYING WS-KEYWORD-TALLY
104800         FOR ALL 'DIABETES' ALL 'DM' ALL 'DIABETICO'
104900             ALL 'MELLITUS'.
105000     IF WS-KEYWORD-TALLY > ZERO
105100         MOVE 'Y' TO WS-DM-FLAG
105200         ADD 1 TO WS-CNT-DM
105300     END-IF.
105400
105500     MOVE ZERO TO WS-KEYWORD-TALLY.
105600     INSPECT WS-DIAG-BUFFER TALLYING WS-KEYWORD-TALLY
105700         FOR ALL 'EMBARAZO' ALL 'GESTANTE' ALL 'PREGNANT'
105800             ALL 'EMBARAZADA' ALL 'PRENATAL'.
105900     IF WS-KEYWORD-TALLY > ZERO
106000         MOVE 'Y' TO WS-PREG-FLAG
106100         ADD 1 TO WS-CNT-PREG
106200     END-IF.
106300
106400     MOVE ZERO TO WS-FOUND-CIE10-SUB.
106500     IF WS-DIAG-LEN > ZERO
106600         MOVE 1 TO WS-SCAN-SUB
106700         PERFORM 342-SCAN-CIE10-POS THRU 342-EXIT
106800             UNTIL WS-SCAN-SUB > WS-DIAG-LEN
106900     END-IF.
107000
107100     IF WS-CIE10-COUNT > ZERO
107200         ADD 1 TO WS-PATS-WITH-CODES
107300     END-IF.
107400 340-EXIT.
107500     EXIT.
107600
107700******************************************************************
107800*    342-SCAN-CIE10-POS - TESTS ONE POSITION OF THE BOUNDED TEXT
107900*    FOR THE START OF A CIE-10 TOKEN (A LETTER FOLLOWED BY TWO
108000*    DIGITS, AT A WORD BOUNDARY).  SAGE3280 DOES NOT CARRY A
108100*    REGULAR-EXPRESSION FACILITY SO THE PATTERN IS WALKED BYTE
108200*    BY BYTE WITH REFERENCE MODIFICATION.
108300******************************************************************
108400 342-SCAN-CIE10-POS.
108500     IF WS-DIAG-BYTE (WS-SCAN-SUB) IS ALPHABETIC-UPPER
108600         IF WS-SCAN-SUB = 1
108700             PERFORM 344-EXTRACT-CIE10-TOKEN THRU 344-EXIT
108800         ELSE
108900             IF WS-DIAG-BYTE (WS-SCAN-SUB - 1) NOT ALPHABETIC
109000                AND WS-DIAG-BYTE (WS-SCAN-SUB - 1) NOT NUMERIC
109100                 PERFORM 344-EXTRACT-CIE10-TOKEN THRU 344-EXIT
109200             END-IF
109300         END-IF
109400     END-IF.
109500     ADD 1 TO WS-SCAN-SUB.
109600 342-EXIT.
109700     EXIT.
109800
109900******************************************************************
110000*    344-EXTRACT-CIE10-TOKEN - CANDIDATE STARTS AT WS-SCAN-SUB.
110100*    REQUIRES 2 DIGITS, THEN AN OPTIONAL "." PLUS 1-2 DIGITS,
110200*    THEN A NON-ALPHANUMERIC BOUNDARY (OR END OF TEXT).
110300******************************************************************
110400 344-EXTRACT-CIE10-TOKEN.
110500     MOVE SPACES TO WS-CIE10-CANDIDATE.
110600     MOVE ZERO TO WS-CIE10-TOK-LEN.
110700     IF WS-SCAN-SUB + 2 > WS-DIAG-LEN
110800         GO TO 344-EXIT
110900     END-IF.
111000     IF WS-DIAG-BYTE (WS-SCAN-SUB + 1) NOT NUMERIC OR
111100        WS-DIAG-BYTE (WS-SCAN-SUB + 2) NOT NUMERIC
111200         GO TO 344-EXIT
111300     END-IF.
111400     MOVE WS-DIAG-BUFFER (WS-SCAN-SUB:3) TO WS-CIE10-CANDIDATE.
111500     MOVE 3 TO WS-CIE10-TOK-LEN.
111600
111700     IF WS-SCAN-SUB + 3 <= WS-DIAG-LEN
111800         IF WS-DIAG-BYTE (WS-SCAN-SUB + 3) = '.'
111900             IF WS-SCAN-SUB + 4 <= WS-DIAG-LEN AND
112000                WS-DIAG-BYTE (WS-SCAN-SUB + 4) NUMERIC
112100                 IF WS-SCAN-SUB + 5 <= WS-DIAG-LEN AND
112200                    WS-DIAG-BYTE (WS-SCAN-SUB + 5) NUMERIC
112300                     MOVE WS-DIAG-BUFFER (WS-SCAN-SUB:6) TO
112400                         WS-CIE10-CANDIDATE
112500                     MOVE 6 TO WS-CIE10-TOK-LEN
112600                 ELSE
112700                     MOVE WS-DIAG-BUFFER (WS-SCAN-SUB:5) TO
112800                         WS-CIE10-CANDIDATE
112900                     MOVE 5 TO WS-CIE10-TOK-LEN
113000                 END-IF
113100             END-IF
113200         END-IF
113300     END-IF.
113400
113500     IF WS-SCAN-SUB + WS-CIE10-TOK-LEN <= WS-DIAG-LEN
113600         IF WS-DIAG-BYTE (WS-SCAN-SUB + WS-CIE10-TOK-LEN)
113700                                                 IS ALPHABETIC-UPPER
113800             OR WS-DIAG-BYTE (WS-SCAN-SUB + WS-CIE10-TOK-LEN)
113900                                                 NUMERIC
114000             GO TO 344-EXIT
114100         END-IF
114200     END-IF.
114300
114400     PERFORM 346-DEDUPE-CHECK-CIE10 THRU 346-EXIT.
114500     IF NOT WS-CIE10-IS-DUP
114600         ADD 1 TO WS-FOUND-CIE10-SUB
114700         IF WS-FOUND-CIE10-SUB <= 10
114800             MOVE WS-CIE10-CANDIDATE TO
114900                 WS-FOUND-CIE10 (WS-FOUND-CIE10-SUB)
115000         END-IF
115100         ADD 1 TO WS-CIE10-COUNT
115200         PERFORM 365-CIE10-LOOKUP THRU 365-EXIT
115300     END-IF.
115400     COMPUTE WS-SCAN-SUB = WS-SCAN-SUB + WS-CIE10-TOK-LEN - 1.
115500 344-EXIT.
115600     EXIT.
115700
115800******************************************************************
115900*    346-DEDUPE-CHECK-CIE10 - LINEAR SCAN OF THE SMALL FOUND-
116000*    CODES TABLE (AT MOST 10 DISTINCT CODES COUNTED PER PATIENT).
116100******************************************************************
116200 346-DEDUPE-CHECK-CIE10.
116300     MOVE 'N' TO WS-FOUND-DUP-SW.
116400     MOVE 1 TO WS-SORT-SUB.
116500     PERFORM 347-DEDUPE-COMPARE THRU 347-EXIT
116600         UNTIL WS-SORT-SUB > WS-FOUND-CIE10-SUB
116700            OR WS-SORT-SUB > 10.
116800 346-EXIT.
116900     EXIT.
117000
117100 347-DEDUPE-COMPARE.
117200     IF WS-FOUND-CIE10 (WS-SORT-SUB) = WS-CIE10-CANDIDATE
117300         MOVE 'Y' TO WS-FOUND-DUP-SW
117400     END-IF.
117500     ADD 1 TO WS-SORT-SUB.
117600 347-EXIT.
117700     EXIT.
117800
117900******************************************************************
118000*    365-CIE10-LOOKUP - SEARCHES THE IN-STORAGE CIE10 TABLE
118100*    (LOADED BY 060-LOAD-CIE10-TABLE, KEPT IN CC-CODE SEQUENCE)
118200*    FOR THE CANDIDATE TOKEN.  A MISS ONLY MEANS THE CODE IS NOT
118300*    NORMALIZED - IT STILL COUNTS TOWARD PM-CIE10-COUNT.
118400******************************************************************
118500 365-CIE10-LOOKUP.
118600     MOVE '365-CIE10-LOOKUP' TO PARA-NAME.
118700     SEARCH ALL CIE-TABLE-ENTRY
118800         AT END
118900             ADD 1 TO WS-CIE10-NOT-FOUND
119000         WHEN CC-T-CODE (CIE-IDX) = WS-CIE10-CANDIDATE
119100             ADD 1 TO WS-CIE10-FOUND
119200             ADD 1 TO WS-CIE10-NORMALIZED
119300     END-SEARCH.
119400 365-EXIT.
119500     EXIT.
119600
119700******************************************************************
119800*    380-NORMALIZE-EPS - FALLBACK CHAIN AGAINST THE EPS-TABLE-
119900*    AREA LOADED BY 050-LOAD-EPS-TABLE: EXACT CODE, THEN EXACT
120000*    NIT, THEN SHORT-NAME PARTIAL, THEN FULL-NAME PARTIAL, THEN
120100*    CODE PARTIAL.  A COMPLETE MISS IS FLAGGED [NO_NORMALIZADA].
120200******************************************************************
120300* 180614 RSK  ORIGINAL EXACT-CODE MATCH ONLY                CR0512
120400* 190310 RSK  ADDED NIT/SHORT/NAME/CODE-PARTIAL FALLBACKS   CR0563
120500******************************************************************
120600 380-NORMALIZE-EPS.
120700     MOVE '380-NORMALIZE-EPS' TO PARA-NAME.
120800     ADD 1 TO WS-EPS-TOTAL.
120900     MOVE 'N' TO WS-EPS-MATCH-SW.
121000     MOVE SPACES TO WS-EPS-NORM WS-EPS-CLEAN.
121100     IF PI-EPS-RAW = SPACES
121200         ADD 1 TO WS-EPS-EMPTY
121300     ELSE
121400         MOVE PI-EPS-RAW TO WS-EPS-CLEAN
121500         INSPECT WS-EPS-CLEAN
121600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
121700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
121800         PERFORM 382-EPS-CODE-EXACT THRU 382-EXIT
121900         IF NOT WS-EPS-FOUND-MATCH
122000             PERFORM 384-EPS-NIT-EXACT THRU 384-EXIT
122100         END-IF
122200         IF NOT WS-EPS-FOUND-MATCH
122300             PERFORM 386-EPS-SHORT-PARTIAL THRU 386-EXIT
122400         END-IF
122500         IF NOT WS-EPS-FOUND-MATCH
122600             PERFORM 390-EPS-NAME-PARTIAL THRU 390-EXIT
122700         END-IF
122800         IF NOT WS-EPS-FOUND-MATCH
122900             PERFORM 392-EPS-CODE-PARTIAL THRU 392-EXIT
123000         END-IF
123100     END-IF.
123200
123300     IF WS-EPS-FOUND-MATCH
123400         ADD 1 TO WS-EPS-NORMALIZED
123500         MOVE 'Y' TO WS-EPS-NORMALIZED-SW
123600     ELSE
123700         IF PI-EPS-RAW NOT = SPACES
123800             ADD 1 TO WS-EPS-NOT-NORM
123900         END-IF
124000         STRING '[NO_NORMALIZADA] ' DELIMITED BY SIZE
124100                PI-EPS-RAW DELIMITED BY SIZE
124200                INTO WS-EPS-NORM
124300     END-IF.
124400 380-EXIT.
124500     EXIT.
124600
124700 382-EPS-CODE-EXACT.
124800     SEARCH ALL EPS-TABLE-ENTRY
124900         AT END
125000             CONTINUE
125100         WHEN EC-T-CODE (EPS-IDX) = WS-EPS-CLEAN
125200             MOVE 'Y' TO WS-EPS-MATCH-SW
125300             STRING EC-T-CODE (EPS-IDX) DELIMITED BY SIZE
125400                    ' - ' DELIMITED BY SIZE
125500                    EC-T-NAME (EPS-IDX) DELIMITED BY SIZE
125600                    INTO WS-EPS-NORM
125700     END-SEARCH.
125800 382-EXIT.
125900     EXIT.
126000
126100******************************************************************
126200*    384-EPS-NIT-EXACT - THE TABLE IS KEPT IN CODE SEQUENCE, NOT
126300*    NIT SEQUENCE, SO THIS PASS IS A PLAIN SEQUENTIAL SCAN.
126400******************************************************************
126500 384-EPS-NIT-EXACT.
126600     SET EPS-IDX TO 1.
126700     PERFORM 385-NIT-COMPARE THRU 385-EXIT
126800         UNTIL EPS-IDX > EPS-TABLE-COUNT
126900            OR WS-EPS-FOUND-MATCH.
127000 384-EXIT.
127100     EXIT.
127200
127300 385-NIT-COMPARE.
127400     IF EC-T-NIT (EPS-IDX) = WS-EPS-CLEAN
127500         MOVE 'Y' TO WS-EPS-MATCH-SW
127600         STRING EC-T-CODE (EPS-IDX) DELIMITED BY SIZE
127700                ' - ' DELIMITED BY SIZE
127800                EC-T-NAME (EPS-IDX) DELIMITED BY SIZE
127900                INTO WS-EPS-NORM
128000     ELSE
128100         SET EPS-IDX UP BY 1
128200     END-IF.
128300 385-EXIT.
128400     EXIT.
128500
128600 386-EPS-SHORT-PARTIAL.
128700     MOVE WS-EPS-CLEAN TO WS-NEEDLE-TEXT.
128800     SET EPS-IDX TO 1.
128900     PERFORM 387-SHORT-COMPARE THRU 387-EXIT
129000         UNTIL EPS-IDX > EPS-TABLE-COUNT
129100            OR WS-EPS-FOUND-MATCH.
129200 386-EXIT.
129300     EXIT.
129400
129500 387-SHORT-COMPARE.
129600     MOVE SPACES TO WS-HAYSTACK-TEXT.
129700     MOVE EC-T-SHORT (EPS-IDX) TO WS-HAYSTACK-TEXT.
129800     PERFORM 388-SUBSTRING-MATCH THRU 388-EXIT.
129900     IF WS-SUBSTRING-FOUND
130000         MOVE 'Y' TO WS-EPS-MATCH-SW
130100         STRING EC-T-CODE (EPS-IDX) DELIMITED BY SIZE
130200                ' - ' DELIMITED BY SIZE
130300                EC-T-NAME (EPS-IDX) DELIMITED BY SIZE
130400                INTO WS-EPS-NORM
130500     ELSE
130600         SET EPS-IDX UP BY 1
130700     END-IF.
130800 387-EXIT.
130900     EXIT.
131000
131100******************************************************************
131200*    388-SUBSTRING-MATCH / 389-SUBSTRING-SCAN - "CONTAINS" TEST
131300*    OF WS-NEEDLE-TEXT WITHIN WS-HAYSTACK-TEXT USING REFERENCE
131400*    MODIFICATION OVER A BOUNDED OFFSET RANGE.  BOTH FIELDS ARE
131500*    TRIMMED OF TRAILING SPACES FIRST SO THE FIXED-WIDTH PADS
131600*    DO NOT DEFEAT THE COMPARE.
131700******************************************************************
131800 388-SUBSTRING-MATCH.
131900     MOVE 'N' TO WS-SUBSTRING-FOUND-SW.
132000     MOVE 20 TO WS-NEEDLE-LEN.
132100     PERFORM 388A-TRIM-NEEDLE THRU 388A-EXIT
132200         UNTIL WS-NEEDLE-LEN = ZERO
132300            OR WS-NEEDLE-TEXT (WS-NEEDLE-LEN:1) NOT = SPACE.
132400     MOVE 40 TO WS-HAYSTACK-LEN.
132500     PERFORM 388B-TRIM-HAYSTACK THRU 388B-EXIT
132600         UNTIL WS-HAYSTACK-LEN = ZERO
132700            OR WS-HAYSTACK-TEXT (WS-HAYSTACK-LEN:1) NOT = SPACE.
132800     IF WS-NEEDLE-LEN > ZERO AND
132900        WS-HAYSTACK-LEN NOT < WS-NEEDLE-LEN
133000         COMPUTE WS-MAX-OFFSET =
133100             WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1
133200         MOVE 1 TO WS-OFFSET-SUB
133300         PERFORM 389-SUBSTRING-SCAN THRU 389-EXIT
133400             UNTIL WS-OFFSET-SUB > WS-MAX-OFFSET
133500                OR WS-SUBSTRING-FOUND
133600     END-IF.
133700 388-EXIT.
133800     EXIT.
133900
134000 388A-TRIM-NEEDLE.
134100     SUBTRACT 1 FROM WS-NEEDLE-LEN.
134200 388A-EXIT.
134300     EXIT.
134400
134500 388B-TRIM-HAYSTACK.
134600     SUBTRACT 1 FROM WS-HAYSTACK-LEN.
134700 388B-EXIT.
134800     EXIT.
134900
135000 389-SUBSTRING-SCAN.
135100     IF WS-HAYSTACK-TEXT (WS-OFFSET-SUB:WS-NEEDLE-LEN) =
135200        WS-NEEDLE-TEXT (1:WS-NEEDLE-LEN)
135300         MOVE 'Y' TO WS-SUBSTRING-FOUND-SW
135400     ELSE
135500         ADD 1 TO WS-OFFSET-SUB
135600     END-IF.
135700 389-EXIT.
135800     EXIT.
135900
136000 390-EPS-NAME-PARTIAL.
136100     MOVE WS-EPS-CLEAN TO WS-NEEDLE-TEXT.
136200     SET EPS-IDX TO 1.
136300     PERFORM 391-NAME-COMPARE THRU 391-EXIT
136400         UNTIL EPS-IDX > EPS-TABLE-COUNT
136500            OR WS-EPS-FOUND-MATCH.
136600 390-EXIT.
136700     EXIT.
136800
136900 391-NAME-COMPARE.
137000     MOVE SPACES TO WS-HAYSTACK-TEXT.
137100     MOVE EC-T-NAME (EPS-IDX) TO WS-HAYSTACK-TEXT.
137200     PERFORM 388-SUBSTRING-MATCH THRU 388-EXIT.
137300     IF WS-SUBSTRING-FOUND
137400         MOVE 'Y' TO WS-EPS-MATCH-SW
137500         STRING EC-T-CODE (EPS-IDX) DELIMITED BY SIZE
137600                ' - ' DELIMITED BY SIZE
137700                EC-T-NAME (EPS-IDX) DELIMITED BY SIZE
137800                INTO WS-EPS-NORM
137900     ELSE
138000         SET EPS-IDX UP BY 1
138100     END-IF.
138200 391-EXIT.
138300     EXIT.
138400
138500 392-EPS-CODE-PARTIAL.
138600     MOVE WS-EPS-CLEAN TO WS-NEEDLE-TEXT.
138700     SET EPS-IDX TO 1.
138800     PERFORM 393-CODE-COMPARE THRU 393-EXIT
138900         UNTIL EPS-IDX > EPS-TABLE-COUNT
139000            OR WS-EPS-FOUND-MATCH.
139100 392-EXIT.
139200     EXIT.
139300
139400 393-CODE-COMPARE.
139500     MOVE SPACES TO WS-HAYSTACK-TEXT.
139600     MOVE EC-T-CODE (EPS-IDX) TO WS-HAYSTACK-TEXT.
139700     PERFORM 388-SUBSTRING-MATCH THRU 388-EXIT.
139800     IF WS-SUBSTRING-FOUND
139900         MOVE 'Y' TO WS-EPS-MATCH-SW
140000         STRING EC-T-CODE (EPS-IDX) DELIMITED BY SIZE
140100                ' - ' DELIMITED BY SIZE
140200                EC-T-NAME (EPS-IDX) DELIMITED BY SIZE
140300                INTO WS-EPS-NORM
140400     ELSE
140500         SET EPS-IDX UP BY 1
140600     END-IF.
140700 393-EXIT.
140800     EXIT.
140900
141000******************************************************************
141100*    400-CLASSIFY-AGE-GROUP - LIFE-COURSE BANDS PER RES. 3280.
141200*    AN UNKNOWN BIRTH DATE (PI-BIRTH-DATE ZERO) LEAVES WS-AGE-
141300*    GROUP BLANK AND WS-AGE ZERO - 500-DERIVE-CONTROLS AND
141400*    700-DERIVE-ALERTS BOTH SKIP A BLANK AGE GROUP ENTIRELY.
141500******************************************************************
141600 400-CLASSIFY-AGE-GROUP.
141700     MOVE '400-CLASSIFY-AGE-GROUP' TO PARA-NAME.
141800     MOVE SPACES TO WS-AGE-GROUP.
141900     IF PI-BIRTH-DATE NOT = ZERO
142000         EVALUATE TRUE
142100             WHEN WS-AGE <= 5
142200                 MOVE 'PRIMERA_INFANCIA' TO WS-AGE-GROUP
142300                 ADD 1 TO WS-CNT-PRIMERA-INF
142400             WHEN WS-AGE <= 11
142500                 MOVE 'INFANCIA' TO WS-AGE-GROUP
142600                 ADD 1 TO WS-CNT-INFANCIA
142700             WHEN WS-AGE <= 17
142800                 MOVE 'ADOLESCENCIA' TO WS-AGE-GROUP
142900                 ADD 1 TO WS-CNT-ADOLESC
143000             WHEN WS-AGE <= 28
143100                 MOVE 'JUVENTUD' TO WS-AGE-GROUP
143200                 ADD 1 TO WS-CNT-JUVENTUD
143300             WHEN WS-AGE <= 59
143400                 MOVE 'ADULTEZ' TO WS-AGE-GROUP
143500                 ADD 1 TO WS-CNT-ADULTEZ
143600             WHEN OTHER
143700                 MOVE 'VEJEZ' TO WS-AGE-GROUP
143800                 ADD 1 TO WS-CNT-VEJEZ
143900         END-EVALUATE
144000     ELSE
144100         ADD 1 TO WS-CNT-AGE-UNKNOWN
144200     END-IF.
144300 400-EXIT.
144400     EXIT.
144500
144600******************************************************************
144700*    410-CLASSIFY-ATTENTION-TYPE - GRUPO-B WHEN ANY CHRONIC
144800*    CONDITION APPLIES, ELSE GRUPO-A.  THE FEED ONLY LETS US
144900*    DETECT HTA/DM DIRECTLY - HYPOTHYROID/COPD/ASTHMA/CKD/CVD
145000*    STAY 'N' (SEE WS-PATIENT-WORK) BUT THE CHRONIC-COUNT AND
145100*    ATTENTION TEST BELOW STILL HONOR THEM SHOULD A LATER FEED
145200*    VERSION CARRY THOSE INDICATORS.
145300******************************************************************
145400 410-CLASSIFY-ATTENTION-TYPE.
145500     MOVE '410-CLASSIFY-ATTENTION-TYPE' TO PARA-NAME.
145600     MOVE ZERO TO WS-CHRONIC-COUNT.
145700     IF WS-HYPERTENSIVE
145800         ADD 1 TO WS-CHRONIC-COUNT
145900     END-IF.
146000     IF WS-DIABETIC
146100         ADD 1 TO WS-CHRONIC-COUNT
146200     END-IF.
146300     IF WS-HYPOTHYROID
146400         ADD 1 TO WS-CHRONIC-COUNT
146500     END-IF.
146600     IF WS-COPD
146700         ADD 1 TO WS-CHRONIC-COUNT
146800     END-IF.
146900     IF WS-ASTHMA
147000         ADD 1 TO WS-CHRONIC-COUNT
147100     END-IF.
147200     IF WS-CKD
147300         ADD 1 TO WS-CHRONIC-COUNT
147400     END-IF.
147500     IF WS-ESTABLISHED-CVD
147600         ADD 1 TO WS-CHRONIC-COUNT
147700     END-IF.
147800     IF WS-CHRONIC-COUNT > ZERO
147900         MOVE 'GRUPO-B' TO WS-ATTENTION-TYPE
148000         ADD 1 TO WS-GRUPO-B-COUNT
148100     ELSE
148200         MOVE 'GRUPO-A' TO WS-ATTENTION-TYPE
148300         ADD 1 TO WS-GRUPO-A-COUNT
148400     END-IF.
148500 410-EXIT.
148600     EXIT.
148700
148800******************************************************************
148900*    600-CV-RISK-FALLBACK - SIMPLIFIED FACTOR-COUNT SCORE USED
149000*    WHEN THE LAB PANEL NEEDED BY THE FULL CALCULATOR (U3) IS NOT
149100*    AVAILABLE.  ONLY CALLED BY 620-CALL-RISK-CALCULATOR WHEN THE
149200*    COMPREHENSIVE GATE FAILS.
149300******************************************************************
149400* 190310 RSK  ORIGINAL FALLBACK SCORE                       CR0563
149500******************************************************************
149600 600-CV-RISK-FALLBACK.
149700     MOVE '600-CV-RISK-FALLBACK' TO PARA-NAME.
149800     MOVE ZERO TO WS-FALLBACK-FACTORS.
149900     IF (WS-SEX-M AND WS-AGE NOT < 45) OR
150000        (WS-SEX-F AND WS-AGE NOT < 55)
150100         ADD 1 TO WS-FALLBACK-FACTORS
150200     END-IF.
150300     IF WS-HYPERTENSIVE
150400         ADD 2 TO WS-FALLBACK-FACTORS
150500     END-IF.
150600     IF WS-DIABETIC
150700         ADD 2 TO WS-FALLBACK-FACTORS
150800     END-IF.
150900     IF PI-SMOKER
151000         ADD 1 TO WS-FALLBACK-FACTORS
151100     END-IF.
151200     IF PI-SYSTOLIC-BP NOT < 140
151300         ADD 1 TO WS-FALLBACK-FACTORS
151400     END-IF.
151500     IF PI-CHOL-TOTAL NOT < 240
151600         ADD 1 TO WS-FALLBACK-FACTORS
151700     END-IF.
151800     IF PI-HDL > ZERO AND PI-HDL < 40
151900         ADD 1 TO WS-FALLBACK-FACTORS
152000     END-IF.
152100
152200     EVALUATE TRUE
152300         WHEN WS-FALLBACK-FACTORS = ZERO
152400             MOVE 'N' TO WS-CV-RISK-FLAG
152500             MOVE SPACES TO WS-CV-RISK-LEVEL
152600         WHEN WS-FALLBACK-FACTORS = 1
152700             MOVE 'Y' TO WS-CV-RISK-FLAG
152800             MOVE 'bajo' TO WS-CV-RISK-LEVEL
152900         WHEN WS-FALLBACK-FACTORS <= 3
153000             MOVE 'Y' TO WS-CV-RISK-FLAG
153100             MOVE 'medio' TO WS-CV-RISK-LEVEL
153200         WHEN WS-FALLBACK-FACTORS <= 5
153300             MOVE 'Y' TO WS-CV-RISK-FLAG
153400             MOVE 'alto' TO WS-CV-RISK-LEVEL
153500         WHEN OTHER
153600             MOVE 'Y' TO WS-CV-RISK-FLAG
153700             MOVE 'muy_alto' TO WS-CV-RISK-LEVEL
153800     END-EVALUATE.
153900     MOVE 'FALLBACK' TO WS-CV-ALGORITHM.
154000     IF WS-HAS-CV-RISK
154100         ADD 1 TO WS-CNT-CV-RISK
154200     END-IF.
154300     PERFORM 630-BUMP-CV-LEVEL-COUNT THRU 630-EXIT.
154400 600-EXIT.
154500     EXIT.
154600
154700******************************************************************
154800*    620-CALL-RISK-CALCULATOR - GATES ON A COMPLETE LAB PANEL AND
154900*    AGE >= 30 (SAGERISK'S OWN AGE WINDOWS NARROW IT FURTHER PER
155000*    ALGORITHM).  ON A GATE FAILURE THE FALLBACK COUNT (U2) RUNS
155100*    INSTEAD, PER SPEC U1/U2 STEP F.
155200******************************************************************
155300* 190310 RSK  ORIGINAL CALL TO SAGERISK                     CR0563
155400* 211105 DMV  ADDED SMOKER/BP-MEDS/FAM-HIST TO CALL AREA     CR0648
155500* 220604 DMV  ADDED RECOMMENDATION TIER PASS-BACK            CR0655
155600******************************************************************
155700 620-CALL-RISK-CALCULATOR.
155800     MOVE '620-CALL-RISK-CALCULATOR' TO PARA-NAME.
155900     IF PI-SYSTOLIC-BP > ZERO AND PI-CHOL-TOTAL > ZERO AND
156000        PI-HDL > ZERO AND WS-AGE NOT < 30
156100         INITIALIZE RISK-CALC-REC
156200         MOVE WS-AGE            TO RC-AGE
156300         MOVE WS-SEX            TO RC-SEX
156400         MOVE PI-SYSTOLIC-BP    TO RC-SYSTOLIC
156500         MOVE PI-CHOL-TOTAL     TO RC-CHOL-TOTAL
156600         MOVE PI-HDL            TO RC-HDL
156700         MOVE PI-GLUCOSE        TO RC-GLUCOSE
156800         MOVE PI-BMI            TO RC-BMI
156900         MOVE PI-SMOKER-FLAG    TO RC-SMOKER-FLAG
157000         MOVE PI-BP-MEDS-FLAG   TO RC-BP-MEDS-FLAG
157100         MOVE PI-FAM-HIST-FLAG  TO RC-FAM-HIST-FLAG
157200         MOVE 'HISPANIC'        TO RC-RACE-CODE
157300         IF WS-DIABETIC
157400             MOVE 'Y' TO RC-DIABETIC-FLAG
157500         ELSE
157600             MOVE 'N' TO RC-DIABETIC-FLAG
157700         END-IF
157800         CALL 'SAGERISK' USING RISK-CALC-REC, WS-RISK-RETURN-CD
157900         MOVE RC-HIGHEST-PCT      TO WS-CV-RISK-PCT
158000         MOVE RC-HIGHEST-CATEGORY TO WS-CV-RISK-LEVEL
158100         MOVE RC-RECOMMENDED-ALG  TO WS-CV-ALGORITHM
158200         MOVE RC-RECOMMEND-TIER   TO WS-RECOMMEND-TIER
158300         IF RC-HIGHEST-PCT NOT < 5
158400             MOVE 'Y' TO WS-CV-RISK-FLAG
158500             ADD 1 TO WS-CNT-CV-RISK
158600         ELSE
158700             MOVE 'N' TO WS-CV-RISK-FLAG
158800         END-IF
158900         PERFORM 630-BUMP-CV-LEVEL-COUNT THRU 630-EXIT
159000     ELSE
159100         PERFORM 600-CV-RISK-FALLBACK THRU 600-EXIT
159200     END-IF.
159300 620-EXIT.
159400     EXIT.
159500
159600******************************************************************
159700*    630-BUMP-CV-LEVEL-COUNT - SECTION 3 REPORT BREAKDOWN BY
159800*    RISK LEVEL, SHARED BY THE FALLBACK PATH AND THE FULL-
159900*    CALCULATOR PATH.
160000******************************************************************
160100 630-BUMP-CV-LEVEL-COUNT.
160200     EVALUATE TRUE
160300         WHEN WS-CV-RISK-LEVEL = 'bajo'
160400             ADD 1 TO WS-CNT-CV-BAJO
160500         WHEN WS-CV-RISK-LEVEL = 'medio' OR 'moderado' OR
160600              'borderli' OR 'intermed'
160700             ADD 1 TO WS-CNT-CV-MEDIO
160800         WHEN WS-CV-RISK-LEVEL = 'alto'
160900             ADD 1 TO WS-CNT-CV-ALTO
161000         WHEN WS-CV-RISK-LEVEL = 'muy_alto'
161100             ADD 1 TO WS-CNT-CV-MUY-ALTO
161200         WHEN OTHER
161300             CONTINUE
161400     END-EVALUATE.
161500 630-EXIT.
161600     EXIT.
161700
161800******************************************************************
161900*    500-DERIVE-CONTROLS - REQUIRED-CONTROLS DERIVATION PER
162000*    RES. 3280/2018.  SKIPPED ENTIRELY WHEN THE AGE GROUP IS
162100*    UNKNOWN.  DAYS-SINCE-CONTROL IS COMPUTED ONCE HERE AND
162200*    SHARED BY EVERY CONTROL RULE BELOW VIA 505-CHECK-OVERDUE.
162300******************************************************************
162400* 180721 RSK  ORIGINAL GROUP-A CONTROL SET                  CR0519
162500* 190222 RSK  ADDED GROUP-B ADDITIVE RULES                  CR0563
162600******************************************************************
162700 500-DERIVE-CONTROLS.
162800     MOVE '500-DERIVE-CONTROLS' TO PARA-NAME.
162900     IF WS-AGE-GROUP NOT = SPACES
163000         MOVE 'N' TO WS-NEVER-CONTROLLED-SW
163100         IF PI-LAST-CONTROL-DATE = ZERO
163200             MOVE 'Y' TO WS-NEVER-CONTROLLED-SW
163300             MOVE 999999 TO WS-DAYS-SINCE-CONTROL
163400         ELSE
163500             MOVE PI-LCD-YYYY TO WS-DC-YYYY
163600             MOVE PI-LCD-MM   TO WS-DC-MM
163700             MOVE PI-LCD-DD   TO WS-DC-DD
163800             PERFORM 860-DATE-TO-JULIAN THRU 860-EXIT
163900             COMPUTE WS-DAYS-SINCE-CONTROL =
164000                 WS-RUN-JULIAN - WS-DC-JDN
164100         END-IF
164200
164300         EVALUATE WS-AGE-GROUP
164400             WHEN 'PRIMERA_INFANCIA'
164500                 PERFORM 510-CONTROLS-PRIMERA-INF THRU 510-EXIT
164600             WHEN 'INFANCIA'
164700                 PERFORM 520-CONTROLS-INFANCIA THRU 520-EXIT
164800             WHEN 'ADOLESCENCIA'
164900                 PERFORM 530-CONTROLS-ADOLESCENCIA THRU 530-EXIT
165000             WHEN 'JUVENTUD'
165100                 PERFORM 540-CONTROLS-JUVENTUD THRU 540-EXIT
165200             WHEN 'ADULTEZ'
165300                 PERFORM 550-CONTROLS-ADULTEZ THRU 550-EXIT
165400             WHEN 'VEJEZ'
165500                 PERFORM 560-CONTROLS-VEJEZ THRU 560-EXIT
165600         END-EVALUATE
165700
165800         PERFORM 570-CONTROLS-GROUP-B THRU 570-EXIT
165900     END-IF.
166000 500-EXIT.
166100     EXIT.
166200
166300******************************************************************
166400*    505-CHECK-OVERDUE - WS-URGENCY-FREQ-DAYS CARRIES THE DAY
166500*    COUNT THE URGENCY TEST IS ACTUALLY MEASURED AGAINST, WHICH
166600*    FOR A FEW RULES (E.G. VACUNACION) DIFFERS FROM THE CONTROL'S
166700*    OWN SCHEDULING FREQUENCY IN WS-CT-FREQ-DAYS.
166800******************************************************************
166900 505-CHECK-OVERDUE.
167000     IF WS-NEVER-CONTROLLED
167100         MOVE 'Y' TO WS-CT-URGENT-SW
167200     ELSE
167300         IF WS-DAYS-SINCE-CONTROL > WS-URGENCY-FREQ-DAYS
167400             MOVE 'Y' TO WS-CT-URGENT-SW
167500         ELSE
167600             MOVE 'N' TO WS-CT-URGENT-SW
167700         END-IF
167800     END-IF.
167900 505-EXIT.
168000     EXIT.
168100
168200******************************************************************
168300*    508-WRITE-CONTROL-ROW - EMITS ONE CONTROL-OUT-REC FROM THE
168400*    STAGED WS-CONTROL-STAGE FIELDS AND BUMPS THE RUN COUNTERS.
168500******************************************************************
168600 508-WRITE-CONTROL-ROW.
168700     MOVE PI-DOC-NUMBER TO CT-DOC-NUMBER.
168800     MOVE WS-CT-TYPE    TO CT-TYPE.
168900     MOVE WS-CT-NAME    TO CT-NAME.
169000     IF WS-CT-IS-URGENT
169100         MOVE 'Y' TO CT-URGENT
169200     ELSE
169300         MOVE 'N' TO CT-URGENT
169400     END-IF.
169500     MOVE WS-CT-FREQ-DAYS TO CT-FREQ-DAYS.
169600     MOVE 'PENDIENTE' TO CT-STATUS.
169700     WRITE CT-FD-REC FROM CONTROL-OUT-REC.
169800     ADD 1 TO WS-CONTROL-COUNT.
169900     ADD 1 TO WS-TOTAL-CONTROLS.
170000     PERFORM 509-BUMP-CONTROL-TYPE-COUNT THRU 509-EXIT.
170100 508-EXIT.
170200     EXIT.
170300
170400 509-BUMP-CONTROL-TYPE-COUNT.
170500     MOVE 1 TO WS-TYPE-COUNT-SUB.
170600     PERFORM 509A-CTT-COMPARE THRU 509A-EXIT
170700         UNTIL WS-TYPE-COUNT-SUB > 25
170800            OR CTT-TYPE (WS-TYPE-COUNT-SUB) = WS-CT-TYPE.
170900     IF WS-TYPE-COUNT-SUB <= 25
171000         ADD 1 TO CTT-COUNT (WS-TYPE-COUNT-SUB)
171100     END-IF.
171200 509-EXIT.
171300     EXIT.
171400
171500 509A-CTT-COMPARE.
171600     IF CTT-TYPE (WS-TYPE-COUNT-SUB) NOT = WS-CT-TYPE
171700         ADD 1 TO WS-TYPE-COUNT-SUB
171800     END-IF.
171900 509A-EXIT.
172000     EXIT.
172100
172200******************************************************************
172300*    510-CONTROLS-PRIMERA-INF - AGES 0-5.  FREQ 60D UNDER AGE 2,
172400*    ELSE 180D.  VACUNACION KEEPS ITS OWN SCHEDULE BUT IS TESTED
172500*    FOR URGENCY AGAINST THE MAIN FREQUENCY, NOT ITS OWN.
172600******************************************************************
172700 510-CONTROLS-PRIMERA-INF.
172800     IF WS-AGE < 2
172900         MOVE 60 TO WS-MAIN-FREQ-DAYS
173000     ELSE
173100         MOVE 180 TO WS-MAIN-FREQ-DAYS
173200     END-IF.
173300
173400     MOVE 'CONTROL_PRIMERA_INFANCIA' TO WS-CT-TYPE.
173500     MOVE 'CONTROL PRIMERA INFANCIA' TO WS-CT-NAME.
173600     MOVE WS-MAIN-FREQ-DAYS TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS.
173700     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
173800     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
173900
174000     MOVE 'CONTROL_CRECIMIENTO_DESARR' TO WS-CT-TYPE.
174100     MOVE 'CRECIMIENTO Y DESARROLLO' TO WS-CT-NAME.
174200     MOVE WS-MAIN-FREQ-DAYS TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS.
174300     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
174400     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
174500
174600     IF WS-AGE < 1
174700         MOVE 30 TO WS-CT-FREQ-DAYS
174800     ELSE
174900         MOVE 180 TO WS-CT-FREQ-DAYS
175000     END-IF.
175100     MOVE WS-MAIN-FREQ-DAYS TO WS-URGENCY-FREQ-DAYS.
175200     MOVE 'VACUNACION' TO WS-CT-TYPE.
175300     MOVE 'ESQUEMA DE VACUNACION' TO WS-CT-NAME.
175400     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
175500     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
175600
175700     MOVE 'VALORACION_NUTRICIONAL' TO WS-CT-TYPE.
175800     MOVE 'VALORACION NUTRICIONAL' TO WS-CT-NAME.
175900     MOVE WS-MAIN-FREQ-DAYS TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS.
176000     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
176100     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
176200 510-EXIT.
176300     EXIT.
176400
176500******************************************************************
176600*    520-CONTROLS-INFANCIA - AGES 6-11.  FREQ 365D.
176700*    SALUD_MENTAL IS NEVER MARKED URGENT.
176800******************************************************************
176900 520-CONTROLS-INFANCIA.
177000     MOVE 365 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS.
177100
177200     MOVE 'CONTROL_INFANCIA' TO WS-CT-TYPE.
177300     MOVE 'CONTROL DE INFANCIA' TO WS-CT-NAME.
177400     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
177500     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
177600
177700     MOVE 'SALUD_ORAL' TO WS-CT-TYPE.
177800     MOVE 'SALUD ORAL' TO WS-CT-NAME.
177900     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
178000     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
178100
178200     MOVE 'VALORACION_NUTRICIONAL' TO WS-CT-TYPE.
178300     MOVE 'VALORACION NUTRICIONAL' TO WS-CT-NAME.
178400     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
178500     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
178600
178700     MOVE 'SALUD_MENTAL' TO WS-CT-TYPE.
178800     MOVE 'SALUD MENTAL' TO WS-CT-NAME.
178900     MOVE 'N' TO WS-CT-URGENT-SW.
179000     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
179100 520-EXIT.
179200     EXIT.
179300
179400******************************************************************
179500*    530-CONTROLS-ADOLESCENCIA - AGES 12-17.  FREQ 365D.
179600******************************************************************
179700 530-CONTROLS-ADOLESCENCIA.
179800     MOVE 365 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS.
179900
180000     MOVE 'CONTROL_ADOLESCENCIA' TO WS-CT-TYPE.
180100     MOVE 'CONTROL DE ADOLESCENCIA' TO WS-CT-NAME.
180200     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
180300     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
180400
180500     MOVE 'SALUD_SEXUAL_REPRODUCTIVA' TO WS-CT-TYPE.
180600     MOVE 'SALUD SEXUAL Y REPRODUCTIVA' TO WS-CT-NAME.
180700     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
180800     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
180900
181000     MOVE 'DETECCION_ITS' TO WS-CT-TYPE.
181100     MOVE 'DETECCION DE ITS' TO WS-CT-NAME.
181200     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
181300     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
181400
181500     MOVE 'SALUD_MENTAL' TO WS-CT-TYPE.
181600     MOVE 'SALUD MENTAL' TO WS-CT-NAME.
181700     MOVE 'N' TO WS-CT-URGENT-SW.
181800     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
181900 530-EXIT.
182000     EXIT.
182100
182200******************************************************************
182300*    540-CONTROLS-JUVENTUD - AGES 18-28.  FREQ 730D.  FEMALES
182400*    ALSO GET PLANIFICACION_FAMILIAR, NEVER URGENT, FREQ 365D.
182500******************************************************************
182600 540-CONTROLS-JUVENTUD.
182700     MOVE 730 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS.
182800     MOVE 'CONTROL_JUVENTUD' TO WS-CT-TYPE.
182900     MOVE 'CONTROL DE JUVENTUD' TO WS-CT-NAME.
183000     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
183100     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
183200
183300     IF WS-SEX-F
183400         MOVE 'PLANIFICACION_FAMILIAR' TO WS-CT-TYPE.
183500         MOVE 'PLANIFICACION FAMILIAR' TO WS-CT-NAME.
183600         MOVE 365 TO WS-CT-FREQ-DAYS.
183700         MOVE 'N' TO WS-CT-URGENT-SW.
183800         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
183900     END-IF.
184000 540-EXIT.
184100     EXIT.
184200
184300******************************************************************
184400*    550-CONTROLS-ADULTEZ - AGES 29-59.  FREQ 365D IF HTA, DM OR
184500*    CV-RISK ALREADY FLAGGED, ELSE 730D.
184600******************************************************************
184700 550-CONTROLS-ADULTEZ.
184800     IF WS-HYPERTENSIVE OR WS-DIABETIC OR WS-HAS-CV-RISK
184900         MOVE 365 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
185000     ELSE
185100         MOVE 730 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
185200     END-IF.
185300     MOVE 'CONTROL_ADULTEZ' TO WS-CT-TYPE.
185400     MOVE 'CONTROL DE ADULTEZ' TO WS-CT-NAME.
185500     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
185600     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
185700 550-EXIT.
185800     EXIT.
185900
186000******************************************************************
186100*    560-CONTROLS-VEJEZ - AGES 60 AND OVER.  FREQ 365D.
186200*    SALUD_MENTAL IS NEVER MARKED URGENT.
186300******************************************************************
186400 560-CONTROLS-VEJEZ.
186500     MOVE 365 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS.
186600
186700     MOVE 'CONTROL_VEJEZ' TO WS-CT-TYPE.
186800     MOVE 'CONTROL DE VEJEZ' TO WS-CT-NAME.
186900     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
187000     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
187100
187200     MOVE 'VALORACION_GERIATRICA' TO WS-CT-TYPE.
187300     MOVE 'VALORACION GERIATRICA' TO WS-CT-NAME.
187400     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
187500     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
187600
187700     MOVE 'EVALUACION_FUNCIONALIDAD' TO WS-CT-TYPE.
187800     MOVE 'EVALUACION DE FUNCIONALIDAD' TO WS-CT-NAME.
187900     PERFORM 505-CHECK-OVERDUE THRU 505-EXIT.
188000     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
188100
188200     MOVE 'SALUD_MENTAL' TO WS-CT-TYPE.
188300     MOVE 'SALUD MENTAL' TO WS-CT-NAME.
188400     MOVE 'N' TO WS-CT-URGENT-SW.
188500     PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT.
188600 560-EXIT.
188700     EXIT.
188800
188900******************************************************************
189000*    570-CONTROLS-GROUP-B - CHRONIC-CONDITION ADDITIVE CONTROLS,
189100*    APPLIED ON TOP OF THE AGE-GROUP SET ABOVE REGARDLESS OF
189200*    WHETHER THE PATIENT CLASSIFIED GRUPO-A OR GRUPO-B.
189300******************************************************************
189400* 190222 RSK  ORIGINAL GROUP-B RULE SET                     CR0563
189500* 200730 DMV  ADDED CONTROL_RIESGO_CV / MEDICAMENTOS RULES   CR0630
189600******************************************************************
189700 570-CONTROLS-GROUP-B.
189800     IF WS-PREGNANT AND WS-SEX-F
189900         MOVE 'CONTROL_PRENATAL' TO WS-CT-TYPE
190000         MOVE 'CONTROL PRENATAL' TO WS-CT-NAME
190100         MOVE 30 TO WS-CT-FREQ-DAYS
190200         MOVE 'Y' TO WS-CT-URGENT-SW
190300         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
190400     END-IF.
190500
190600     IF WS-HYPERTENSIVE
190700         MOVE 'CONTROL_HIPERTENSO' TO WS-CT-TYPE
190800         MOVE 'CONTROL DEL HIPERTENSO' TO WS-CT-NAME
190900         MOVE 30 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
191000         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
191100         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
191200     END-IF.
191300
191400     IF WS-DIABETIC
191500         MOVE 'CONTROL_DIABETICO' TO WS-CT-TYPE
191600         MOVE 'CONTROL DEL DIABETICO' TO WS-CT-NAME
191700         MOVE 30 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
191800         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
191900         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
192000     END-IF.
192100
192200     IF WS-HYPOTHYROID
192300         MOVE 'CONTROL_HIPOTIROIDISMO' TO WS-CT-TYPE
192400         MOVE 'CONTROL DE HIPOTIROIDISMO' TO WS-CT-NAME
192500         MOVE 90 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
192600         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
192700         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
192800     END-IF.
192900
193000     IF WS-COPD
193100         MOVE 'CONTROL_EPOC' TO WS-CT-TYPE
193200         MOVE 'CONTROL DE EPOC' TO WS-CT-NAME
193300         MOVE 90 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
193400         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
193500         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
193600     END-IF.
193700
193800     IF WS-ASTHMA
193900         MOVE 'CONTROL_ASMA' TO WS-CT-TYPE
194000         MOVE 'CONTROL DE ASMA' TO WS-CT-NAME
194100         MOVE 90 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
194200         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
194300         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
194400     END-IF.
194500
194600     IF WS-CKD
194700         MOVE 'CONTROL_IRC' TO WS-CT-TYPE
194800         MOVE 'CONTROL DE IRC' TO WS-CT-NAME
194900         MOVE 90 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
195000         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
195100         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
195200     END-IF.
195300
195400     IF WS-ESTABLISHED-CVD
195500         MOVE 'CONTROL_CARDIOVASCULAR' TO WS-CT-TYPE
195600         MOVE 'CONTROL CARDIOVASCULAR' TO WS-CT-NAME
195700         MOVE 90 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
195800         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
195900         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
196000     END-IF.
196100
196200     IF WS-HAS-CV-RISK AND WS-AGE NOT < 40 AND
196300        NOT WS-ESTABLISHED-CVD
196400         MOVE 'CONTROL_RIESGO_CV' TO WS-CT-TYPE
196500         MOVE 'CONTROL DE RIESGO CARDIOVASCULAR' TO WS-CT-NAME
196600         MOVE 365 TO WS-CT-FREQ-DAYS WS-URGENCY-FREQ-DAYS
196700         PERFORM 505-CHECK-OVERDUE THRU 505-EXIT
196800         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
196900     END-IF.
197000
197100     IF WS-CHRONIC-COUNT NOT < 2
197200         MOVE 'CONTROL_MEDICAMENTOS' TO WS-CT-TYPE
197300         MOVE 'CONTROL DE MEDICAMENTOS' TO WS-CT-NAME
197400         MOVE 180 TO WS-CT-FREQ-DAYS
197500         MOVE 'N' TO WS-CT-URGENT-SW
197600         PERFORM 508-WRITE-CONTROL-ROW THRU 508-EXIT
197700     END-IF.
197800 570-EXIT.
197900     EXIT.
198000
198100******************************************************************
198200*    700-DERIVE-ALERTS - PREVENTIVE-EXAM ALERT SET PER RES.
198300*    412/2000.  SKIPPED ENTIRELY WHEN THE AGE GROUP IS UNKNOWN.
198400*    EACH SUB-RULE STAGES INTO WS-ALERT-TABLE-AREA VIA
198500*    799-STAGE-ALERT; 795-SORT-ALERT-TABLE THEN ORDERS THE WHOLE
198600*    SET BEFORE 798-WRITE-ALERT-TABLE SPOOLS IT OUT.
198700******************************************************************
198800* 180721 RSK  ORIGINAL ADULT/CHILD/SEX-SPECIFIC ALERT SET   CR0519
198900* 190310 RSK  ADDED CV-BLOCK AND CHRONIC-CONDITION ALERTS   CR0563
199000* 200730 DMV  ADDED PREGNANCY BLOCK                         CR0630
199100******************************************************************
199200 700-DERIVE-ALERTS.
199300     MOVE '700-DERIVE-ALERTS' TO PARA-NAME.
199400     IF WS-AGE-GROUP NOT = SPACES
199500         PERFORM 710-ALERTS-ADULTS     THRU 710-EXIT
199600         PERFORM 720-ALERTS-CHILDREN   THRU 720-EXIT
199700         PERFORM 730-ALERTS-WOMEN      THRU 730-EXIT
199800         PERFORM 740-ALERTS-MEN        THRU 740-EXIT
199900         PERFORM 750-ALERTS-BOTH-50    THRU 750-EXIT
200000         PERFORM 760-ALERTS-SENSORY    THRU 760-EXIT
200100         PERFORM 765-ALERTS-VACCINES   THRU 765-EXIT
200200         PERFORM 770-ALERTS-CV         THRU 770-EXIT
200300         PERFORM 780-ALERTS-PREGNANCY  THRU 780-EXIT
200400         PERFORM 785-ALERTS-HYPERTENS  THRU 785-EXIT
200500         PERFORM 787-ALERTS-DIABETIC   THRU 787-EXIT
200600         PERFORM 790-ALERTS-CHRONIC    THRU 790-EXIT
200700         PERFORM 795-SORT-ALERT-TABLE  THRU 795-EXIT
200800         PERFORM 798-WRITE-ALERT-TABLE THRU 798-EXIT
200900     END-IF.
201000 700-EXIT.
201100     EXIT.
201200
201300 710-ALERTS-ADULTS.
201400     IF WS-AGE NOT < 18
201500         MOVE 'TOMA_PRESION' TO WS-A-TYPE
201600         MOVE 'TOMA DE PRESION ARTERIAL' TO WS-A-NAME
201700         MOVE 'media' TO WS-A-PRIORITY
201800         MOVE 365 TO WS-A-INTERVAL
201900         MOVE 'N' TO WS-A-URGENT-SEED-SW
202000         PERFORM 799-STAGE-ALERT THRU 799-EXIT
202100
202200         MOVE 'MEDICION_IMC' TO WS-A-TYPE
202300         MOVE 'MEDICION DE IMC' TO WS-A-NAME
202400         MOVE 'baja' TO WS-A-PRIORITY
202500         MOVE 365 TO WS-A-INTERVAL
202600         MOVE 'N' TO WS-A-URGENT-SEED-SW
202700         PERFORM 799-STAGE-ALERT THRU 799-EXIT
202800
202900         MOVE 'GLICEMIA' TO WS-A-TYPE
203000         MOVE 'GLICEMIA' TO WS-A-NAME
203100         MOVE 'media' TO WS-A-PRIORITY
203200         IF WS-DIABETIC OR WS-HYPERTENSIVE OR WS-HAS-CV-RISK
203300             MOVE 365 TO WS-A-INTERVAL
203400         ELSE
203500             MOVE 1095 TO WS-A-INTERVAL
203600         END-IF
203700         MOVE 'N' TO WS-A-URGENT-SEED-SW
203800         PERFORM 799-STAGE-ALERT THRU 799-EXIT
203900     END-IF.
204000 710-EXIT.
204100     EXIT.
204200
204300 720-ALERTS-CHILDREN.
204400     IF WS-AGE < 18
204500         MOVE 'MEDICION_PESO_TALLA' TO WS-A-TYPE
204600         MOVE 'MEDICION DE PESO Y TALLA' TO WS-A-NAME
204700         IF WS-AGE < 5
204800             MOVE 180 TO WS-A-INTERVAL
204900             MOVE 'alta' TO WS-A-PRIORITY
205000         ELSE
205100             MOVE 365 TO WS-A-INTERVAL
205200             MOVE 'media' TO WS-A-PRIORITY
205300         END-IF
205400         MOVE 'N' TO WS-A-URGENT-SEED-SW
205500         PERFORM 799-STAGE-ALERT THRU 799-EXIT
205600
205700         IF WS-AGE < 5
205800             MOVE 'TAMIZAJE_DESARROLLO' TO WS-A-TYPE
205900             MOVE 'TAMIZAJE DE DESARROLLO' TO WS-A-NAME
206000             MOVE 'alta' TO WS-A-PRIORITY
206100             IF WS-AGE < 2
206200                 MOVE 60 TO WS-A-INTERVAL
206300             ELSE
206400                 MOVE 180 TO WS-A-INTERVAL
206500             END-IF
206600             MOVE 'N' TO WS-A-URGENT-SEED-SW
206700             PERFORM 799-STAGE-ALERT THRU 799-EXIT
206800
206900             MOVE 'ESQUEMA_VACUNACION_COMPLETO' TO WS-A-TYPE
207000             MOVE 'ESQUEMA DE VACUNACION COMPLETO' TO WS-A-NAME
207100             IF WS-AGE < 1
207200                 MOVE 30 TO WS-A-INTERVAL
207300                 MOVE 'urgente' TO WS-A-PRIORITY
207400             ELSE
207500                 MOVE 180 TO WS-A-INTERVAL
207600                 MOVE 'alta' TO WS-A-PRIORITY
207700             END-IF
207800             MOVE 'N' TO WS-A-URGENT-SEED-SW
207900             PERFORM 799-STAGE-ALERT THRU 799-EXIT
208000         END-IF
208100
208200         IF WS-AGE NOT < 6
208300             MOVE 'VALORACION_ODONTOLOGICA' TO WS-A-TYPE
208400             MOVE 'VALORACION ODONTOLOGICA' TO WS-A-NAME
208500             MOVE 'media' TO WS-A-PRIORITY
208600             MOVE 365 TO WS-A-INTERVAL
208700             MOVE 'N' TO WS-A-URGENT-SEED-SW
208800             PERFORM 799-STAGE-ALERT THRU 799-EXIT
208900         END-IF
209000     END-IF.
209100 720-EXIT.
209200     EXIT.
209300
209400 730-ALERTS-WOMEN.
209500     IF WS-SEX-F
209600         IF WS-AGE NOT < 25 AND WS-AGE NOT > 65
209700             MOVE 'CITOLOGIA' TO WS-A-TYPE
209800             MOVE 'CITOLOGIA CERVICO-UTERINA' TO WS-A-NAME
209900             MOVE 'alta' TO WS-A-PRIORITY
210000             MOVE 365 TO WS-A-INTERVAL
210100             MOVE 'Y' TO WS-A-URGENT-SEED-SW
210200             PERFORM 799-STAGE-ALERT THRU 799-EXIT
210300         END-IF
210400         IF WS-AGE NOT < 30 AND WS-AGE NOT > 65
210500             MOVE 'VPH' TO WS-A-TYPE
210600             MOVE 'PRUEBA DE VPH' TO WS-A-NAME
210700             MOVE 'media' TO WS-A-PRIORITY
210800             MOVE 1095 TO WS-A-INTERVAL
210900             MOVE 'N' TO WS-A-URGENT-SEED-SW
211000             PERFORM 799-STAGE-ALERT THRU 799-EXIT
211100         END-IF
211200         IF WS-AGE NOT < 50 AND WS-AGE NOT > 69
211300             MOVE 'MAMOGRAFIA' TO WS-A-TYPE
211400             MOVE 'MAMOGRAFIA' TO WS-A-NAME
211500             MOVE 'alta' TO WS-A-PRIORITY
211600             MOVE 730 TO WS-A-INTERVAL
211700             MOVE 'Y' TO WS-A-URGENT-SEED-SW
211800             PERFORM 799-STAGE-ALERT THRU 799-EXIT
211900         END-IF
212000     END-IF.
212100 730-EXIT.
212200     EXIT.
212300
212400 740-ALERTS-MEN.
212500     IF WS-SEX-M AND WS-AGE NOT < 50
212600         MOVE 'PSA' TO WS-A-TYPE
212700         MOVE 'ANTIGENO PROSTATICO ESPECIFICO' TO WS-A-NAME
212800         MOVE 'media' TO WS-A-PRIORITY
212900         MOVE 365 TO WS-A-INTERVAL
213000         MOVE 'N' TO WS-A-URGENT-SEED-SW
213100         PERFORM 799-STAGE-ALERT THRU 799-EXIT
213200     END-IF.
213300 740-EXIT.
213400     EXIT.
213500
213600 750-ALERTS-BOTH-50.
213700     IF WS-AGE NOT < 50
213800         MOVE 'SANGRE_OCULTA_HECES' TO WS-A-TYPE
213900         MOVE 'SANGRE OCULTA EN HECES' TO WS-A-NAME
214000         MOVE 'media' TO WS-A-PRIORITY
214100         MOVE 365 TO WS-A-INTERVAL
214200         MOVE 'N' TO WS-A-URGENT-SEED-SW
214300         PERFORM 799-STAGE-ALERT THRU 799-EXIT
214400
214500         COMPUTE WS-AGE-DIV-QUOT = WS-AGE / 10
214600         COMPUTE WS-AGE-DIV-REM = WS-AGE -
214700                                    (WS-AGE-DIV-QUOT * 10)
214800         IF WS-AGE-DIV-REM = ZERO
214900             MOVE 'COLONOSCOPIA' TO WS-A-TYPE
215000             MOVE 'COLONOSCOPIA' TO WS-A-NAME
215100             MOVE 'alta' TO WS-A-PRIORITY
215200             MOVE 3650 TO WS-A-INTERVAL
215300             MOVE 'Y' TO WS-A-URGENT-SEED-SW
215400             PERFORM 799-STAGE-ALERT THRU 799-EXIT
215500         END-IF
215600     END-IF.
215700 750-EXIT.
215800     EXIT.
215900
216000 760-ALERTS-SENSORY.
216100     IF (WS-AGE NOT < 6 AND WS-AGE NOT > 11) OR WS-AGE NOT < 60
216200         MOVE 'AGUDEZA_VISUAL' TO WS-A-TYPE
216300         MOVE 'AGUDEZA VISUAL' TO WS-A-NAME
216400         MOVE 'media' TO WS-A-PRIORITY
216500         MOVE 730 TO WS-A-INTERVAL
216600         MOVE 'N' TO WS-A-URGENT-SEED-SW
216700         PERFORM 799-STAGE-ALERT THRU 799-EXIT
216800     END-IF.
216900     IF WS-AGE NOT < 60
217000         MOVE 'AGUDEZA_AUDITIVA' TO WS-A-TYPE
217100         MOVE 'AGUDEZA AUDITIVA' TO WS-A-NAME
217200         MOVE 'media' TO WS-A-PRIORITY
217300         MOVE 730 TO WS-A-INTERVAL
217400         MOVE 'N' TO WS-A-URGENT-SEED-SW
217500         PERFORM 799-STAGE-ALERT THRU 799-EXIT
217600     END-IF.
217700 760-EXIT.
217800     EXIT.
217900
218000 765-ALERTS-VACCINES.
218100     IF WS-AGE NOT < 60
218200         MOVE 'VACUNA_INFLUENZA' TO WS-A-TYPE
218300         MOVE 'VACUNA DE INFLUENZA' TO WS-A-NAME
218400         MOVE 'alta' TO WS-A-PRIORITY
218500         MOVE 365 TO WS-A-INTERVAL
218600         MOVE 'Y' TO WS-A-URGENT-SEED-SW
218700         PERFORM 799-STAGE-ALERT THRU 799-EXIT
218800
218900         MOVE 'VACUNA_NEUMOCOCO' TO WS-A-TYPE
219000         MOVE 'VACUNA DE NEUMOCOCO' TO WS-A-NAME
219100         MOVE 'alta' TO WS-A-PRIORITY
219200         MOVE 1825 TO WS-A-INTERVAL
219300         MOVE 'Y' TO WS-A-URGENT-SEED-SW
219400         PERFORM 799-STAGE-ALERT THRU 799-EXIT
219500     END-IF.
219600     IF WS-AGE NOT < 18
219700         MOVE 'VACUNA_TETANOS' TO WS-A-TYPE
219800         MOVE 'VACUNA DE TETANOS' TO WS-A-NAME
219900         MOVE 'baja' TO WS-A-PRIORITY
220000         MOVE 3650 TO WS-A-INTERVAL
220100         MOVE 'N' TO WS-A-URGENT-SEED-SW
220200         PERFORM 799-STAGE-ALERT THRU 799-EXIT
220300     END-IF.
220400 765-EXIT.
220500     EXIT.
220600
220700******************************************************************
220800*    770-ALERTS-CV - PERFIL_LIPIDICO AND EKG, GATED ON CV-RISK,
220900*    ESTABLISHED CVD OR AGE >= 40 (EKG HAS ITS OWN WIDER GATE).
221000******************************************************************
221100 770-ALERTS-CV.
221200     IF WS-HAS-CV-RISK OR WS-ESTABLISHED-CVD OR WS-AGE NOT < 40
221300         MOVE 'PERFIL_LIPIDICO' TO WS-A-TYPE
221400         MOVE 'PERFIL LIPIDICO' TO WS-A-NAME
221500         IF (WS-CV-RISK-LEVEL = 'alto' OR 'muy_alto') OR
221600            WS-ESTABLISHED-CVD
221700             MOVE 365 TO WS-A-INTERVAL
221800             MOVE 'alta' TO WS-A-PRIORITY
221900         ELSE
222000             IF WS-HAS-CV-RISK
222100                 MOVE 730 TO WS-A-INTERVAL
222200                 MOVE 'media' TO WS-A-PRIORITY
222300             ELSE
222400                 MOVE 1095 TO WS-A-INTERVAL
222500                 MOVE 'media' TO WS-A-PRIORITY
222600             END-IF
222700         END-IF
222800         IF WS-HAS-CV-RISK
222900             MOVE 'Y' TO WS-A-URGENT-SEED-SW
223000         ELSE
223100             MOVE 'N' TO WS-A-URGENT-SEED-SW
223200         END-IF
223300         PERFORM 799-STAGE-ALERT THRU 799-EXIT
223400     END-IF.
223500
223600     IF (WS-HAS-CV-RISK AND (WS-CV-RISK-LEVEL = 'alto' OR
223700                              WS-CV-RISK-LEVEL = 'muy_alto'))
223800        OR WS-ESTABLISHED-CVD OR WS-AGE NOT < 50
223900         MOVE 'EKG' TO WS-A-TYPE
224000         MOVE 'ELECTROCARDIOGRAMA' TO WS-A-NAME
224100         MOVE 365 TO WS-A-INTERVAL
224200         IF WS-ESTABLISHED-CVD
224300             MOVE 'alta' TO WS-A-PRIORITY
224400             MOVE 'Y' TO WS-A-URGENT-SEED-SW
224500         ELSE
224600             MOVE 'media' TO WS-A-PRIORITY
224700             MOVE 'N' TO WS-A-URGENT-SEED-SW
224800         END-IF
224900         PERFORM 799-STAGE-ALERT THRU 799-EXIT
225000     END-IF.
225100 770-EXIT.
225200     EXIT.
225300
225400 780-ALERTS-PREGNANCY.
225500     IF WS-PREGNANT AND WS-SEX-F
225600         MOVE 'ECOGRAFIA_OBSTETRICA' TO WS-A-TYPE
225700         MOVE 'ECOGRAFIA OBSTETRICA' TO WS-A-NAME
225800         MOVE 'urgente' TO WS-A-PRIORITY
225900         MOVE 90 TO WS-A-INTERVAL
226000         MOVE 'Y' TO WS-A-URGENT-SEED-SW
226100         PERFORM 799-STAGE-ALERT THRU 799-EXIT
226200
226300         MOVE 'HEMOGRAMA' TO WS-A-TYPE
226400         MOVE 'HEMOGRAMA' TO WS-A-NAME
226500         MOVE 'alta' TO WS-A-PRIORITY
226600         MOVE 90 TO WS-A-INTERVAL
226700         MOVE 'Y' TO WS-A-URGENT-SEED-SW
226800         PERFORM 799-STAGE-ALERT THRU 799-EXIT
226900     END-IF.
227000 780-EXIT.
227100     EXIT.
227200
227300 785-ALERTS-HYPERTENS.
227400     IF WS-HYPERTENSIVE
227500         MOVE 'CREATININA' TO WS-A-TYPE
227600         MOVE 'CREATININA SERICA' TO WS-A-NAME
227700         MOVE 'alta' TO WS-A-PRIORITY
227800         MOVE 180 TO WS-A-INTERVAL
227900         MOVE 'Y' TO WS-A-URGENT-SEED-SW
228000         PERFORM 799-STAGE-ALERT THRU 799-EXIT
228100
228200         MOVE 'POTASIO' TO WS-A-TYPE
228300         MOVE 'POTASIO SERICO' TO WS-A-NAME
228400         MOVE 'media' TO WS-A-PRIORITY
228500         MOVE 180 TO WS-A-INTERVAL
228600         MOVE 'N' TO WS-A-URGENT-SEED-SW
228700         PERFORM 799-STAGE-ALERT THRU 799-EXIT
228800
228900         MOVE 'MICROALBUMINURIA' TO WS-A-TYPE
229000         MOVE 'MICROALBUMINURIA' TO WS-A-NAME
229100         MOVE 'alta' TO WS-A-PRIORITY
229200         MOVE 180 TO WS-A-INTERVAL
229300         MOVE 'Y' TO WS-A-URGENT-SEED-SW
229400         PERFORM 799-STAGE-ALERT THRU 799-EXIT
229500
229600         MOVE 'PARCIAL_ORINA' TO WS-A-TYPE
229700         MOVE 'PARCIAL DE ORINA' TO WS-A-NAME
229800         MOVE 'media' TO WS-A-PRIORITY
229900         MOVE 365 TO WS-A-INTERVAL
230000         MOVE 'N' TO WS-A-URGENT-SEED-SW
230100         PERFORM 799-STAGE-ALERT THRU 799-EXIT
230200     END-IF.
230300 785-EXIT.
230400     EXIT.
230500
230600 787-ALERTS-DIABETIC.
230700     IF WS-DIABETIC
230800         MOVE 'HBA1C' TO WS-A-TYPE
230900         MOVE 'HEMOGLOBINA GLICOSILADA' TO WS-A-NAME
231000         MOVE 'urgente' TO WS-A-PRIORITY
231100         MOVE 90 TO WS-A-INTERVAL
231200         MOVE 'Y' TO WS-A-URGENT-SEED-SW
231300         PERFORM 799-STAGE-ALERT THRU 799-EXIT
231400
231500         MOVE 'FONDO_OJO' TO WS-A-TYPE
231600         MOVE 'FONDO DE OJO' TO WS-A-NAME
231700         MOVE 'alta' TO WS-A-PRIORITY
231800         MOVE 365 TO WS-A-INTERVAL
231900         MOVE 'Y' TO WS-A-URGENT-SEED-SW
232000         PERFORM 799-STAGE-ALERT THRU 799-EXIT
232100
232200         MOVE 'VALORACION_PIE_DIABETICO' TO WS-A-TYPE
232300         MOVE 'VALORACION DE PIE DIABETICO' TO WS-A-NAME
232400         MOVE 'alta' TO WS-A-PRIORITY
232500         MOVE 90 TO WS-A-INTERVAL
232600         MOVE 'Y' TO WS-A-URGENT-SEED-SW
232700         PERFORM 799-STAGE-ALERT THRU 799-EXIT
232800
232900         IF NOT WS-HYPERTENSIVE
233000             MOVE 'CREATININA' TO WS-A-TYPE
233100             MOVE 'CREATININA SERICA' TO WS-A-NAME
233200             MOVE 'alta' TO WS-A-PRIORITY
233300             MOVE 180 TO WS-A-INTERVAL
233400             MOVE 'Y' TO WS-A-URGENT-SEED-SW
233500             PERFORM 799-STAGE-ALERT THRU 799-EXIT
233600
233700             MOVE 'MICROALBUMINURIA' TO WS-A-TYPE
233800             MOVE 'MICROALBUMINURIA' TO WS-A-NAME
233900             MOVE 'alta' TO WS-A-PRIORITY
234000             MOVE 180 TO WS-A-INTERVAL
234100             MOVE 'Y' TO WS-A-URGENT-SEED-SW
234200             PERFORM 799-STAGE-ALERT THRU 799-EXIT
234300         END-IF
234400     END-IF.
234500 787-EXIT.
234600     EXIT.
234700
234800 790-ALERTS-CHRONIC.
234900     IF WS-HYPOTHYROID
235000         MOVE 'TSH' TO WS-A-TYPE
235100         MOVE 'HORMONA ESTIMULANTE DE TIROIDES' TO WS-A-NAME
235200         MOVE 'media' TO WS-A-PRIORITY
235300         MOVE 120 TO WS-A-INTERVAL
235400         MOVE 'N' TO WS-A-URGENT-SEED-SW
235500         PERFORM 799-STAGE-ALERT THRU 799-EXIT
235600
235700         MOVE 'T4_LIBRE' TO WS-A-TYPE
235800         MOVE 'T4 LIBRE' TO WS-A-NAME
235900         MOVE 'media' TO WS-A-PRIORITY
236000         MOVE 180 TO WS-A-INTERVAL
236100         MOVE 'N' TO WS-A-URGENT-SEED-SW
236200         PERFORM 799-STAGE-ALERT THRU 799-EXIT
236300     END-IF.
236400
236500     IF WS-COPD
236600         MOVE 'ESPIROMETRIA' TO WS-A-TYPE
236700         MOVE 'ESPIROMETRIA' TO WS-A-NAME
236800         MOVE 'alta' TO WS-A-PRIORITY
236900         MOVE 270 TO WS-A-INTERVAL
237000         MOVE 'Y' TO WS-A-URGENT-SEED-SW
237100         PERFORM 799-STAGE-ALERT THRU 799-EXIT
237200
237300         MOVE 'RAYOS_X_TORAX' TO WS-A-TYPE
237400         MOVE 'RAYOS X DE TORAX' TO WS-A-NAME
237500         MOVE 'media' TO WS-A-PRIORITY
237600         MOVE 365 TO WS-A-INTERVAL
237700         MOVE 'N' TO WS-A-URGENT-SEED-SW
237800         PERFORM 799-STAGE-ALERT THRU 799-EXIT
237900
238000         MOVE 'GASES_ARTERIALES' TO WS-A-TYPE
238100         MOVE 'GASES ARTERIALES' TO WS-A-NAME
238200         MOVE 'alta' TO WS-A-PRIORITY
238300         MOVE 180 TO WS-A-INTERVAL
238400         MOVE 'Y' TO WS-A-URGENT-SEED-SW
238500         PERFORM 799-STAGE-ALERT THRU 799-EXIT
238600     END-IF.
238700
238800     IF WS-ASTHMA
238900         MOVE 'ESPIROMETRIA' TO WS-A-TYPE
239000         MOVE 'ESPIROMETRIA' TO WS-A-NAME
239100         MOVE 'media' TO WS-A-PRIORITY
239200         MOVE 270 TO WS-A-INTERVAL
239300         MOVE 'N' TO WS-A-URGENT-SEED-SW
239400         PERFORM 799-STAGE-ALERT THRU 799-EXIT
239500     END-IF.
239600
239700     IF WS-CKD
239800         MOVE 'CLEARANCE_CREATININA' TO WS-A-TYPE
239900         MOVE 'CLEARANCE DE CREATININA' TO WS-A-NAME
240000         MOVE 'urgente' TO WS-A-PRIORITY
240100         MOVE 120 TO WS-A-INTERVAL
240200         MOVE 'Y' TO WS-A-URGENT-SEED-SW
240300         PERFORM 799-STAGE-ALERT THRU 799-EXIT
240400
240500         MOVE 'BUN' TO WS-A-TYPE
240600         MOVE 'NITROGENO UREICO' TO WS-A-NAME
240700         MOVE 'alta' TO WS-A-PRIORITY
240800         MOVE 120 TO WS-A-INTERVAL
240900         MOVE 'Y' TO WS-A-URGENT-SEED-SW
241000         PERFORM 799-STAGE-ALERT THRU 799-EXIT
241100
241200         MOVE 'HEMOGRAMA' TO WS-A-TYPE
241300         MOVE 'HEMOGRAMA' TO WS-A-NAME
241400         MOVE 'alta' TO WS-A-PRIORITY
241500         MOVE 120 TO WS-A-INTERVAL
241600         MOVE 'Y' TO WS-A-URGENT-SEED-SW
241700         PERFORM 799-STAGE-ALERT THRU 799-EXIT
241800     END-IF.
241900
242000     IF WS-ESTABLISHED-CVD
242100         MOVE 'ECOCARDIOGRAMA' TO WS-A-TYPE
242200         MOVE 'ECOCARDIOGRAMA' TO WS-A-NAME
242300         MOVE 'alta' TO WS-A-PRIORITY
242400         MOVE 365 TO WS-A-INTERVAL
242500         MOVE 'Y' TO WS-A-URGENT-SEED-SW
242600         PERFORM 799-STAGE-ALERT THRU 799-EXIT
242700     END-IF.
242800 790-EXIT.
242900     EXIT.
243000
243100******************************************************************
243200*    795-SORT-ALERT-TABLE / 796-SORT-PASS - STABLE BUBBLE SORT
243300*    OF THE STAGED ALERTS BY PRIORITY RANK (ASCENDING, URGENTE
243400*    FIRST) THEN DUE DATE (ASCENDING).  THE TABLE NEVER HOLDS
243500*    MORE THAN 40 ENTRIES SO A BUBBLE SORT IS PLENTY FAST.
243600******************************************************************
243700 795-SORT-ALERT-TABLE.
243800     IF WS-ALERT-COUNT > 1
243900         MOVE WS-ALERT-COUNT TO WS-SORT-LIMIT
244000         PERFORM 796-SORT-PASS THRU 796-EXIT
244100             UNTIL WS-SORT-LIMIT <= 1
244200     END-IF.
244300 795-EXIT.
244400     EXIT.
244500
244600 796-SORT-PASS.
244700     MOVE 'N' TO WS-SORT-SWAP-SW.
244800     MOVE 1 TO WS-SORT-SUB.
244900     PERFORM 796A-COMPARE-ADJACENT THRU 796A-EXIT
245000         UNTIL WS-SORT-SUB >= WS-SORT-LIMIT.
245100     SUBTRACT 1 FROM WS-SORT-LIMIT.
245200 796-EXIT.
245300     EXIT.
245400
245500 796A-COMPARE-ADJACENT.
245600     IF WS-AT-RANK (WS-SORT-SUB) > WS-AT-RANK (WS-SORT-SUB + 1)
245700        OR (WS-AT-RANK (WS-SORT-SUB) =
245800               WS-AT-RANK (WS-SORT-SUB + 1)
245900            AND WS-AT-DUE-DATE (WS-SORT-SUB) >
246000                WS-AT-DUE-DATE (WS-SORT-SUB + 1))
246100         MOVE WS-ALERT-ENTRY (WS-SORT-SUB) TO WS-HOLD-ENTRY
246200         MOVE WS-ALERT-ENTRY (WS-SORT-SUB + 1)
246300             TO WS-ALERT-ENTRY (WS-SORT-SUB)
246400         MOVE WS-HOLD-ENTRY TO WS-ALERT-ENTRY (WS-SORT-SUB + 1)
246500         MOVE 'Y' TO WS-SORT-SWAP-SW
246600     END-IF.
246700     ADD 1 TO WS-SORT-SUB.
246800 796A-EXIT.
246900     EXIT.
247000
247100******************************************************************
247200*    797-BUMP-ALERT-TYPE-COUNT - PARALLELS 509 FOR THE ALERT
247300*    TYPE TABLE (36 ENTRIES).
247400******************************************************************
247500 797-BUMP-ALERT-TYPE-COUNT.
247600     MOVE 1 TO WS-TYPE-COUNT-SUB.
247700     PERFORM 797A-ATT-COMPARE THRU 797A-EXIT
247800         UNTIL WS-TYPE-COUNT-SUB > 36
247900            OR ATT-TYPE (WS-TYPE-COUNT-SUB) = WS-AT-TYPE
248000                                                 (WS-SORT-SUB).
248100     IF WS-TYPE-COUNT-SUB <= 36
248200         ADD 1 TO ATT-COUNT (WS-TYPE-COUNT-SUB)
248300     END-IF.
248400 797-EXIT.
248500     EXIT.
248600
248700 797A-ATT-COMPARE.
248800     IF ATT-TYPE (WS-TYPE-COUNT-SUB) NOT = WS-AT-TYPE (WS-SORT-SUB)
248900         ADD 1 TO WS-TYPE-COUNT-SUB
249000     END-IF.
249100 797A-EXIT.
249200     EXIT.
249300
249400******************************************************************
249500*    798-WRITE-ALERT-TABLE - SPOOLS THE SORTED TABLE TO
249600*    ALERT-OUT-FILE, ONE ALERT-OUT-REC PER ENTRY, AND ROLLS THE
249700*    PRIORITY AND TYPE COUNTERS FOR SECTION 5 OF THE REPORT.
249800******************************************************************
249900 798-WRITE-ALERT-TABLE.
250000     IF WS-ALERT-COUNT > ZERO
250100         MOVE 1 TO WS-SORT-SUB
250200         PERFORM 798A-WRITE-ONE-ALERT THRU 798A-EXIT
250300             UNTIL WS-SORT-SUB > WS-ALERT-COUNT
250400     END-IF.
250500 798-EXIT.
250600     EXIT.
250700
250800 798A-WRITE-ONE-ALERT.
250900     MOVE PI-DOC-NUMBER            TO AL-DOC-NUMBER.
251000     MOVE WS-AT-TYPE (WS-SORT-SUB)     TO AL-TYPE.
251100     MOVE WS-AT-NAME (WS-SORT-SUB)     TO AL-NAME.
251200     MOVE WS-AT-PRIORITY (WS-SORT-SUB) TO AL-PRIORITY.
251300     MOVE WS-AT-DUE-DATE (WS-SORT-SUB) TO AL-DUE-DATE.
251400     MOVE WS-AT-INTERVAL (WS-SORT-SUB) TO AL-INTERVAL.
251500     WRITE AL-FD-REC FROM ALERT-OUT-REC.
251600     ADD 1 TO WS-TOTAL-ALERTS.
251700     EVALUATE WS-AT-PRIORITY (WS-SORT-SUB)
251800         WHEN 'urgente'
251900             ADD 1 TO WS-CNT-AL-URGENTE
252000         WHEN 'alta'
252100             ADD 1 TO WS-CNT-AL-ALTA
252200         WHEN 'media'
252300             ADD 1 TO WS-CNT-AL-MEDIA
252400         WHEN OTHER
252500             ADD 1 TO WS-CNT-AL-BAJA
252600     END-EVALUATE.
252700     PERFORM 797-BUMP-ALERT-TYPE-COUNT THRU 797-EXIT.
252800     ADD 1 TO WS-SORT-SUB.
252900 798A-EXIT.
253000     EXIT.
253100
253200******************************************************************
253300*    799-STAGE-ALERT - COMPUTES THE DUE DATE AND APPENDS ONE
253400*    ENTRY TO WS-ALERT-TABLE-AREA.  THE TABLE HOLDS 40 ENTRIES -
253500*    NO PATIENT IN PRACTICE GENERATES THAT MANY - SO OVERFLOW
253600*    SIMPLY DROPS THE ALERT RATHER THAN ABEND THE RUN.
253700******************************************************************
253800 799-STAGE-ALERT.
253900     IF WS-ALERT-COUNT < 40
254000         MOVE ZERO TO WS-A-LAST-EXAM-DATE
254100         PERFORM 880-COMPUTE-DUE-DATE THRU 880-EXIT
254200         ADD 1 TO WS-ALERT-COUNT
254300         MOVE WS-A-TYPE     TO WS-AT-TYPE (WS-ALERT-COUNT)
254400         MOVE WS-A-NAME     TO WS-AT-NAME (WS-ALERT-COUNT)
254500         MOVE WS-A-PRIORITY TO WS-AT-PRIORITY (WS-ALERT-COUNT)
254600         MOVE WS-A-INTERVAL TO WS-AT-INTERVAL (WS-ALERT-COUNT)
254700         MOVE WS-DC-RESULT-DATE TO WS-AT-DUE-DATE (WS-ALERT-COUNT)
254800         EVALUATE WS-A-PRIORITY
254900             WHEN 'urgente'
255000                 MOVE 1 TO WS-AT-RANK (WS-ALERT-COUNT)
255100             WHEN 'alta'
255200                 MOVE 2 TO WS-AT-RANK (WS-ALERT-COUNT)
255300             WHEN 'media'
255400                 MOVE 3 TO WS-AT-RANK (WS-ALERT-COUNT)
255500             WHEN OTHER
255600                 MOVE 4 TO WS-AT-RANK (WS-ALERT-COUNT)
255700         END-EVALUATE
255800     END-IF.
255900 799-EXIT.
256000     EXIT.
256100
256200******************************************************************
256300*    880-COMPUTE-DUE-DATE - THE FEED CARRIES NO PER-EXAM LAST-
256400*    DONE DATE TODAY SO THE NO-HISTORY BRANCH ALWAYS FIRES, BUT
256500*    THE LAST-EXAM BRANCH IS KEPT SO A FUTURE FEED VERSION THAT
256600*    ADDS EXAM HISTORY NEEDS NO CHANGE HERE.
256700******************************************************************
256800 880-COMPUTE-DUE-DATE.
256900     IF WS-A-LAST-EXAM-DATE NOT = ZERO
257000         MOVE WS-A-LED-YYYY TO WS-DC-YYYY
257100         MOVE WS-A-LED-MM   TO WS-DC-MM
257200         MOVE WS-A-LED-DD   TO WS-DC-DD
257300         PERFORM 860-DATE-TO-JULIAN THRU 860-EXIT
257400         COMPUTE WS-DC-JDN = WS-DC-JDN + WS-A-INTERVAL
257500     ELSE
257600         IF WS-A-URGENT-SEED
257700             COMPUTE WS-DC-JDN = WS-RUN-JULIAN + 30
257800         ELSE
257900             COMPUTE WS-DC-JDN = WS-RUN-JULIAN + 90
258000         END-IF
258100     END-IF.
258200     PERFORM 865-JULIAN-TO-DATE THRU 865-EXIT.
258300 880-EXIT.
258400     EXIT.
258500
258600******************************************************************
258700*    650-COMPUTE-PRIORITY-SCORE - OUTREACH PRIORITY SCORE, 0-100,
258800*    USED BY THE FIELD TEAMS TO ORDER THEIR CALL LISTS.  BASE 50
258900*    PLUS ADDITIVE FACTORS FOR AGE, CONDITION, CV-RISK LEVEL AND
259000*    HOW OVERDUE THE PATIENT IS FOR A CONTROL.  CAPPED AT 100.
259100******************************************************************
259200* 180614 RSK  ORIGINAL SCORE - AGE/CONDITION FACTORS ONLY   CR0512
259300* 190310 RSK  ADDED CV-RISK-LEVEL AND OVERDUE-DAYS FACTORS  CR0563
259400******************************************************************
259500 650-COMPUTE-PRIORITY-SCORE.
259600     MOVE '650-COMPUTE-PRIORITY-SCORE' TO PARA-NAME.
259700     MOVE 50 TO WS-PRIORITY-SCORE.
259800
259900     IF WS-AGE < 1
260000         ADD 20 TO WS-PRIORITY-SCORE
260100     ELSE
260200         IF WS-AGE <= 5
260300             ADD 10 TO WS-PRIORITY-SCORE
260400         ELSE
260500             IF WS-AGE NOT < 65
260600                 ADD 15 TO WS-PRIORITY-SCORE
260700             END-IF
260800         END-IF
260900     END-IF.
261000
261100     IF WS-PREGNANT
261200         ADD 25 TO WS-PRIORITY-SCORE
261300     END-IF.
261400     IF WS-DIABETIC
261500         ADD 15 TO WS-PRIORITY-SCORE
261600     END-IF.
261700     IF WS-HYPERTENSIVE
261800         ADD 15 TO WS-PRIORITY-SCORE
261900     END-IF.
262000     IF WS-CKD
262100         ADD 20 TO WS-PRIORITY-SCORE
262200     END-IF.
262300     IF WS-ESTABLISHED-CVD
262400         ADD 18 TO WS-PRIORITY-SCORE
262500     END-IF.
262600     IF WS-COPD
262700         ADD 12 TO WS-PRIORITY-SCORE
262800     END-IF.
262900     IF WS-ASTHMA
263000         ADD 8 TO WS-PRIORITY-SCORE
263100     END-IF.
263200     IF WS-HYPOTHYROID
263300         ADD 5 TO WS-PRIORITY-SCORE
263400     END-IF.
263500
263600     IF WS-HAS-CV-RISK
263700         EVALUATE WS-CV-RISK-LEVEL
263800             WHEN 'muy_alto'
263900                 ADD 20 TO WS-PRIORITY-SCORE
264000             WHEN 'alto'
264100                 ADD 15 TO WS-PRIORITY-SCORE
264200             WHEN 'medio'
264300                 ADD 10 TO WS-PRIORITY-SCORE
264400             WHEN OTHER
264500                 ADD 5 TO WS-PRIORITY-SCORE
264600         END-EVALUATE
264700     END-IF.
264800
264900     IF WS-NEVER-CONTROLLED
265000         ADD 20 TO WS-PRIORITY-SCORE
265100     ELSE
265200         IF WS-DAYS-SINCE-CONTROL > 730
265300             ADD 15 TO WS-PRIORITY-SCORE
265400         ELSE
265500             IF WS-DAYS-SINCE-CONTROL > 365
265600                 ADD 10 TO WS-PRIORITY-SCORE
265700             ELSE
265800                 IF WS-DAYS-SINCE-CONTROL > 180
265900                     ADD 5 TO WS-PRIORITY-SCORE
266000                 END-IF
266100             END-IF
266200         END-IF
266300     END-IF.
266400
266500     IF WS-PRIORITY-SCORE > 100
266600         MOVE 100 TO WS-PRIORITY-SCORE
266700     END-IF.
266800 650-EXIT.
266900     EXIT.
267000
267100******************************************************************
267200*    860-DATE-TO-JULIAN / 865-JULIAN-TO-DATE - STANDARD PROLEPTIC
267300*    GREGORIAN JULIAN-DAY-NUMBER CONVERSION.  SHARED BY THE RUN-
267400*    DATE SETUP, 500-DERIVE-CONTROLS' DAYS-SINCE-CONTROL CALC AND
267500*    880-COMPUTE-DUE-DATE.  INPUT/OUTPUT IS WS-DC-YYYY/MM/DD AND
267600*    WS-DC-JDN / WS-DC-RESULT-DATE.
267700******************************************************************
267800 860-DATE-TO-JULIAN.
267900     COMPUTE WS-DC-A = (14 - WS-DC-MM) / 12.
268000     COMPUTE WS-DC-M = WS-DC-YYYY + 4800 - WS-DC-A.
268100     COMPUTE WS-DC-B = WS-DC-MM + (12 * WS-DC-A) - 3.
268200     COMPUTE WS-DC-JDN =
268300         WS-DC-DD + ((153 * WS-DC-B) + 2) / 5 + (365 * WS-DC-M)
268400         + (WS-DC-M / 4) - (WS-DC-M / 100) + (WS-DC-M / 400)
268500         - 32045.
268600 860-EXIT.
268700     EXIT.
268800
268900 865-JULIAN-TO-DATE.
269000     COMPUTE WS-DC-A = WS-DC-JDN + 32044.
269100     COMPUTE WS-DC-B = ((4 * WS-DC-A) + 3) / 146097.
269200     COMPUTE WS-DC-C = WS-DC-A - ((146097 * WS-DC-B) / 4).
269300     COMPUTE WS-DC-D = ((4 * WS-DC-C) + 3) / 1461.
269400     COMPUTE WS-DC-E = WS-DC-C - ((1461 * WS-DC-D) / 4).
269500     COMPUTE WS-DC-M = ((5 * WS-DC-E) + 2) / 153.
269600     COMPUTE WS-DC-DD = WS-DC-E - (((153 * WS-DC-M) + 2) / 5) + 1.
269700     COMPUTE WS-DC-MM = WS-DC-M + 3 - (12 * (WS-DC-M / 10)).
269800     COMPUTE WS-DC-YYYY =
269900         (100 * WS-DC-B) + WS-DC-D - 4800 + (WS-DC-M / 10).
270000     COMPUTE WS-DC-RESULT-DATE =
270100         (WS-DC-YYYY * 10000) + (WS-DC-MM * 100) + WS-DC-DD.
270200 865-EXIT.
270300     EXIT.
270400
270500******************************************************************
270600*    800-OPEN-FILES / 850-CLOSE-FILES.
270700******************************************************************
270800 800-OPEN-FILES.
270900     MOVE '800-OPEN-FILES' TO PARA-NAME.
271000     OPEN INPUT  PATIENT-IN-FILE
271100                 EPS-CATALOG-FILE
271200                 CIE10-CATALOG-FILE
271300          OUTPUT PATIENT-MASTER-FILE
271400                 CONTROL-OUT-FILE
271500                 ALERT-OUT-FILE
271600                 REJECT-OUT-FILE
271700                 SUMMARY-REPORT-FILE.
271800 800-EXIT.
271900     EXIT.
272000
272100 850-CLOSE-FILES.
272200     MOVE '850-CLOSE-FILES' TO PARA-NAME.
272300     CLOSE PATIENT-IN-FILE
272400           EPS-CATALOG-FILE
272500           CIE10-CATALOG-FILE
272600           PATIENT-MASTER-FILE
272700           CONTROL-OUT-FILE
272800           ALERT-OUT-FILE
272900           REJECT-OUT-FILE
273000           SUMMARY-REPORT-FILE.
273100 850-EXIT.
273200     EXIT.
273300
273400 870-READ-PATIENT-IN.
273500     MOVE '870-READ-PATIENT-IN' TO PARA-NAME.
273600     READ PATIENT-IN-FILE INTO PATIENT-IN-REC
273700         AT END MOVE '10' TO PI-STATUS.
273800 870-EXIT.
273900     EXIT.
274000
274100******************************************************************
274200*    872-STAGE-PATIENT-MASTER - BUILDS PATIENT-MASTER-REC FOR THE
274300*    CURRENT ACCEPTED PATIENT AND LOOKS THE CURRENT INPUT LINE UP
274400*    IN WS-DOC-INDEX-TABLE (SEE THE BANNER AT WS-DOC-INDEX-
274500*    CONTROL).  ONLY THE LINE RECORDED THERE AS A DOCUMENT
274600*    NUMBER'S LAST OCCURRENCE IS ACTUALLY WRITTEN TO PATIENT-
274700*    MASTER-FILE - EVERY EARLIER OCCURRENCE OF THAT DOCUMENT
274800*    NUMBER IS COUNTED AS A DUPLICATE/UPDATE INSTEAD.
274900******************************************************************
275000 872-STAGE-PATIENT-MASTER.
275100     MOVE '872-STAGE-PATIENT-MASTER' TO PARA-NAME.
275200     MOVE PI-DOC-NUMBER      TO PM-DOC-NUMBER.
275300     STRING PI-FIRST-NAME DELIMITED BY SIZE
275400            ' '            DELIMITED BY SIZE
275500            PI-LAST-NAME   DELIMITED BY SIZE
275600            INTO PM-FULL-NAME.
275700     MOVE WS-AGE             TO PM-AGE.
275800     MOVE WS-SEX             TO PM-SEX.
275900     MOVE WS-AGE-GROUP       TO PM-AGE-GROUP.
276000     MOVE WS-ATTENTION-TYPE  TO PM-ATTENTION-TYPE.
276100     MOVE WS-HTA-FLAG        TO PM-HTA-FLAG.
276200     MOVE WS-DM-FLAG         TO PM-DM-FLAG.
276300     MOVE WS-PREG-FLAG       TO PM-PREG-FLAG.
276400     MOVE WS-CV-RISK-FLAG    TO PM-CV-RISK-FLAG.
276500     MOVE WS-CV-RISK-LEVEL   TO PM-CV-RISK-LEVEL.
276600     MOVE WS-CV-RISK-PCT     TO PM-CV-RISK-PCT.
276700     MOVE WS-CV-ALGORITHM    TO PM-CV-ALGORITHM.
276800     MOVE WS-PRIORITY-SCORE  TO PM-PRIORITY-SCORE.
276900     MOVE WS-EPS-NORM        TO PM-EPS-NORM.
277000     MOVE WS-CIE10-COUNT     TO PM-CIE10-COUNT.
277100     MOVE WS-CONTROL-COUNT   TO PM-CONTROL-COUNT.
277200     MOVE WS-ALERT-COUNT     TO PM-ALERT-COUNT.
277300
277400     IF WS-HTA-FLAG = 'Y' OR WS-DM-FLAG = 'Y' OR
277500        WS-PREG-FLAG = 'Y' OR WS-CV-RISK-FLAG = 'Y'
277600         ADD 1 TO WS-CNT-ANY-RISK
277700     END-IF.
277800
277900     PERFORM 046-FIND-DOC-INDEX THRU 046-EXIT.
278000     IF WS-DX-FOUND AND WS-DX-LAST-LINE (WS-DX-IDX) = WS-RECORDS-READ
278100         WRITE PM-FD-REC FROM PATIENT-MASTER-REC
278200         ADD 1 TO WS-RECORDS-CREATED
278300     ELSE
278400         ADD 1 TO WS-RECORDS-UPDATED
278500     END-IF.
279000 872-EXIT.
279100     EXIT.
280800
280900******************************************************************
281000*    1000-ABEND-RTN - FORCES AN ABNORMAL TERMINATION.  WRITES THE
281100*    PARA-NAME/REASON TRAILER TO SYSOUT, THEN DIVIDES BY THE
281200*    ALWAYS-ZERO WORK FIELD TO GET AN 0C7 THAT SHOWS UP IN THE
281300*    JOB LOG WITH THIS PROGRAM'S OWN PSW - THE 041207 TCE TRICK.
281400******************************************************************
281500 1000-ABEND-RTN.
281600     WRITE SYSOUT-REC FROM ABEND-REC.
281700     COMPUTE ONE-VAL = ONE-VAL / ZERO-VAL.
281800 1000-EXIT.
281900     EXIT.
282000
282100******************************************************************
282200*    999-CLEANUP - PRINTS THE SIX-SECTION SAGE3280 RUN SUMMARY TO
282300*    SUMMARY-REPORT-FILE, THEN CLOSES DOWN.  AN EARLIER LISTING
282400*    PROGRAM ON THIS SHOP'S OTHER ROSTER JOBS ALSO VALIDATED A
282500*    TRAILER RECORD AT THIS POINT - SAGE3280'S PATIENT-IN LAYOUT
282600*    HAS NO EQUIVALENT OF ONE, SO THAT STEP IS DROPPED HERE.
282700******************************************************************
282800 999-CLEANUP.
282900     MOVE '999-CLEANUP' TO PARA-NAME.
283000     PERFORM 900-PRINT-HDR THRU 900-EXIT.
283100     PERFORM 910-PRINT-SECTION-1 THRU 910-EXIT.
283200     PERFORM 920-PRINT-SECTION-2 THRU 920-EXIT.
283300     PERFORM 930-PRINT-SECTION-3 THRU 930-EXIT.
283400     PERFORM 940-PRINT-SECTION-4 THRU 940-EXIT.
283500     PERFORM 950-PRINT-SECTION-5 THRU 950-EXIT.
283600     PERFORM 960-PRINT-SECTION-6 THRU 960-EXIT.
283700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
283800 999-EXIT.
283900     EXIT.
284000
284100******************************************************************
284200*    900-PRINT-HDR - WRITES THE RUN-SUMMARY PAGE HEADER, SAME
284300*    PAGE-HEADER PRINT SHAPE AS THIS SHOP'S OTHER LISTING RUNS.
284400*    C01 IS TOP-OF-FORM IN THIS PROGRAM'S SPECIAL-NAMES (SOME OF
284500*    THIS SHOP'S OLDER PRINT PROGRAMS CALLED THE SAME MNEMONIC
284600*    NEXT-PAGE - THE NAME CHANGED, THE SLOT DIDN'T).
284650******************************************************************
284700 900-PRINT-HDR.
284800     MOVE '900-PRINT-HDR' TO PARA-NAME.
284900     COMPUTE WS-HDR-DATE-NUM =
285000         (WS-RUN-MM * 1000000) + (WS-RUN-DD * 10000) + WS-RUN-YYYY.
285100     MOVE WS-HDR-DATE-NUM TO WS-HDR-DATE-O.
285200     MOVE WS-PAGE-NBR     TO WS-HDR-PAGE-O.
285300     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING TOP-OF-FORM.
285400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
285500     ADD 1 TO WS-PAGE-NBR.
285600     MOVE 3 TO WS-LINE-CNT.
285700 900-EXIT.
285800     EXIT.
285900
286000******************************************************************
286100*    910-PRINT-SECTION-1 - INTAKE COUNTS.
286200******************************************************************
286300 910-PRINT-SECTION-1.
286400     MOVE '910-PRINT-SECTION-1' TO PARA-NAME.
286500     MOVE 'SECTION 1 - INTAKE' TO WS-TEXT-BODY.
286600     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
286700     ADD 2 TO WS-LINE-CNT.
286800     MOVE 'RECORDS READ'                    TO WS-CN-LABEL.
286900     MOVE WS-RECORDS-READ                    TO WS-CN-COUNT-O.
287000     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
287100     MOVE 'RECORDS REJECTED'                TO WS-CN-LABEL.
287200     MOVE WS-RECORDS-REJECTED                TO WS-CN-COUNT-O.
287300     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
287400     MOVE 'RECORDS PROCESSED'                TO WS-CN-LABEL.
287500     MOVE WS-RECORDS-PROCESSED               TO WS-CN-COUNT-O.
287600     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
287700     MOVE 'PATIENT-MASTER RECORDS CREATED'   TO WS-CN-LABEL.
287800     MOVE WS-RECORDS-CREATED                 TO WS-CN-COUNT-O.
287900     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
288000     MOVE 'PATIENT-MASTER RECS UPDATED (DUPS)' TO WS-CN-LABEL.
288100     MOVE WS-RECORDS-UPDATED                 TO WS-CN-COUNT-O.
288200     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
288300     ADD 5 TO WS-LINE-CNT.
288400 910-EXIT.
288500     EXIT.
288600
288700******************************************************************
288800*    920-PRINT-SECTION-2 - POPULATION BY AGE GROUP, THEN A SEX-
288900*    DISTRIBUTION SUB-BLOCK, THEN A CONTROL-BREAK-STYLE TOTAL
289000*    LINE.  920A-PRINT-AGE-LINE HOLDS THE SHARED PCT-OF-PROCESSED
289100*    EDIT, GUARDED AGAINST A ZERO WS-RECORDS-PROCESSED DIVISOR.
289200******************************************************************
289300 920-PRINT-SECTION-2.
289400     MOVE '920-PRINT-SECTION-2' TO PARA-NAME.
289500     MOVE 'SECTION 2 - POPULATION BY AGE GROUP' TO WS-TEXT-BODY.
289600     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
289700     ADD 2 TO WS-LINE-CNT.
289800     MOVE 'PRIMERA INFANCIA (0-5)'    TO WS-CL-LABEL.
289900     MOVE WS-CNT-PRIMERA-INF          TO WS-LINE-COUNT-TEMP.
290000     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
290100     MOVE 'INFANCIA (6-11)'           TO WS-CL-LABEL.
290200     MOVE WS-CNT-INFANCIA             TO WS-LINE-COUNT-TEMP.
290300     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
290400     MOVE 'ADOLESCENCIA (12-17)'      TO WS-CL-LABEL.
290500     MOVE WS-CNT-ADOLESC              TO WS-LINE-COUNT-TEMP.
290600     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
290700     MOVE 'JUVENTUD (18-28)'          TO WS-CL-LABEL.
290800     MOVE WS-CNT-JUVENTUD             TO WS-LINE-COUNT-TEMP.
290900     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
291000     MOVE 'ADULTEZ (29-59)'           TO WS-CL-LABEL.
291100     MOVE WS-CNT-ADULTEZ              TO WS-LINE-COUNT-TEMP.
291200     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
291300     MOVE 'VEJEZ (60 AND OVER)'       TO WS-CL-LABEL.
291400     MOVE WS-CNT-VEJEZ                TO WS-LINE-COUNT-TEMP.
291500     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
291600     MOVE 'EDAD DESCONOCIDA'          TO WS-CL-LABEL.
291700     MOVE WS-CNT-AGE-UNKNOWN          TO WS-LINE-COUNT-TEMP.
291800     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
291900
292000     MOVE 'SEX DISTRIBUTION'          TO WS-TEXT-BODY.
292100     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
292200     ADD 1 TO WS-LINE-CNT.
292300     MOVE 'MASCULINO'                 TO WS-CL-LABEL.
292400     MOVE WS-CNT-SEX-M                TO WS-LINE-COUNT-TEMP.
292500     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
292600     MOVE 'FEMENINO'                  TO WS-CL-LABEL.
292700     MOVE WS-CNT-SEX-F                TO WS-LINE-COUNT-TEMP.
292800     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
292900     MOVE 'OTRO / NO INFORMADO'       TO WS-CL-LABEL.
293000     MOVE WS-CNT-SEX-O                TO WS-LINE-COUNT-TEMP.
293100     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
293200
293300     MOVE 'TOTAL PATIENTS PROCESSED'  TO WS-CL-LABEL.
293400     MOVE WS-RECORDS-PROCESSED        TO WS-LINE-COUNT-TEMP.
293500     PERFORM 920A-PRINT-AGE-LINE THRU 920A-EXIT.
293600 920-EXIT.
293700     EXIT.
293800
293900 920A-PRINT-AGE-LINE.
294000     MOVE ZERO TO WS-PCT-WORK.
294100     IF WS-RECORDS-PROCESSED > ZERO
294200         COMPUTE WS-PCT-WORK ROUNDED =
294300             (WS-LINE-COUNT-TEMP * 100) / WS-RECORDS-PROCESSED
294400     END-IF.
294500     MOVE WS-LINE-COUNT-TEMP TO WS-CL-COUNT-O.
294600     MOVE WS-PCT-WORK        TO WS-CL-PCT-O.
294700     WRITE RPT-REC FROM WS-COUNT-LINE AFTER ADVANCING 1.
294800     ADD 1 TO WS-LINE-CNT.
294900 920A-EXIT.
295000     EXIT.
295100
295200******************************************************************
295300*    930-PRINT-SECTION-3 - RISK-FACTOR COUNTS.  WS-CNT-ANY-RISK
295400*    IS BUMPED AT 872-STAGE-PATIENT-MASTER WHEN ANY OF THE FOUR
295500*    FLAGS BELOW IS 'Y' ON THE SAME ACCEPTED RECORD.
295600******************************************************************
295700 930-PRINT-SECTION-3.
295800     MOVE '930-PRINT-SECTION-3' TO PARA-NAME.
295900     MOVE 'SECTION 3 - RISK FACTORS' TO WS-TEXT-BODY.
296000     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
296100     ADD 2 TO WS-LINE-CNT.
296200     MOVE 'HIPERTENSOS (HTA)'         TO WS-CN-LABEL.
296300     MOVE WS-CNT-HTA                  TO WS-CN-COUNT-O.
296400     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
296500     MOVE 'DIABETICOS (DM)'           TO WS-CN-LABEL.
296600     MOVE WS-CNT-DM                   TO WS-CN-COUNT-O.
296700     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
296800     MOVE 'GESTANTES'                 TO WS-CN-LABEL.
296900     MOVE WS-CNT-PREG                 TO WS-CN-COUNT-O.
297000     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
297100     MOVE 'RIESGO CARDIOVASCULAR'     TO WS-CN-LABEL.
297200     MOVE WS-CNT-CV-RISK              TO WS-CN-COUNT-O.
297300     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
297400     MOVE 'ANY RISK FACTOR PRESENT'   TO WS-CN-LABEL.
297500     MOVE WS-CNT-ANY-RISK             TO WS-CN-COUNT-O.
297600     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
297700     ADD 5 TO WS-LINE-CNT.
297800 930-EXIT.
297900     EXIT.
298000
298100******************************************************************
298200*    940-PRINT-SECTION-4 - CONTROLS GENERATED BY TYPE.  WALKS THE
298300*    25-ENTRY CTT-TYPE/CTT-COUNT TABLES BUILT AT 509, SKIPPING ANY
298400*    CONTROL TYPE THIS RUN NEVER FIRED.
298500******************************************************************
298600 940-PRINT-SECTION-4.
298700     MOVE '940-PRINT-SECTION-4' TO PARA-NAME.
298800     IF WS-LINE-CNT > 45
298900         PERFORM 900-PRINT-HDR THRU 900-EXIT
299000     END-IF.
299100     MOVE 'SECTION 4 - CONTROLS GENERATED' TO WS-TEXT-BODY.
299200     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
299300     ADD 2 TO WS-LINE-CNT.
299400     MOVE 1 TO WS-TYPE-COUNT-SUB.
299500     PERFORM 940A-PRINT-CONTROL-LINE THRU 940A-EXIT
299600         UNTIL WS-TYPE-COUNT-SUB > 25.
299700     MOVE 'TOTAL CONTROLS GENERATED' TO WS-CN-LABEL.
299800     MOVE WS-TOTAL-CONTROLS          TO WS-CN-COUNT-O.
299900     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
300000     ADD 1 TO WS-LINE-CNT.
300100 940-EXIT.
300200     EXIT.
300300
300400 940A-PRINT-CONTROL-LINE.
300500     IF CTT-COUNT (WS-TYPE-COUNT-SUB) > ZERO
300600         MOVE CTT-TYPE (WS-TYPE-COUNT-SUB)  TO WS-CN-LABEL
300700         MOVE CTT-COUNT (WS-TYPE-COUNT-SUB) TO WS-CN-COUNT-O
300800         WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1
300900         ADD 1 TO WS-LINE-CNT
301000     END-IF.
301100     ADD 1 TO WS-TYPE-COUNT-SUB.
301200 940A-EXIT.
301300     EXIT.
301400
301500******************************************************************
301600*    950-PRINT-SECTION-5 - ALERTS GENERATED BY TYPE, PLUS THE
301700*    PER-PRIORITY TOTALS BUMPED AT 798-WRITE-ALERT-TABLE.  WALKS
301800*    THE 36-ENTRY ATT-TYPE/ATT-COUNT TABLES BUILT AT 797.
301900******************************************************************
302000 950-PRINT-SECTION-5.
302100     MOVE '950-PRINT-SECTION-5' TO PARA-NAME.
302200     IF WS-LINE-CNT > 30
302300         PERFORM 900-PRINT-HDR THRU 900-EXIT
302400     END-IF.
302500     MOVE 'SECTION 5 - ALERTS GENERATED' TO WS-TEXT-BODY.
302600     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
302700     ADD 2 TO WS-LINE-CNT.
302800     MOVE 1 TO WS-TYPE-COUNT-SUB.
302900     PERFORM 950A-PRINT-ALERT-LINE THRU 950A-EXIT
303000         UNTIL WS-TYPE-COUNT-SUB > 36.
303100     MOVE 'ALERTS - PRIORIDAD URGENTE' TO WS-CN-LABEL.
303200     MOVE WS-CNT-AL-URGENTE            TO WS-CN-COUNT-O.
303300     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
303400     MOVE 'ALERTS - PRIORIDAD ALTA'    TO WS-CN-LABEL.
303500     MOVE WS-CNT-AL-ALTA                TO WS-CN-COUNT-O.
303600     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
303700     MOVE 'ALERTS - PRIORIDAD MEDIA'   TO WS-CN-LABEL.
303800     MOVE WS-CNT-AL-MEDIA               TO WS-CN-COUNT-O.
303900     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
304000     MOVE 'ALERTS - PRIORIDAD BAJA'    TO WS-CN-LABEL.
304100     MOVE WS-CNT-AL-BAJA                TO WS-CN-COUNT-O.
304200     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
304300     MOVE 'TOTAL ALERTS GENERATED'     TO WS-CN-LABEL.
304400     MOVE WS-TOTAL-ALERTS               TO WS-CN-COUNT-O.
304500     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
304600     ADD 5 TO WS-LINE-CNT.
304700 950-EXIT.
304800     EXIT.
304900
305000 950A-PRINT-ALERT-LINE.
305100     IF ATT-COUNT (WS-TYPE-COUNT-SUB) > ZERO
305200         MOVE ATT-TYPE (WS-TYPE-COUNT-SUB)  TO WS-CN-LABEL
305300         MOVE ATT-COUNT (WS-TYPE-COUNT-SUB) TO WS-CN-COUNT-O
305400         WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1
305500         ADD 1 TO WS-LINE-CNT
305600     END-IF.
305700     ADD 1 TO WS-TYPE-COUNT-SUB.
305800 950A-EXIT.
305900     EXIT.
306000
306100******************************************************************
306200*    960-PRINT-SECTION-6 - EPS AND CIE-10 NORMALIZATION COUNTERS.
306300******************************************************************
306400 960-PRINT-SECTION-6.
306500     MOVE '960-PRINT-SECTION-6' TO PARA-NAME.
306600     IF WS-LINE-CNT > 45
306700         PERFORM 900-PRINT-HDR THRU 900-EXIT
306800     END-IF.
306900     MOVE 'SECTION 6 - NORMALIZATION' TO WS-TEXT-BODY.
307000     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 2.
307100     ADD 2 TO WS-LINE-CNT.
307200     MOVE 'EPS - TOTAL EVALUATED'      TO WS-CN-LABEL.
307300     MOVE WS-EPS-TOTAL                 TO WS-CN-COUNT-O.
307400     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
307500     MOVE 'EPS - NORMALIZED'           TO WS-CN-LABEL.
307600     MOVE WS-EPS-NORMALIZED            TO WS-CN-COUNT-O.
307700     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
307800     MOVE 'EPS - NOT NORMALIZED'       TO WS-CN-LABEL.
307900     MOVE WS-EPS-NOT-NORM              TO WS-CN-COUNT-O.
308000     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
308100     MOVE 'EPS - EMPTY ON INPUT'       TO WS-CN-LABEL.
308200     MOVE WS-EPS-EMPTY                 TO WS-CN-COUNT-O.
308300     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
308400     MOVE 'CIE-10 CODES SCANNED'       TO WS-CN-LABEL.
308500     MOVE WS-CIE10-FOUND               TO WS-CN-COUNT-O.
308600     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
308700     MOVE 'CIE-10 CODES NORMALIZED'    TO WS-CN-LABEL.
308800     MOVE WS-CIE10-NORMALIZED          TO WS-CN-COUNT-O.
308900     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
309000     MOVE 'CIE-10 CODES NOT FOUND'     TO WS-CN-LABEL.
309100     MOVE WS-CIE10-NOT-FOUND           TO WS-CN-COUNT-O.
309200     WRITE RPT-REC FROM WS-COUNT-LINE-NP AFTER ADVANCING 1.
309300     ADD 7 TO WS-LINE-CNT.
309400 960-EXIT.
309500     EXIT.
309600
309700