000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    SAGEVALD   -   DOCUMENT/CODE VALIDATOR SUBPROGRAM           *
000400      *                                                                *
000500      *    CEDULA AND NIT FORMAT/CHECK-DIGIT VALIDATION, EPS/CIE-10/   *
000600      *    CUPS CODE FORMAT VALIDATION, PLUS THE CEDULA AND NIT DOT-   *
000700      *    FORMATTING FUNCTIONS.  CALLED FROM SAGE3280 300-FIELD-EDITS *
000800      *    FOR THE INTAKE DOCUMENT CHECK AND AVAILABLE STANDALONE FOR  *
000900      *    ANY OTHER CALLER NEEDING THE SAME RULES.  SAME DISPATCH-BY- *
001000      *    SWITCH SHAPE AS THE SHOP'S OTHER CALCULATOR SUBPROGRAMS.    *
001100      ******************************************************************
001200      * 890512 TCE  ORIGINAL CEDULA FORMAT VALIDATOR EDIT    CR0072 890512
001300      * 940227 RSK  ADDED NIT WEIGHTS TABLE - TAX ID EDIT    CR0155 940227
001400      * 981206 JMH  Y2K REVIEW - NO DATE FIELDS ON REC       CR0203 981206
001500      * 180614 RSK  RECAST RES 3280 - EPS/CIE10/CUPS EDITS   CR0512 180614
001600      * 190222 RSK  ADDED CEDULA/NIT DOT-FORMAT FUNCTIONS    CR0561 190222
001700      ******************************************************************
001800       PROGRAM-ID.  SAGEVALD.
001900       AUTHOR. T. C. ERICKSON.
002000       INSTALLATION. COBOL DEVELOPMENT CENTER.
002100       DATE-WRITTEN. 05/12/89.
002200       DATE-COMPILED. 02/22/19.
002300       SECURITY. NON-CONFIDENTIAL.
002400
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           C01 IS TOP-OF-FORM
003100           CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
003200
003300       INPUT-OUTPUT SECTION.
003400
003500       DATA DIVISION.
003600       FILE SECTION.
003700
003800       WORKING-STORAGE SECTION.
003900      *
004000      *    940227 - CHECK-DIGIT WEIGHTS BUILT VIA VALUE/REDEFINES,
004100      *    APPLIED RIGHT-TO-LEFT ACROSS THE 9 BASE DIGITS OF THE NIT.
004200      *
004300       01  NIT-WEIGHT-VALUES.
004400           05  FILLER              PIC 9(2)    VALUE 03.
004500           05  FILLER              PIC 9(2)    VALUE 07.
004600           05  FILLER              PIC 9(2)    VALUE 13.
004700           05  FILLER              PIC 9(2)    VALUE 17.
004800           05  FILLER              PIC 9(2)    VALUE 19.
004900           05  FILLER              PIC 9(2)    VALUE 23.
005000           05  FILLER              PIC 9(2)    VALUE 29.
005100           05  FILLER              PIC 9(2)    VALUE 37.
005200           05  FILLER              PIC 9(2)    VALUE 41.
005300       01  NIT-WEIGHT-TABLE REDEFINES NIT-WEIGHT-VALUES.
005400           05  NIT-WEIGHT          PIC 9(2) OCCURS 9 TIMES.
005500
005600       01  WS-SCAN-AREA.
005700           05  WS-SCAN-TEXT            PIC X(20).
005800       01  WS-SCAN-TABLE REDEFINES WS-SCAN-AREA.
005900           05  WS-SCAN-BYTE            PIC X(1) OCCURS 20 TIMES.
006000
006100       01  WS-CLEAN-AREA.
006200           05  WS-CLEAN-TEXT           PIC X(20).
006300       01  WS-CLEAN-TABLE REDEFINES WS-CLEAN-AREA.
006400           05  WS-CLEAN-BYTE           PIC X(1) OCCURS 20 TIMES.
006500
006600       01  WS-COUNTERS.
006700           05  WS-IN-SUB               PIC S9(4) COMP.
006800           05  WS-OUT-SUB              PIC S9(4) COMP.
006900           05  WS-CLEAN-LEN            PIC S9(4) COMP.
007000           05  WS-DIGIT-SUB            PIC S9(4) COMP.
007100           05  WS-WEIGHT-SUB           PIC S9(4) COMP.
007200           05  WS-TOTAL                PIC S9(4) COMP.
007300           05  WS-REMAINDER            PIC S9(4) COMP.
007400           05  WS-CHECK-DIGIT-CALC     PIC 9(1)  COMP.
007500           05  WS-DOT-COUNT            PIC S9(4) COMP.
007550           05  WS-REV-SUB              PIC S9(4) COMP.
007560           05  WS-REV-SRC              PIC S9(4) COMP.
007600           05  FILLER                  PIC X(05).
007700
007800       01  WS-ONE-DIGIT                PIC 9(1).
007900
008000       LINKAGE SECTION.
008100       01  VALIDATE-REC.
008200           05  VAL-TYPE-SW             PIC X.
008300               88  VAL-IS-CEDULA-CHK       VALUE 'C'.
008400               88  VAL-IS-NIT-CHK          VALUE 'N'.
008500               88  VAL-IS-CEDULA-FMT       VALUE 'F'.
008600               88  VAL-IS-NIT-FMT          VALUE 'T'.
008700               88  VAL-IS-EPS-CHK          VALUE 'E'.
008800               88  VAL-IS-CIE10-CHK        VALUE 'D'.
008900               88  VAL-IS-CUPS-CHK         VALUE 'U'.
009000           05  VAL-INPUT-TEXT          PIC X(20).
009100           05  VAL-OUTPUT-TEXT         PIC X(20).
009200           05  VAL-CHECK-DIGIT         PIC 9(1).
009300           05  VAL-VALID-FLAG          PIC X.
009400               88  VAL-IS-VALID            VALUE 'Y'.
009500           05  VAL-MSG-CODE            PIC X(04).
009600           05  FILLER                  PIC X(05).
009700
009800       01  RETURN-CD                   PIC 9(4)         COMP.
009900
010000       PROCEDURE DIVISION USING VALIDATE-REC, RETURN-CD.
010100
010200       000-MAIN-LINE.
010300           MOVE 'N' TO VAL-VALID-FLAG.
010400           MOVE SPACES TO VAL-OUTPUT-TEXT VAL-MSG-CODE.
010500           MOVE ZERO TO VAL-CHECK-DIGIT.
010600
010700           IF VAL-IS-CEDULA-CHK
010800               PERFORM 100-VALIDATE-CEDULA THRU 100-EXIT
010900           ELSE IF VAL-IS-NIT-CHK
011000               PERFORM 200-VALIDATE-NIT THRU 200-EXIT
011100           ELSE IF VAL-IS-CEDULA-FMT
011200               PERFORM 300-FORMAT-CEDULA THRU 300-EXIT
011300           ELSE IF VAL-IS-NIT-FMT
011400               PERFORM 400-FORMAT-NIT THRU 400-EXIT
011500           ELSE IF VAL-IS-EPS-CHK
011600               PERFORM 500-VALIDATE-EPS THRU 500-EXIT
011700           ELSE IF VAL-IS-CIE10-CHK
011800               PERFORM 600-VALIDATE-CIE10 THRU 600-EXIT
011900           ELSE IF VAL-IS-CUPS-CHK
012000               PERFORM 700-VALIDATE-CUPS THRU 700-EXIT.
012100
012200           MOVE ZERO TO RETURN-CD.
012300           GOBACK.
012400
012500      *    890512 - STRIP SPACES/DOTS/COMMAS, MUST BE ALL DIGITS,
012600      *    LENGTH 6-10, AND IF LENGTH > 6 THE FIRST DIGIT MAY NOT BE
012700      *    ZERO (A LEADING-ZERO CEDULA IS A KEYED-DIGIT ERROR, NOT A
012800      *    VALID NUMBER, PER THE ORIGINAL CLINIC ROSTER EDIT).
012900       100-VALIDATE-CEDULA.
013000           MOVE VAL-INPUT-TEXT TO WS-SCAN-TEXT.
013100           INSPECT WS-SCAN-TEXT REPLACING ALL '.' BY SPACE
013200                                          ALL ',' BY SPACE.
013300           PERFORM 900-COMPACT-DIGITS THRU 900-EXIT.
013400
013500           IF WS-CLEAN-LEN < 6 OR WS-CLEAN-LEN > 10
013600               MOVE 'V001' TO VAL-MSG-CODE
013700           ELSE IF NOT WS-CLEAN-TEXT(1:WS-CLEAN-LEN) NUMERIC
013800               MOVE 'V002' TO VAL-MSG-CODE
013900           ELSE IF WS-CLEAN-LEN > 6 AND WS-CLEAN-BYTE(1) = '0'
014000               MOVE 'V003' TO VAL-MSG-CODE
014100           ELSE
014200               MOVE 'Y' TO VAL-VALID-FLAG
014300               MOVE 'V000' TO VAL-MSG-CODE.
014400       100-EXIT.
014500           EXIT.
014600
014700      *    940227 - STRIP SPACES/DOTS/HYPHENS, MUST BE ALL DIGITS,
014800      *    LENGTH 9 OR 10.  WEIGHTS APPLIED RIGHT-TO-LEFT OVER THE
014900      *    FIRST 9 DIGITS; R = TOTAL MOD 11; CHECK = R IF R <= 1 ELSE
015000      *    11 - R.  A 9-DIGIT INPUT HAS NOTHING TO COMPARE - IT JUST
015100      *    RETURNS THE COMPUTED CHECK DIGIT.
015200       200-VALIDATE-NIT.
015300           MOVE VAL-INPUT-TEXT TO WS-SCAN-TEXT.
015400           INSPECT WS-SCAN-TEXT REPLACING ALL '.' BY SPACE
015500                                          ALL '-' BY SPACE.
015600           PERFORM 900-COMPACT-DIGITS THRU 900-EXIT.
015700
015800           IF WS-CLEAN-LEN NOT = 9 AND WS-CLEAN-LEN NOT = 10
015900               MOVE 'V011' TO VAL-MSG-CODE
016000           ELSE IF NOT WS-CLEAN-TEXT(1:WS-CLEAN-LEN) NUMERIC
016100               MOVE 'V012' TO VAL-MSG-CODE
016200           ELSE
016300               PERFORM 210-NIT-CHECK-DIGIT THRU 210-EXIT
016400               MOVE WS-CHECK-DIGIT-CALC TO VAL-CHECK-DIGIT
016500               IF WS-CLEAN-LEN = 9
016600                   MOVE 'Y' TO VAL-VALID-FLAG
016700                   MOVE 'V000' TO VAL-MSG-CODE
016800               ELSE
016900                   MOVE WS-CLEAN-BYTE(10) TO WS-ONE-DIGIT
017000                   IF WS-ONE-DIGIT = WS-CHECK-DIGIT-CALC
017100                       MOVE 'Y' TO VAL-VALID-FLAG
017200                       MOVE 'V000' TO VAL-MSG-CODE
017300                   ELSE
017400                       MOVE 'V013' TO VAL-MSG-CODE.
017500       200-EXIT.
017600           EXIT.
017700
017800       210-NIT-CHECK-DIGIT.
017900           MOVE ZERO TO WS-TOTAL.
018000           MOVE 1 TO WS-WEIGHT-SUB.
018100           PERFORM 211-NIT-WEIGHT-SCAN THRU 211-EXIT
018200               UNTIL WS-WEIGHT-SUB > 9.
018300           DIVIDE WS-TOTAL BY 11 GIVING WS-DIGIT-SUB
018400               REMAINDER WS-REMAINDER.
018500           IF WS-REMAINDER <= 1
018600               MOVE WS-REMAINDER TO WS-CHECK-DIGIT-CALC
018700           ELSE
018800               COMPUTE WS-CHECK-DIGIT-CALC = 11 - WS-REMAINDER.
018900       210-EXIT.
019000           EXIT.
019100
019200      *    940227 - WEIGHT(1) PAIRS WITH THE RIGHTMOST BASE DIGIT
019300      *    (POSITION 9), WEIGHT(9) WITH THE LEFTMOST (POSITION 1).
019400       211-NIT-WEIGHT-SCAN.
019500           MOVE WS-CLEAN-BYTE(10 - WS-WEIGHT-SUB) TO WS-ONE-DIGIT.
019600           COMPUTE WS-TOTAL = WS-TOTAL +
019700               (WS-ONE-DIGIT * NIT-WEIGHT(WS-WEIGHT-SUB)).
019800           ADD 1 TO WS-WEIGHT-SUB.
019900       211-EXIT.
020000           EXIT.
020100
020200      *    190222 - CEDULA DOT-FORMAT.  GROUP IN THREES FROM THE RIGHT.
020300      *    THE SHOP'S USUAL REVERSE/RE-REVERSE TRICK SO THE THREE-
020400      *    BYTE GROUPING RUNS LEFT-TO-RIGHT ON THE ALREADY-REVERSED
020500      *    STRING, THEN THE RESULT IS REVERSED BACK.
020600       300-FORMAT-CEDULA.
020700           MOVE VAL-INPUT-TEXT TO WS-SCAN-TEXT.
020800           INSPECT WS-SCAN-TEXT REPLACING ALL '.' BY SPACE
020900                                          ALL ',' BY SPACE.
021000           PERFORM 900-COMPACT-DIGITS THRU 900-EXIT.
021100           PERFORM 305-REVERSE-TO-SCAN THRU 305-EXIT.
021150
021200           MOVE SPACES TO WS-CLEAN-TEXT.
021300           MOVE 1 TO WS-IN-SUB.
021400           MOVE 0 TO WS-OUT-SUB.
021500           MOVE 0 TO WS-DOT-COUNT.
021600           PERFORM 310-CEDULA-GROUP-SCAN THRU 310-EXIT
021700               UNTIL WS-IN-SUB > WS-CLEAN-LEN.
021750
021800           PERFORM 315-REVERSE-TO-OUTPUT THRU 315-EXIT.
021900           MOVE 'Y' TO VAL-VALID-FLAG.
022000       300-EXIT.
022050           EXIT.
022060
022070      *    930819 - BYTE-BY-BYTE REVERSAL OF THE COMPACTED DIGITS INTO
022080      *    WS-SCAN-TEXT, ONE POSITION AT A TIME VIA WS-REV-SUB.
022090       305-REVERSE-TO-SCAN.
022100           MOVE SPACES TO WS-SCAN-TEXT.
022110           MOVE 1 TO WS-REV-SUB.
022120           PERFORM 305A-REV-TO-SCAN-BYTE THRU 305A-EXIT
022130               UNTIL WS-REV-SUB > WS-CLEAN-LEN.
022140       305-EXIT.
022150           EXIT.
022160
022170       305A-REV-TO-SCAN-BYTE.
022180           COMPUTE WS-REV-SRC = WS-CLEAN-LEN - WS-REV-SUB + 1.
022190           MOVE WS-CLEAN-BYTE(WS-REV-SRC) TO WS-SCAN-BYTE(WS-REV-SUB).
022200           ADD 1 TO WS-REV-SUB.
022210       305A-EXIT.
022220           EXIT.
022300
022700       310-CEDULA-GROUP-SCAN.
022800           IF WS-DOT-COUNT = 3
022900               ADD 1 TO WS-OUT-SUB
023000               MOVE '.' TO WS-CLEAN-BYTE(WS-OUT-SUB)
023100               MOVE 0 TO WS-DOT-COUNT.
023200           ADD 1 TO WS-OUT-SUB.
023300           MOVE WS-SCAN-BYTE(WS-IN-SUB) TO WS-CLEAN-BYTE(WS-OUT-SUB).
023400           ADD 1 TO WS-DOT-COUNT.
023500           ADD 1 TO WS-IN-SUB.
023600       310-EXIT.
023700           EXIT.
023710
023720      *    930819 - BYTE-BY-BYTE REVERSAL OF THE GROUPED STRING BACK
023730      *    INTO VAL-OUTPUT-TEXT, SAME SUBSCRIPT-WALK IDIOM AS ABOVE.
023740       315-REVERSE-TO-OUTPUT.
023750           MOVE SPACES TO VAL-OUTPUT-TEXT.
023760           MOVE 1 TO WS-REV-SUB.
023770           PERFORM 315A-REV-TO-OUT-BYTE THRU 315A-EXIT
023780               UNTIL WS-REV-SUB > WS-OUT-SUB.
023790       315-EXIT.
023795           EXIT.
023796
023797       315A-REV-TO-OUT-BYTE.
023798           COMPUTE WS-REV-SRC = WS-OUT-SUB - WS-REV-SUB + 1.
023799           MOVE WS-CLEAN-BYTE(WS-REV-SRC) TO
023800                VAL-OUTPUT-TEXT(WS-REV-SUB:1).
023801           ADD 1 TO WS-REV-SUB.
023802       315A-EXIT.
023803           EXIT.
023850
023900      *    190222 - NIT DOT-FORMAT.  THE BASE IS ALWAYS A FIXED 9
024000      *    DIGITS SO THE XXX.XXX.XXX-X GROUPING IS FIXED POSITIONS -
024100      *    NO REVERSAL NEEDED THE WAY THE CEDULA FORMAT NEEDS ONE.
024200       400-FORMAT-NIT.
024300           MOVE VAL-INPUT-TEXT TO WS-SCAN-TEXT.
024400           INSPECT WS-SCAN-TEXT REPLACING ALL '.' BY SPACE
024500                                          ALL '-' BY SPACE.
024600           PERFORM 900-COMPACT-DIGITS THRU 900-EXIT.
024700
024800           IF WS-CLEAN-LEN NOT = 9
024900               MOVE 'V011' TO VAL-MSG-CODE
025000           ELSE
025100               PERFORM 210-NIT-CHECK-DIGIT THRU 210-EXIT
025200               MOVE WS-CHECK-DIGIT-CALC TO VAL-CHECK-DIGIT
025300               STRING WS-CLEAN-BYTE(1) WS-CLEAN-BYTE(2) WS-CLEAN-BYTE(3)
025400                      '.'
025500                      WS-CLEAN-BYTE(4) WS-CLEAN-BYTE(5) WS-CLEAN-BYTE(6)
025600                      '.'
025700                      WS-CLEAN-BYTE(7) WS-CLEAN-BYTE(8) WS-CLEAN-BYTE(9)
025800                      '-'
025900                      WS-CHECK-DIGIT-CALC
026000                      DELIMITED BY SIZE INTO VAL-OUTPUT-TEXT
026100               MOVE 'Y' TO VAL-VALID-FLAG
026200               MOVE 'V000' TO VAL-MSG-CODE.
026300       400-EXIT.
026400           EXIT.
026500
026600      *    180614 - EPS CODE: NON-BLANK, LENGTH 3-20.
026700       500-VALIDATE-EPS.
026800           MOVE VAL-INPUT-TEXT TO WS-SCAN-TEXT.
026900           MOVE 0 TO WS-CLEAN-LEN.
027000           INSPECT WS-SCAN-TEXT TALLYING WS-CLEAN-LEN
027100                   FOR CHARACTERS BEFORE INITIAL SPACES.
027200
027300           IF VAL-INPUT-TEXT = SPACES
027400               MOVE 'V021' TO VAL-MSG-CODE
027500           ELSE IF WS-CLEAN-LEN < 3
027600               MOVE 'V022' TO VAL-MSG-CODE
027700           ELSE
027800               MOVE 'Y' TO VAL-VALID-FLAG
027900               MOVE 'V000' TO VAL-MSG-CODE.
028000       500-EXIT.
028100           EXIT.
028200
028300      *    180614 - CIE-10: UPPER-CASED, FIRST CHAR ALPHABETIC AND NOT
028400      *    'U', LENGTH >= 3, REMAINDER = 2 DIGITS + OPTIONAL "." + 1-2
028500      *    DIGITS, AT MOST ONE DOT.  CLASS WS-ALPHA-CLASS IS DECLARED
028600      *    IN SPECIAL-NAMES ABOVE.
028700       600-VALIDATE-CIE10.
028750           MOVE VAL-INPUT-TEXT TO WS-SCAN-TEXT.
028760           INSPECT WS-SCAN-TEXT
028770               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
028780                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028900           MOVE 0 TO WS-CLEAN-LEN WS-DOT-COUNT.
029000           INSPECT WS-SCAN-TEXT TALLYING WS-CLEAN-LEN
029100                   FOR CHARACTERS BEFORE INITIAL SPACES.
029200           INSPECT WS-SCAN-TEXT(1:WS-CLEAN-LEN) TALLYING WS-DOT-COUNT
029300                   FOR ALL '.'.
029400
029500           IF WS-CLEAN-LEN < 3
029600               MOVE 'V031' TO VAL-MSG-CODE
029700           ELSE IF NOT WS-SCAN-BYTE(1) WS-ALPHA-CLASS
029800               MOVE 'V032' TO VAL-MSG-CODE
029900           ELSE IF WS-SCAN-BYTE(1) = 'U'
030000               MOVE 'V033' TO VAL-MSG-CODE
030100           ELSE IF NOT WS-SCAN-TEXT(2:2) NUMERIC
030200               MOVE 'V034' TO VAL-MSG-CODE
030300           ELSE IF WS-DOT-COUNT > 1
030400               MOVE 'V035' TO VAL-MSG-CODE
030500           ELSE
030600               MOVE 'Y' TO VAL-VALID-FLAG
030700               MOVE 'V000' TO VAL-MSG-CODE
030800               MOVE WS-SCAN-TEXT(1:WS-CLEAN-LEN) TO VAL-OUTPUT-TEXT.
030900       600-EXIT.
031000           EXIT.
031100
031200      *    180614 - CUPS: ALL DIGITS, EXACTLY 6.
031300       700-VALIDATE-CUPS.
031400           MOVE VAL-INPUT-TEXT TO WS-SCAN-TEXT.
031500           MOVE 0 TO WS-CLEAN-LEN.
031600           INSPECT WS-SCAN-TEXT TALLYING WS-CLEAN-LEN
031700                   FOR CHARACTERS BEFORE INITIAL SPACES.
031800
031900           IF WS-CLEAN-LEN NOT = 6
032000               MOVE 'V041' TO VAL-MSG-CODE
032100           ELSE IF NOT WS-SCAN-TEXT(1:6) NUMERIC
032200               MOVE 'V042' TO VAL-MSG-CODE
032300           ELSE
032400               MOVE 'Y' TO VAL-VALID-FLAG
032500               MOVE 'V000' TO VAL-MSG-CODE.
032600       700-EXIT.
032700           EXIT.
032800
032900      *    890512 - COMMON COMPACTOR - COPIES THE NON-SPACE BYTES OF
033000      *    WS-SCAN-TEXT INTO WS-CLEAN-TEXT IN ORDER, COUNTS THEM INTO
033100      *    WS-CLEAN-LEN.  SHARED BY THE CEDULA/NIT CHECK AND FORMAT
033200      *    PARAGRAPHS SO THE STRIP-PUNCTUATION LOGIC LIVES IN ONE PLACE.
033300       900-COMPACT-DIGITS.
033400           MOVE SPACES TO WS-CLEAN-TEXT.
033500           MOVE 0 TO WS-CLEAN-LEN.
033600           MOVE 1 TO WS-IN-SUB.
033700           PERFORM 910-COMPACT-SCAN THRU 910-EXIT
033800               UNTIL WS-IN-SUB > 20.
033900       900-EXIT.
034000           EXIT.
034100
034200       910-COMPACT-SCAN.
034300           IF WS-SCAN-BYTE(WS-IN-SUB) NOT = SPACE
034400               ADD 1 TO WS-CLEAN-LEN
034500               MOVE WS-SCAN-BYTE(WS-IN-SUB) TO
034600                    WS-CLEAN-BYTE(WS-CLEAN-LEN).
034700           ADD 1 TO WS-IN-SUB.
034800       910-EXIT.
034900           EXIT.
