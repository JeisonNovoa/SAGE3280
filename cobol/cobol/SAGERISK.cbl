000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    SAGERISK   -   CARDIOVASCULAR RISK CALCULATOR SUBPROGRAM    *
000400      *                                                                *
000500      *    CALLED FROM SAGE3280 620-CALL-RISK-CALCULATOR WHEN THE      *
000600      *    PATIENT CARRIES SYSTOLIC BP, TOTAL CHOLESTEROL AND HDL AND  *
000700      *    IS AGE 30 OR OVER.  RUNS THE THREE SCORING ALGORITHMS THAT  *
000800      *    APPLY TO THE PATIENT'S AGE WINDOW AND RETURNS THE HIGHEST   *
000900      *    RISK PERCENT, ITS CATEGORY, THE RECOMMENDED ALGORITHM AND   *
001000      *    THE OUTREACH RECOMMENDATION TIER.  SAME DISPATCH-BY-SWITCH  *
001100      *    CALLING SHAPE AS THE SHOP'S OTHER CALCULATOR SUBPROGRAMS.   *
001300      ******************************************************************
001400      * 850304 TCE  ORIGINAL RISK SCREEN BATCH PROGRAM       CR0037 850304
001500      * 870912 TCE  ADDED SECOND SCORING METHOD - AUDIT      CR0061 870912
001600      * 911028 RSK  REWORKED POINT TABLES - NEW PROTOCOL     CR0129 911028
001700      * 950620 RSK  ADDED THIRD METHOD - COMPREHENSIVE MODE  CR0088 950620
001800      * 981103 JMH  Y2K REVIEW - NO DATE FIELDS ON REC       CR0201 981103
001900      * 990224 JMH  Y2K SIGNOFF - PACKED FIELDS CLEAN        CR0204 990224
002000      * 020715 DMV  ADDED SMOKER/DIABETIC POINT ADDERS       CR0288 020715
002100      * 180614 RSK  RECAST FOR RES 3280/2018 ALGORITHMS      CR0512 180614
002200      * 190310 RSK  ADDED RACE MULTIPLIER - ASCVD ANNEX C    CR0563 190310
002300      * 220604 DMV  ADDED RECOMMEND TIER/COUNT - OUTREACH    CR0655 220604
002400      ******************************************************************
002500       PROGRAM-ID.  SAGERISK.
002600       AUTHOR. T. C. ERICKSON.
002700       INSTALLATION. COBOL DEVELOPMENT CENTER.
002800       DATE-WRITTEN. 03/04/85.
002900       DATE-COMPILED. 06/04/22.
003000       SECURITY. NON-CONFIDENTIAL.
003100
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800
003900       INPUT-OUTPUT SECTION.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300
004400       WORKING-STORAGE SECTION.
004500      *
004600      *    850304 - AGE POINT TABLES BUILT VIA VALUE/REDEFINES SO THE
004700      *    LOOKUP CAN WATERFALL THROUGH DESCENDING AGE BANDS WITH ONE
004800      *    SEARCH PARAGRAPH INSTEAD OF A WALL OF NESTED IFS.
004900      *
005000       01  FRAM-AGE-TABLE-M-VALUES.
005100           05  FILLER              PIC 9(2)V9   VALUE 70.0.
005200           05  FILLER              PIC S9(2)     VALUE +11.
005300           05  FILLER              PIC 9(2)V9   VALUE 60.0.
005400           05  FILLER              PIC S9(2)     VALUE +08.
005500           05  FILLER              PIC 9(2)V9   VALUE 50.0.
005600           05  FILLER              PIC S9(2)     VALUE +05.
005700           05  FILLER              PIC 9(2)V9   VALUE 40.0.
005800           05  FILLER              PIC S9(2)     VALUE +02.
005900       01  FRAM-AGE-TABLE-M REDEFINES FRAM-AGE-TABLE-M-VALUES.
006000           05  FRAM-AGE-ENTRY-M    OCCURS 4 TIMES.
006100               10  FRAM-AGE-THRESH-M   PIC 9(2)V9.
006200               10  FRAM-AGE-PTS-M      PIC S9(2).
006300
006400       01  FRAM-AGE-TABLE-F-VALUES.
006500           05  FILLER              PIC 9(2)V9   VALUE 70.0.
006600           05  FILLER              PIC S9(2)     VALUE +12.
006700           05  FILLER              PIC 9(2)V9   VALUE 60.0.
006800           05  FILLER              PIC S9(2)     VALUE +09.
006900           05  FILLER              PIC 9(2)V9   VALUE 50.0.
007000           05  FILLER              PIC S9(2)     VALUE +06.
007100           05  FILLER              PIC 9(2)V9   VALUE 40.0.
007200           05  FILLER              PIC S9(2)     VALUE +03.
007300       01  FRAM-AGE-TABLE-F REDEFINES FRAM-AGE-TABLE-F-VALUES.
007400           05  FRAM-AGE-ENTRY-F    OCCURS 4 TIMES.
007500               10  FRAM-AGE-THRESH-F   PIC 9(2)V9.
007600               10  FRAM-AGE-PTS-F      PIC S9(2).
007700
007800       01  AUSAN-AGE-TABLE-M-VALUES.
007900           05  FILLER              PIC 9(2)V9   VALUE 65.0.
008000           05  FILLER              PIC S9(2)     VALUE +12.
008100           05  FILLER              PIC 9(2)V9   VALUE 55.0.
008200           05  FILLER              PIC S9(2)     VALUE +09.
008300           05  FILLER              PIC 9(2)V9   VALUE 45.0.
008400           05  FILLER              PIC S9(2)     VALUE +06.
008500           05  FILLER              PIC 9(2)V9   VALUE 35.0.
008600           05  FILLER              PIC S9(2)     VALUE +03.
008700       01  AUSAN-AGE-TABLE-M REDEFINES AUSAN-AGE-TABLE-M-VALUES.
008800           05  AUSAN-AGE-ENTRY-M   OCCURS 4 TIMES.
008900               10  AUSAN-AGE-THRESH-M  PIC 9(2)V9.
009000               10  AUSAN-AGE-PTS-M     PIC S9(2).
009100
009200       01  AUSAN-AGE-TABLE-F-VALUES.
009300           05  FILLER              PIC 9(2)V9   VALUE 65.0.
009400           05  FILLER              PIC S9(2)     VALUE +10.
009500           05  FILLER              PIC 9(2)V9   VALUE 55.0.
009600           05  FILLER              PIC S9(2)     VALUE +07.
009700           05  FILLER              PIC 9(2)V9   VALUE 45.0.
009800           05  FILLER              PIC S9(2)     VALUE +04.
009900           05  FILLER              PIC 9(2)V9   VALUE 35.0.
010000           05  FILLER              PIC S9(2)     VALUE +02.
010100       01  AUSAN-AGE-TABLE-F REDEFINES AUSAN-AGE-TABLE-F-VALUES.
010200           05  AUSAN-AGE-ENTRY-F   OCCURS 4 TIMES.
010300               10  AUSAN-AGE-THRESH-F  PIC 9(2)V9.
010400               10  AUSAN-AGE-PTS-F     PIC S9(2).
010500
010600       01  WS-SUBSCRIPTS.
010700           05  WS-TBL-SUB              PIC S9(4) COMP.
010800           05  WS-TBL-MAX              PIC S9(4) COMP VALUE +4.
010900
011000       01  WS-POINT-FIELDS.
011100           05  WS-FRAM-PTS             PIC S9(3)V9    COMP-3.
011200           05  WS-ASCVD-SCORE          PIC S9(3)V9    COMP-3.
011300           05  WS-AUSAN-PTS            PIC S9(3)V9    COMP-3.
011400           05  WS-ASCVD-BASE           PIC S9(3)V9    COMP-3.
011500           05  WS-ASCVD-RACE-MULT      PIC S9(1)V99   COMP-3 VALUE 0.95.
011600           05  WS-WORK-PCT             PIC S9(3)V9    COMP-3.
011700           05  FILLER                  PIC X(05).
011800
011900       01  WS-VALID-SWITCHES.
012000           05  WS-FRAM-VALID-SW        PIC X          VALUE 'N'.
012100               88  WS-FRAM-IS-VALID        VALUE 'Y'.
012200           05  WS-ASCVD-VALID-SW       PIC X          VALUE 'N'.
012300               88  WS-ASCVD-IS-VALID       VALUE 'Y'.
012400           05  WS-AUSAN-VALID-SW       PIC X          VALUE 'N'.
012500               88  WS-AUSAN-IS-VALID       VALUE 'Y'.
012600           05  FILLER                  PIC X(05).
012700
012800       LINKAGE SECTION.
012900       01  RISK-CALC-REC.
013000           05  RC-AGE                  PIC 9(3)         COMP.
013100           05  RC-SEX                  PIC X.
013200               88  RC-MALE                 VALUE 'M'.
013300               88  RC-FEMALE               VALUE 'F'.
013400           05  RC-SYSTOLIC             PIC 9(3)         COMP.
013500           05  RC-CHOL-TOTAL           PIC 9(3)         COMP.
013600           05  RC-HDL                  PIC 9(3)         COMP.
013700           05  RC-GLUCOSE              PIC 9(3)         COMP.
013800           05  RC-BMI                  PIC 9(2)V9       COMP-3.
013900           05  RC-SMOKER-FLAG          PIC X.
014000               88  RC-IS-SMOKER            VALUE 'Y'.
014100           05  RC-DIABETIC-FLAG        PIC X.
014200               88  RC-IS-DIABETIC          VALUE 'Y'.
014300           05  RC-BP-MEDS-FLAG         PIC X.
014400               88  RC-ON-BP-MEDS           VALUE 'Y'.
014500           05  RC-FAM-HIST-FLAG        PIC X.
014600               88  RC-HAS-FAM-HIST         VALUE 'Y'.
014700           05  RC-RACE-CODE            PIC X(08).
014800               88  RC-RACE-BLACK           VALUE 'BLACK'.
014900               88  RC-RACE-HISPANIC        VALUE 'HISPANIC'.
015000           05  RC-FRAM-PCT             PIC S9(3)V9      COMP-3.
015100           05  RC-FRAM-CATEGORY        PIC X(08).
015200           05  RC-FRAM-VALID-FLAG      PIC X.
015300           05  RC-ASCVD-PCT            PIC S9(3)V9      COMP-3.
015400           05  RC-ASCVD-CATEGORY       PIC X(08).
015500           05  RC-ASCVD-VALID-FLAG     PIC X.
015600           05  RC-AUSAN-PCT            PIC S9(3)V9      COMP-3.
015700           05  RC-AUSAN-CATEGORY       PIC X(08).
015800           05  RC-AUSAN-VALID-FLAG     PIC X.
015900           05  RC-HIGHEST-PCT          PIC S9(3)V9      COMP-3.
016000           05  RC-HIGHEST-CATEGORY     PIC X(08).
016100           05  RC-RECOMMENDED-ALG      PIC X(10).
016200           05  RC-RECOMMEND-TIER       PIC 9(1)         COMP.
016300           05  RC-RECOMMEND-COUNT      PIC 9(2)         COMP.
016400           05  FILLER                  PIC X(05).
016500
016600       01  RETURN-CD                   PIC 9(4)         COMP.
016700
016800       PROCEDURE DIVISION USING RISK-CALC-REC, RETURN-CD.
016900
017000       000-MAIN-LINE.
017100           PERFORM 100-INIT-RESULT-FIELDS THRU 100-EXIT.
017200
017300           IF RC-AGE >= 30 AND RC-AGE <= 74
017400               PERFORM 200-RUN-FRAMINGHAM THRU 200-EXIT.
017500
017600           IF RC-AGE >= 40 AND RC-AGE <= 79
017700               PERFORM 300-RUN-ASCVD THRU 300-EXIT.
017800
017900           IF RC-AGE >= 30 AND RC-AGE <= 74
018000               PERFORM 400-RUN-AUSANGATE THRU 400-EXIT.
018100
018200           PERFORM 500-PICK-HIGHEST THRU 500-EXIT.
018300           PERFORM 600-SET-RECOMMEND-TIER THRU 600-EXIT.
018400
018500           MOVE ZERO TO RETURN-CD.
018600           GOBACK.
018700
018800       100-INIT-RESULT-FIELDS.
018900           MOVE ZERO TO RC-FRAM-PCT RC-ASCVD-PCT RC-AUSAN-PCT
019000                        RC-HIGHEST-PCT.
019100           MOVE SPACES TO RC-FRAM-CATEGORY RC-ASCVD-CATEGORY
019200                          RC-AUSAN-CATEGORY RC-HIGHEST-CATEGORY.
019300           MOVE 'N' TO RC-FRAM-VALID-FLAG RC-ASCVD-VALID-FLAG
019400                       RC-AUSAN-VALID-FLAG WS-FRAM-VALID-SW
019500                       WS-ASCVD-VALID-SW WS-AUSAN-VALID-SW.
019600           MOVE SPACES TO RC-RECOMMENDED-ALG.
019700           MOVE ZERO TO RC-RECOMMEND-TIER RC-RECOMMEND-COUNT.
019800       100-EXIT.
019900           EXIT.
020000
020100      ******************************************************************
020200      *    850304 - FRAMINGHAM.  VALID AGE 30-74.  POINT TABLE BY SEX, *
020300      *    THEN CHOLESTEROL/HDL/SYSTOLIC/SMOKER/DIABETIC ADDERS.       *
020400      ******************************************************************
020500       200-RUN-FRAMINGHAM.
020600           MOVE 'Y' TO WS-FRAM-VALID-SW RC-FRAM-VALID-FLAG.
020700           MOVE ZERO TO WS-FRAM-PTS.
020800
020900           IF RC-MALE
021000               PERFORM 210-FRAM-AGE-PTS-M THRU 210-EXIT
021100           ELSE
021200               PERFORM 220-FRAM-AGE-PTS-F THRU 220-EXIT.
021300
021400           IF RC-CHOL-TOTAL >= 280
021500               ADD 3 TO WS-FRAM-PTS
021600           ELSE IF RC-CHOL-TOTAL >= 240
021700               ADD 2 TO WS-FRAM-PTS
021800           ELSE IF RC-CHOL-TOTAL >= 200
021900               ADD 1 TO WS-FRAM-PTS.
022000
022100           IF RC-HDL >= 60
022200               SUBTRACT 1 FROM WS-FRAM-PTS
022300           ELSE IF RC-HDL < 40
022400               ADD 2 TO WS-FRAM-PTS.
022500
022600           IF RC-ON-BP-MEDS
022700               IF RC-SYSTOLIC >= 160
022800                   ADD 3 TO WS-FRAM-PTS
022900               ELSE IF RC-SYSTOLIC >= 140
023000                   ADD 2 TO WS-FRAM-PTS
023100               ELSE IF RC-SYSTOLIC >= 130
023200                   ADD 1 TO WS-FRAM-PTS
023300           ELSE
023400               IF RC-SYSTOLIC >= 160
023500                   ADD 2 TO WS-FRAM-PTS
023600               ELSE IF RC-SYSTOLIC >= 140
023700                   ADD 1 TO WS-FRAM-PTS.
023800
023900           IF RC-IS-SMOKER
024000               IF RC-MALE
024100                   ADD 2 TO WS-FRAM-PTS
024200               ELSE
024300                   ADD 3 TO WS-FRAM-PTS.
024400
024500           IF RC-IS-DIABETIC
024600               ADD 2 TO WS-FRAM-PTS.
024700
024800           PERFORM 230-FRAM-PTS-TO-PCT THRU 230-EXIT.
024900
025000           IF WS-WORK-PCT < 5
025100               MOVE 'bajo' TO RC-FRAM-CATEGORY
025200           ELSE IF WS-WORK-PCT < 10
025300               MOVE 'moderado' TO RC-FRAM-CATEGORY
025400           ELSE IF WS-WORK-PCT < 20
025500               MOVE 'alto' TO RC-FRAM-CATEGORY
025600           ELSE
025700               MOVE 'muy_alto' TO RC-FRAM-CATEGORY.
025800
025900           MOVE WS-WORK-PCT TO RC-FRAM-PCT.
026000       200-EXIT.
026100           EXIT.
026200
026300      *    911028 - WATERFALLS DOWN THE AGE TABLE HIGHEST BAND FIRST;
026400      *    STOPS AT THE FIRST BAND THE PATIENT'S AGE QUALIFIES FOR.
026500       210-FRAM-AGE-PTS-M.
026600           MOVE 1 TO WS-TBL-SUB.
026700           PERFORM 211-FRAM-AGE-SCAN-M THRU 211-EXIT
026800               UNTIL WS-TBL-SUB > WS-TBL-MAX.
026900       210-EXIT.
027000           EXIT.
027100
027200       211-FRAM-AGE-SCAN-M.
027300           IF RC-AGE >= FRAM-AGE-THRESH-M(WS-TBL-SUB)
027400               ADD FRAM-AGE-PTS-M(WS-TBL-SUB) TO WS-FRAM-PTS
027500               MOVE WS-TBL-MAX TO WS-TBL-SUB.
027600           ADD 1 TO WS-TBL-SUB.
027700       211-EXIT.
027800           EXIT.
027900
028000       220-FRAM-AGE-PTS-F.
028100           MOVE 1 TO WS-TBL-SUB.
028200           PERFORM 221-FRAM-AGE-SCAN-F THRU 221-EXIT
028300               UNTIL WS-TBL-SUB > WS-TBL-MAX.
028400       220-EXIT.
028500           EXIT.
028600
028700       221-FRAM-AGE-SCAN-F.
028800           IF RC-AGE >= FRAM-AGE-THRESH-F(WS-TBL-SUB)
028900               ADD FRAM-AGE-PTS-F(WS-TBL-SUB) TO WS-FRAM-PTS
029000               MOVE WS-TBL-MAX TO WS-TBL-SUB.
029100           ADD 1 TO WS-TBL-SUB.
029200       221-EXIT.
029300           EXIT.
029400
029500      *    950620 - FRAMINGHAM POINTS-TO-PERCENT PIECEWISE CURVE.
029600       230-FRAM-PTS-TO-PCT.
029700           IF WS-FRAM-PTS <= 0
029800               MOVE 1 TO WS-WORK-PCT
029900           ELSE IF WS-FRAM-PTS <= 5
030000               COMPUTE WS-WORK-PCT = 2 + (WS-FRAM-PTS * 0.5)
030100           ELSE IF WS-FRAM-PTS <= 10
030200               COMPUTE WS-WORK-PCT = 5 + ((WS-FRAM-PTS - 5) * 1.5)
030300           ELSE IF WS-FRAM-PTS <= 15
030400               COMPUTE WS-WORK-PCT = 12 + ((WS-FRAM-PTS - 10) * 2.5)
030500           ELSE
030600               COMPUTE WS-WORK-PCT = 25 + ((WS-FRAM-PTS - 15) * 3)
030700               IF WS-WORK-PCT > 40
030800                   MOVE 40 TO WS-WORK-PCT.
030900       230-EXIT.
031000           EXIT.
031100
031200      ******************************************************************
031300      *    180614 - ASCVD.  VALID AGE 40-79.  RES. 3280/2018 ANNEX C   *
031400      *    ADDS THE RACE MULTIPLIER (BLACK 1.15, HISPANIC 0.95,        *
031500      *    HISPANIC IS THE DEFAULT WHEN RACE IS NOT ON FILE).          *
031600      ******************************************************************
031700       300-RUN-ASCVD.
031800           MOVE 'Y' TO WS-ASCVD-VALID-SW RC-ASCVD-VALID-FLAG.
031900           MOVE ZERO TO WS-ASCVD-SCORE.
032000
032100           IF RC-MALE
032200               COMPUTE WS-ASCVD-BASE = (RC-AGE - 40) * 0.5
032300           ELSE
032400               COMPUTE WS-ASCVD-BASE = (RC-AGE - 40) * 0.4.
032500           ADD WS-ASCVD-BASE TO WS-ASCVD-SCORE.
032600
032700           IF RC-CHOL-TOTAL > 240
032800               ADD 3 TO WS-ASCVD-SCORE
032900           ELSE IF RC-CHOL-TOTAL > 200
033000               ADD 1.5 TO WS-ASCVD-SCORE.
033100
033200           IF RC-HDL < 40
033300               ADD 2 TO WS-ASCVD-SCORE
033400           ELSE IF RC-HDL > 60
033500               SUBTRACT 1 FROM WS-ASCVD-SCORE.
033600
033700           IF RC-SYSTOLIC >= 160
033800               IF RC-ON-BP-MEDS
033900                   ADD 3 TO WS-ASCVD-SCORE
034000               ELSE
034100                   ADD 2.5 TO WS-ASCVD-SCORE
034200           ELSE IF RC-SYSTOLIC >= 140
034300               IF RC-ON-BP-MEDS
034400                   ADD 2 TO WS-ASCVD-SCORE
034500               ELSE
034600                   ADD 1.5 TO WS-ASCVD-SCORE
034700           ELSE IF RC-SYSTOLIC >= 130
034800               ADD 1 TO WS-ASCVD-SCORE.
034900
035000           IF RC-IS-SMOKER
035100               ADD 2.5 TO WS-ASCVD-SCORE.
035200
035300           IF RC-IS-DIABETIC
035400               ADD 2.5 TO WS-ASCVD-SCORE.
035500
035600           MOVE 0.95 TO WS-ASCVD-RACE-MULT.
035700           IF RC-RACE-BLACK
035800               MOVE 1.15 TO WS-ASCVD-RACE-MULT.
035900           COMPUTE WS-ASCVD-SCORE = WS-ASCVD-SCORE * WS-ASCVD-RACE-MULT.
036000
036100           IF WS-ASCVD-SCORE < 0.5
036200               MOVE 0.5 TO WS-WORK-PCT
036300           ELSE IF WS-ASCVD-SCORE > 50
036400               MOVE 50 TO WS-WORK-PCT
036500           ELSE
036600               MOVE WS-ASCVD-SCORE TO WS-WORK-PCT.
036700
036800           IF WS-WORK-PCT < 5
036900               MOVE 'bajo' TO RC-ASCVD-CATEGORY
037000           ELSE IF WS-WORK-PCT < 7.5
037100               MOVE 'borderli' TO RC-ASCVD-CATEGORY
037200           ELSE IF WS-WORK-PCT < 20
037300               MOVE 'intermed' TO RC-ASCVD-CATEGORY
037400           ELSE
037500               MOVE 'alto' TO RC-ASCVD-CATEGORY.
037600
037700           MOVE WS-WORK-PCT TO RC-ASCVD-PCT.
037800       300-EXIT.
037900           EXIT.
038000
038100      ******************************************************************
038200      *    850304 - AUSANGATE.  VALID AGE 30-74.  ORIGINAL CLINIC      *
038300      *    PROTOCOL SCALE - GLUCOSE/BMI/FAMILY HISTORY ADDERS FOLDED   *
038400      *    IN UNDER CR0512 WHEN THE FEED STARTED CARRYING THEM.        *
038500      ******************************************************************
038600       400-RUN-AUSANGATE.
038700           MOVE 'Y' TO WS-AUSAN-VALID-SW RC-AUSAN-VALID-FLAG.
038800           MOVE ZERO TO WS-AUSAN-PTS.
038900
039000           IF RC-MALE
039100               PERFORM 410-AUSAN-AGE-PTS-M THRU 410-EXIT
039200           ELSE
039300               PERFORM 420-AUSAN-AGE-PTS-F THRU 420-EXIT.
039400
039500           IF RC-SYSTOLIC >= 160
039600               ADD 4 TO WS-AUSAN-PTS
039700           ELSE IF RC-SYSTOLIC >= 140
039800               ADD 3 TO WS-AUSAN-PTS
039900           ELSE IF RC-SYSTOLIC >= 130
040000               ADD 2 TO WS-AUSAN-PTS
040100           ELSE IF RC-SYSTOLIC >= 120
040200               ADD 1 TO WS-AUSAN-PTS.
040300
040400           IF RC-CHOL-TOTAL >= 280
040500               ADD 3 TO WS-AUSAN-PTS
040600           ELSE IF RC-CHOL-TOTAL >= 240
040700               ADD 2 TO WS-AUSAN-PTS
040800           ELSE IF RC-CHOL-TOTAL >= 200
040900               ADD 1 TO WS-AUSAN-PTS.
041000
041100           IF RC-HDL < 35
041200               ADD 3 TO WS-AUSAN-PTS
041300           ELSE IF RC-HDL < 40
041400               ADD 2 TO WS-AUSAN-PTS
041500           ELSE IF RC-HDL >= 60
041600               SUBTRACT 1 FROM WS-AUSAN-PTS.
041700
041800           IF RC-IS-DIABETIC
041900               ADD 4 TO WS-AUSAN-PTS
042000           ELSE IF RC-GLUCOSE >= 126
042100               ADD 3 TO WS-AUSAN-PTS
042200           ELSE IF RC-GLUCOSE >= 100 AND RC-GLUCOSE > 0
042300               ADD 2 TO WS-AUSAN-PTS.
042400
042500           IF RC-IS-SMOKER
042600               ADD 3 TO WS-AUSAN-PTS.
042700
042800           IF RC-BMI > 0
042900               IF RC-BMI >= 35
043000                   ADD 3 TO WS-AUSAN-PTS
043100               ELSE IF RC-BMI >= 30
043200                   ADD 2 TO WS-AUSAN-PTS
043300               ELSE IF RC-BMI >= 25
043400                   ADD 1 TO WS-AUSAN-PTS.
043500
043600           IF RC-HAS-FAM-HIST
043700               ADD 2 TO WS-AUSAN-PTS.
043800
043900           PERFORM 430-AUSAN-PTS-TO-PCT THRU 430-EXIT.
044000
044100           IF WS-WORK-PCT < 5
044200               MOVE 'bajo' TO RC-AUSAN-CATEGORY
044300           ELSE IF WS-WORK-PCT < 10
044400               MOVE 'moderado' TO RC-AUSAN-CATEGORY
044500           ELSE IF WS-WORK-PCT < 20
044600               MOVE 'alto' TO RC-AUSAN-CATEGORY
044700           ELSE
044800               MOVE 'muy_alto' TO RC-AUSAN-CATEGORY.
044900
045000           MOVE WS-WORK-PCT TO RC-AUSAN-PCT.
045100       400-EXIT.
045200           EXIT.
045300
045400       410-AUSAN-AGE-PTS-M.
045500           MOVE 1 TO WS-TBL-SUB.
045600           PERFORM 411-AUSAN-AGE-SCAN-M THRU 411-EXIT
045700               UNTIL WS-TBL-SUB > WS-TBL-MAX.
045800       410-EXIT.
045900           EXIT.
046000
046100       411-AUSAN-AGE-SCAN-M.
046200           IF RC-AGE >= AUSAN-AGE-THRESH-M(WS-TBL-SUB)
046300               ADD AUSAN-AGE-PTS-M(WS-TBL-SUB) TO WS-AUSAN-PTS
046400               MOVE WS-TBL-MAX TO WS-TBL-SUB.
046500           ADD 1 TO WS-TBL-SUB.
046600       411-EXIT.
046700           EXIT.
046800
046900       420-AUSAN-AGE-PTS-F.
047000           MOVE 1 TO WS-TBL-SUB.
047100           PERFORM 421-AUSAN-AGE-SCAN-F THRU 421-EXIT
047200               UNTIL WS-TBL-SUB > WS-TBL-MAX.
047300       420-EXIT.
047400           EXIT.
047500
047600       421-AUSAN-AGE-SCAN-F.
047700           IF RC-AGE >= AUSAN-AGE-THRESH-F(WS-TBL-SUB)
047800               ADD AUSAN-AGE-PTS-F(WS-TBL-SUB) TO WS-AUSAN-PTS
047900               MOVE WS-TBL-MAX TO WS-TBL-SUB.
048000           ADD 1 TO WS-TBL-SUB.
048100       421-EXIT.
048200           EXIT.
048300
048400       430-AUSAN-PTS-TO-PCT.
048500           IF WS-AUSAN-PTS <= 5
048600               MOVE 3 TO WS-WORK-PCT
048700           ELSE IF WS-AUSAN-PTS <= 10
048800               COMPUTE WS-WORK-PCT = 5 + ((WS-AUSAN-PTS - 5) * 1.5)
048900           ELSE IF WS-AUSAN-PTS <= 15
049000               COMPUTE WS-WORK-PCT = 12 + ((WS-AUSAN-PTS - 10) * 2)
049100           ELSE IF WS-AUSAN-PTS <= 20
049200               COMPUTE WS-WORK-PCT = 22 + ((WS-AUSAN-PTS - 15) * 2.5)
049300           ELSE
049400               COMPUTE WS-WORK-PCT = 35 + ((WS-AUSAN-PTS - 20) * 2)
049500               IF WS-WORK-PCT > 50
049600                   MOVE 50 TO WS-WORK-PCT.
049700       430-EXIT.
049800           EXIT.
049900
050000      ******************************************************************
050100      *    220604 - HIGHEST-OF-THREE.  AUSANGATE IS THE DEFAULT        *
050200      *    RECOMMENDED ALGORITHM (IT IS VALID ACROSS THE WIDEST BAND); *
050300      *    ASCVD TAKES OVER IF IT IS STRICTLY HIGHEST, AND AUSANGATE   *
050400      *    RECLAIMS THE RECOMMENDATION IF IT IN TURN GOES STRICTLY     *
050500      *    HIGHER STILL - PER 3280 ANNEX C WORKED EXAMPLES.            *
050600      ******************************************************************
050700       500-PICK-HIGHEST.
050800           MOVE ZERO TO RC-HIGHEST-PCT.
050900           MOVE SPACES TO RC-HIGHEST-CATEGORY RC-RECOMMENDED-ALG.
051000
051100           IF WS-FRAM-IS-VALID
051200               MOVE RC-FRAM-PCT TO RC-HIGHEST-PCT
051300               MOVE RC-FRAM-CATEGORY TO RC-HIGHEST-CATEGORY
051400               MOVE 'FRAMINGHAM' TO RC-RECOMMENDED-ALG.
051500
051600           IF WS-AUSAN-IS-VALID
051700               IF RC-AUSAN-PCT >= RC-HIGHEST-PCT
051800                   MOVE RC-AUSAN-PCT TO RC-HIGHEST-PCT
051900                   MOVE RC-AUSAN-CATEGORY TO RC-HIGHEST-CATEGORY
052000                   MOVE 'AUSANGATE' TO RC-RECOMMENDED-ALG.
052100
052200           IF WS-ASCVD-IS-VALID
052300               IF RC-ASCVD-PCT > RC-HIGHEST-PCT
052400                   MOVE RC-ASCVD-PCT TO RC-HIGHEST-PCT
052500                   MOVE RC-ASCVD-CATEGORY TO RC-HIGHEST-CATEGORY
052600                   MOVE 'ASCVD' TO RC-RECOMMENDED-ALG.
052700
052800           IF WS-AUSAN-IS-VALID
052900               IF RC-AUSAN-PCT > RC-HIGHEST-PCT
053000                   MOVE RC-AUSAN-PCT TO RC-HIGHEST-PCT
053100                   MOVE RC-AUSAN-CATEGORY TO RC-HIGHEST-CATEGORY
053200                   MOVE 'AUSANGATE' TO RC-RECOMMENDED-ALG.
053300
053400           IF RC-RECOMMENDED-ALG = SPACES
053500               MOVE 'AUSANGATE' TO RC-RECOMMENDED-ALG.
053600       500-EXIT.
053700           EXIT.
053800
053900      *    220604 - OUTREACH TIER DRIVES HOW MANY RECOMMENDATION LINES
054000      *    SAGE3280 PRINTS ON THE PATIENT'S SUMMARY-REPORT DETAIL LINE.
054100       600-SET-RECOMMEND-TIER.
054200           IF RC-HIGHEST-PCT >= 20
054300               MOVE 4 TO RC-RECOMMEND-TIER
054400               MOVE 5 TO RC-RECOMMEND-COUNT
054500           ELSE IF RC-HIGHEST-PCT >= 10
054600               MOVE 3 TO RC-RECOMMEND-TIER
054700               MOVE 4 TO RC-RECOMMEND-COUNT
054800           ELSE IF RC-HIGHEST-PCT >= 5
054900               MOVE 2 TO RC-RECOMMEND-TIER
055000               MOVE 3 TO RC-RECOMMEND-COUNT
055100           ELSE
055200               MOVE 1 TO RC-RECOMMEND-TIER
055300               MOVE 2 TO RC-RECOMMEND-COUNT.
055400       600-EXIT.
055500           EXIT.
