000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    SAGETRIM   -   TRIMMED-TEXT LENGTH UTILITY                 *
000400      *                                                                *
000500      *    RETURNS THE LENGTH OF TEXT1 WITH TRAILING BLANKS AND LOW-   *
000600      *    VALUES STRIPPED.  CALLED FROM SAGE3280 340-SCAN-DIAGNOSES   *
000700      *    TO BOUND THE KEYWORD/CIE-10 TOKEN SCAN OF PI-DIAGNOSES SO   *
000800      *    THE SCAN DOES NOT WALK OFF INTO TRAILING FILLER.  SAME      *
000900      *    GENERAL-PURPOSE TRIM-LENGTH IDIOM THIS SHOP USES ELSEWHERE. *
001000      ******************************************************************
001100      * 870604 TCE  ORIGINAL TRIM-LENGTH ROUTINE             CR0058 870604
001200      * 930819 RSK  ADDED LOW-VALUES REPLACE PRE-COUNT       CR0141 930819
001300      * 981119 JMH  Y2K REVIEW - NO DATE FIELDS HERE         CR0202 981119
001400      * 180614 RSK  ADOPTED BY SAGE3280 - DIAGNOSES SCAN     CR0512 180614
001500      * 210318 DMV  ADDED NULL-BYTE GUARD - RAW VSAM FEED    CR0641 210318
001700      ******************************************************************
001800       PROGRAM-ID.  SAGETRIM.
001900       AUTHOR. T. C. ERICKSON.
002000       INSTALLATION. COBOL DEVELOPMENT CENTER.
002100       DATE-WRITTEN. 06/04/87.
002200       DATE-COMPILED. 03/18/21.
002300       SECURITY. NON-CONFIDENTIAL.
002400
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           C01 IS TOP-OF-FORM.
003100
003200       INPUT-OUTPUT SECTION.
003300
003400       DATA DIVISION.
003500       FILE SECTION.
003600
003700       WORKING-STORAGE SECTION.
003800       01  MISC-FIELDS.
003900           05  L                       PIC S9(4)      COMP.
004000           05  TEMP-TXT                PIC X(254).
004100           05  FILLER                  PIC X(05).
004200
004300      *    930819 - CHARACTER-TABLE VIEW OF TEMP-TXT SO 100-CHECK-NULL
004400      *    CAN WALK THE FIRST FEW BYTES LOOKING FOR A BINARY NULL BEFORE
004500      *    WE TRUST THE FIELD TO REVERSE CLEANLY BYTE FOR BYTE.
004600       01  TEMP-TXT-TABLE REDEFINES TEMP-TXT.
004700           05  TEMP-TXT-BYTE           PIC X(1) OCCURS 254 TIMES.
004800
004900       01  WS-SUBSCRIPTS.
005000           05  WS-NULL-COUNT           PIC S9(4) COMP.
005010           05  WS-REV-SUB              PIC S9(4) COMP.
005020           05  WS-REV-SRC              PIC S9(4) COMP.
005100           05  FILLER                  PIC X(05).
005200
005300       01  WS-COUNT-AREA.
005400           05  WS-COUNT-BIN            PIC S9(4) COMP     VALUE ZERO.
005500           05  FILLER                  PIC X(05).
005600       01  WS-COUNT-EDIT REDEFINES WS-COUNT-AREA.
005700           05  WS-COUNT-DISPLAY        PIC S9(4).
005800           05  FILLER                  PIC X(05).
005900
006000       LINKAGE SECTION.
006100       01  TEXT1                       PIC X(255).
006200       01  TEXT1-ALT REDEFINES TEXT1.
006300           05  TEXT1-FIRST-BYTE        PIC X(1).
006400           05  FILLER                  PIC X(254).
006410      *    210318 - BYTE-TABLE VIEW OF TEXT1 USED BY 150-REVERSE-TEXT
006420      *    TO WALK THE INBOUND FIELD ONE POSITION AT A TIME.
006430       01  TEXT1-TABLE REDEFINES TEXT1.
006440           05  TEXT1-BYTE              PIC X(1) OCCURS 255 TIMES.
006500       01  RETURN-LTH                  PIC S9(4).
006600
006700       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006800
006900       000-MAIN-LINE.
007000           MOVE 0 TO L.
007100           PERFORM 100-CHECK-NULL-BYTES THRU 100-EXIT.
007150           PERFORM 150-REVERSE-TEXT THRU 150-EXIT.
007300           INSPECT TEMP-TXT
007400                     REPLACING ALL LOW-VALUES BY SPACES.
007500           INSPECT TEMP-TXT
007600                          TALLYING L FOR LEADING SPACES.
007700           COMPUTE L  = LENGTH OF TEXT1 - L.
007800           ADD L TO RETURN-LTH.
007900           GOBACK.
008000
008100      *    210318 - GUARD ADDED AFTER A ROSTER FEED CAME IN WITH RAW
008200      *    BINARY NULLS AHEAD OF THE TEXT AND 150-REVERSE-TEXT CHOKED
008300      *    ON THE VENDOR'S END OF THE PIPE.  WE DO NOT ABEND HERE -
008400      *    WE JUST FORCE THE FIRST BYTE TO A SPACE IF IT IS LOW-VALUE.
008500       100-CHECK-NULL-BYTES.
008600           MOVE ZERO TO WS-NULL-COUNT.
008700           IF TEXT1-FIRST-BYTE = LOW-VALUES
008800               MOVE SPACE TO TEXT1-FIRST-BYTE
008900               ADD 1 TO WS-NULL-COUNT.
009000           MOVE WS-NULL-COUNT TO WS-COUNT-BIN.
009100       100-EXIT.
009200           EXIT.
009210
009220      *    930819 - REBUILT AS A STRAIGHT BYTE-BY-BYTE REVERSAL SO WE
009230      *    ARE NOT DEPENDENT ON THE COMPILER'S FUNCTION LIBRARY.  BYTE
009240      *    255 OF TEXT1 IS DROPPED, MATCHING THE OLD ROUTINE'S RESULT
009250      *    ONCE THE 255-BYTE REVERSED STRING WAS MOVED INTO THE
009260      *    254-BYTE TEMP-TXT WORK AREA.
009270       150-REVERSE-TEXT.
009280           MOVE 1 TO WS-REV-SUB.
009290           PERFORM 150A-REVERSE-ONE-BYTE THRU 150A-EXIT
009300               UNTIL WS-REV-SUB > 254.
009310       150-EXIT.
009320           EXIT.
009330
009340       150A-REVERSE-ONE-BYTE.
009350           COMPUTE WS-REV-SRC = 255 - WS-REV-SUB.
009360           MOVE TEXT1-BYTE (WS-REV-SRC) TO TEMP-TXT-BYTE (WS-REV-SUB).
009370           ADD 1 TO WS-REV-SUB.
009380       150A-EXIT.
009390           EXIT.
